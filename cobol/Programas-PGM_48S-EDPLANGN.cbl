000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EDPLANGN.
000300 AUTHOR.        H PAREDES.
000400 INSTALLATION.  DEPTO DESARROLLO BATCH.
000500 DATE-WRITTEN.  06/18/1990.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800
000900******************************************************************
001000*                 PROGRAMA EDPLANGN                              *
001100*                 ==================                             *
001200*  GENERACION NOCTURNA DEL PLAN DIARIO (PLAN-GENERATION)         *
001300*  PARA LA FECHA DE PROCESO WS-FECHA-PROCESO (PARAMETRO POR      *
001400*  TARJETA):                                                     *
001500*  - RECORRE TMPMAST SELECCIONANDO PLANTILLAS ACTIVAS EN LA      *
001600*    FECHA (ENABLED=Y, ACTIVE-FROM/-TO)                          *
001700*  - EVALUA LA REGLA DE RECURRENCIA DE CADA UNA (DAILY/WORKDAY/  *
001800*    HOLIDAY/WEEKLY/SPECIFIC-DATE), CONSULTANDO HOLCAL Y         *
001900*    EDDOWCLC CUANDO SE REQUIERE                                 *
002000*  - POR CADA COINCIDENCIA, VERIFICA QUE NO EXISTA YA UNA        *
002100*    INSTANCIA (USUARIO, PLANTILLA, FECHA) Y LA CREA EN INSMAST  *
002200*  - EMITE UNA LINEA POR INSTANCIA GENERADA Y UN TRAILER CON EL  *
002300*    TOTAL DE PLANTILLAS QUE HICIERON MATCH (INCLUYE LAS QUE     *
002400*    SE OMITIERON POR EL GUARDIAN DE DUPLICADOS)                 *
002500******************************************************************
002600*-----------------------------------------------------------*
002700* BITACORA DE CAMBIOS                                       *
002800*-------|----------|-----|------------------------------------*
002900* VERS. | FECHA    | PROG| DESCRIPCION                        *
003000*-------|----------|-----|------------------------------------*
003100* 01.00 |06/18/1990| HPS | VERSION INICIAL - TKT EDPL-0001    *
003200* 01.01 |02/25/1993| RML | SE AGREGA REGLA WORKDAY/HOLIDAY     *
003300*       |          |     | CONTRA HOLCAL Y REGLA DE FIN DE     *
003400*       |          |     | SEMANA (CALL EDDOWCLC) TKT EDPL-0006*
003500* 01.02 |08/09/1996| HPS | SE AGREGA GUARDIAN DE DUPLICADOS    *
003600*       |          |     | (USUARIO,PLANTILLA,FECHA) TKT EDPL-0011*
003700* 02.00 |02/14/1999| CAR | REVISION Y2K - WS-FECHA-PROCESO Y    *
003800*       |          |     | TODAS LAS FECHAS DE ESTE PROGRAMA   *
003900*       |          |     | SON AAAAMMDD DE SIEMPRE; SIN CAMBIOS*
004000*       |          |     | TKT EDPL-0014 - CAMBIO DE MILENIO   *
004100* 02.01 |07/30/2000| CAR | PRUEBA DE RECURRENCIA WEEKLY SOBRE   *
004200*       |          |     | EL PRIMER LUNES DEL MILENIO, OK      *
004300*       |          |     | TKT EDPL-0016                        *
004400* 02.02 |03/12/2004| LMV | SE AGREGA REPORTE DE INSTANCIAS      *
004500*       |          |     | OMITIDAS POR DUPLICADO EN EL TRAILER *
004600*       |          |     | TKT EDPL-0022                        *
004700*-------|----------|-----|------------------------------------*
004800
004900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     SELECT PARMCARD ASSIGN TO DDPARMS
006000     ORGANIZATION IS SEQUENTIAL
006100     FILE STATUS IS FS-PARMCARD.
006200
006300     SELECT TMPMAST ASSIGN TO DDTMPMAS
006400     ORGANIZATION IS INDEXED
006500     ACCESS MODE IS DYNAMIC
006600     RECORD KEY IS TMP-ID
006700     FILE STATUS IS FS-TMPMAST.
006800
006900     SELECT INSMAST ASSIGN TO DDINSMAS
007000     ORGANIZATION IS INDEXED
007100     ACCESS MODE IS DYNAMIC
007200     RECORD KEY IS INS-ID
007300     FILE STATUS IS FS-INSMAST.
007400
007500     SELECT HOLCAL ASSIGN TO DDHOLCAL
007600     ORGANIZATION IS INDEXED
007700     ACCESS MODE IS DYNAMIC
007800     RECORD KEY IS HOL-DATE
007900     FILE STATUS IS FS-HOLCAL.
008000
008100     SELECT LISTADO ASSIGN TO DDLISTA
008200     FILE STATUS IS FS-LISTADO.
008300
008400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800 FD  PARMCARD
008900     BLOCK CONTAINS 0 RECORDS
009000     RECORDING MODE IS F.
009100 01  REG-PARMCARD.
009200     03  PARM-FECHA-PROCESO      PIC 9(08).
009300     03  FILLER                  PIC X(72).
009400
009500 FD  TMPMAST
009600     RECORD CONTAINS 250 CHARACTERS
009700     LABEL RECORD IS STANDARD.
009800*    COPY CPTMPMAE.
009900 01  REG-TMPMAE.
010000     03  TMP-ID                  PIC 9(10).
010100     03  TMP-USER-ID             PIC 9(10).
010200     03  TMP-TITLE               PIC X(64).
010300     03  TMP-DESC                PIC X(128).
010400     03  TMP-EST-MINUTES         PIC 9(04).
010500     03  TMP-PRIORITY            PIC 9(01).
010600     03  TMP-RECUR-TYPE          PIC X(01).
010700         88  TMP-RECUR-DAILY             VALUE 'D'.
010800         88  TMP-RECUR-WORKDAY           VALUE 'W'.
010900         88  TMP-RECUR-HOLIDAY           VALUE 'H'.
011000         88  TMP-RECUR-WEEKLY            VALUE 'K'.
011100         88  TMP-RECUR-SPECIFIC-DATE     VALUE 'S'.
011200     03  TMP-DAY-OF-WEEK         PIC 9(01).
011300     03  TMP-SPECIFIC-DATE       PIC 9(08).
011400     03  TMP-DEFAULT-START       PIC 9(04).
011500     03  TMP-ACTIVE-FROM         PIC 9(08).
011600     03  TMP-ACTIVE-TO           PIC 9(08).
011700     03  TMP-ENABLED             PIC X(01).
011800         88  TMP-ESTA-HABILITADA         VALUE 'Y'.
011900     03  FILLER                  PIC X(09).
012000
012100 FD  INSMAST
012200     RECORD CONTAINS 250 CHARACTERS
012300     LABEL RECORD IS STANDARD.
012400*    COPY CPINSMAE.
012500 01  REG-INSMAE.
012600     03  INS-ID                  PIC 9(10).
012700     03  INS-USER-ID             PIC 9(10).
012800     03  INS-TEMPLATE-ID         PIC 9(10).
012900     03  INS-TITLE               PIC X(64).
013000     03  INS-DESC                PIC X(128).
013100     03  INS-PLAN-DATE           PIC 9(08).
013200     03  INS-PLANNED-START       PIC 9(04).
013300     03  INS-PLANNED-MINUTES     PIC 9(04).
013400     03  INS-COMPLETED-MINUTES   PIC 9(04).
013500     03  INS-STATUS              PIC X(01).
013600         88  INS-PENDIENTE               VALUE 'P'.
013700         88  INS-COMPLETADA              VALUE 'C'.
013800         88  INS-CANCELADA               VALUE 'X'.
013900     03  INS-AD-HOC              PIC X(01).
014000         88  INS-ES-ADHOC                VALUE 'Y'.
014100     03  INS-FILLER              PIC X(13).
014200
014300 FD  HOLCAL
014400     RECORD CONTAINS 80 CHARACTERS
014500     LABEL RECORD IS STANDARD.
014600*    COPY CPHOLCAL.
014700 01  REG-HOLCAL.
014800     03  HOL-DATE                PIC 9(08).
014900     03  HOL-IS-HOLIDAY          PIC X(01).
015000         88  HOL-ES-FERIADO              VALUE 'Y'.
015100     03  HOL-NAME                PIC X(64).
015200     03  HOL-FILLER              PIC X(07).
015300
015400 FD  LISTADO
015500     BLOCK CONTAINS 0 RECORDS
015600     RECORDING MODE IS F.
015700 01  REG-SALIDA                  PIC X(132).
015800
015900 WORKING-STORAGE SECTION.
016000*========================*
016100 77  FILLER                      PIC X(26) VALUE
016200     '* INICIO WORKING-STORAGE *'.
016300
016400 77  FS-PARMCARD                 PIC XX VALUE SPACES.
016500 77  FS-TMPMAST                  PIC XX VALUE SPACES.
016600 77  FS-INSMAST                  PIC XX VALUE SPACES.
016700 77  FS-HOLCAL                   PIC XX VALUE SPACES.
016800 77  FS-LISTADO                  PIC XX VALUE SPACES.
016900
017000 77  WS-STATUS-FIN               PIC X.
017100     88  WS-FIN-TMPMAST                   VALUE 'Y'.
017200     88  WS-NO-FIN-TMPMAST                VALUE 'N'.
017300
017400 77  WS-PLANTILLA-ACTIVA         PIC X.
017500     88  WS-ES-ACTIVA                     VALUE 'Y'.
017600 77  WS-RECURRENCIA-COINCIDE     PIC X.
017700     88  WS-HACE-MATCH                    VALUE 'Y'.
017800 77  WS-YA-EXISTE-INSTANCIA      PIC X.
017900     88  WS-EXISTE-DUPLICADO              VALUE 'Y'.
018000
018100 77  WS-FECHA-PROCESO            PIC 9(08) VALUE ZEROES.
018200
018300 01  WS-ACUMULADORES.
018400     05  WS-PLANTILLAS-LEIDAS    PIC 9(05) COMP VALUE ZEROES.
018500     05  WS-MATCHES              PIC 9(05) COMP VALUE ZEROES.
018600     05  WS-GENERADAS            PIC 9(05) COMP VALUE ZEROES.
018700     05  WS-DUPLICADAS           PIC 9(05) COMP VALUE ZEROES.
018800     05  FILLER                  PIC 9(05) COMP VALUE ZEROES.
018900 01  WS-ACUM-REDEF REDEFINES WS-ACUMULADORES.
019000     05  WS-ACUM-ENT             PIC 9(05) COMP OCCURS 5 TIMES.
019100
019200 77  WS-ULTIMO-INS-ID            PIC 9(10) COMP VALUE ZEROES.
019300 77  WS-NUEVO-INS-ID             PIC 9(10) COMP VALUE ZEROES.
019400
019500*----------- LLAMADA A EDDOWCLC -----------------------------------
019600 01  WS-LK-DOWCLC.
019700     03  WS-LK-FECHA             PIC 9(08).
019800     03  WS-LK-DIA-ISO           PIC 9(01).
019900     03  WS-LK-RETORNO           PIC X(01).
020000     03  FILLER                  PIC X(10).
020100 77  WS-PGM-DOWCLC               PIC X(08) VALUE 'EDDOWCLC'.
020200 01  WS-LK-DOWCLC-ALFA REDEFINES WS-LK-DOWCLC
020300                                 PIC X(20).
020400
020500*----------- TRABAJO PARA CLASIFICACION DE DIA --------------------
020600 01  WS-CLASIF-DIA.
020700     03  WS-CL-ES-FERIADO        PIC X VALUE 'N'.
020800         88  WS-CL-DIA-ES-FERIADO        VALUE 'Y'.
020900     03  FILLER                  PIC X(01).
021000 01  WS-CLASIF-DIA-ALFA REDEFINES WS-CLASIF-DIA
021100                                 PIC X(02).
021200
021300 77  FILLER                      PIC X(26) VALUE
021400     '* FINAL  WORKING-STORAGE *'.
021500
021600*----------- IMPRESION -------------------------------------------
021700 77  WS-LINE                     PIC X(110) VALUE ALL '='.
021800 77  WS-LINE2                    PIC X(110) VALUE ALL '-'.
021900 77  WS-CUENTA-LINEA             PIC 9(02) COMP VALUE ZEROES.
022000 77  WS-CUENTA-PAGINA            PIC 9(02) COMP VALUE 01.
022100
022200 01  IMP-TITULO.
022300     03  FILLER                  PIC X(34) VALUE
022400         'EDPLANGN - GENERACION DEL PLAN DIARIO'.
022500     03  FILLER                  PIC X(10) VALUE SPACES.
022600     03  FILLER                  PIC X(14) VALUE 'FECHA PROCESO:'.
022700     03  IMP-TIT-FECHA           PIC 9(08).
022800     03  FILLER                  PIC X(05) VALUE SPACES.
022900     03  FILLER                  PIC X(06) VALUE 'PAG.: '.
023000     03  IMP-TIT-PAGINA          PIC Z9.
023100
023200 01  IMP-REG-GENERADA.
023300     03  FILLER                  PIC X(13) VALUE 'INSTANCIA ID '.
023400     03  IMP-GN-ID               PIC Z(09)9.
023500     03  FILLER                  PIC X(03) VALUE SPACES.
023600     03  FILLER                  PIC X(04) VALUE 'USR '.
023700     03  IMP-GN-USER             PIC Z(09)9.
023800     03  FILLER                  PIC X(03) VALUE SPACES.
023900     03  FILLER                  PIC X(04) VALUE 'TPL '.
024000     03  IMP-GN-TPL              PIC Z(09)9.
024100     03  FILLER                  PIC X(03) VALUE SPACES.
024200     03  IMP-GN-TITLE            PIC X(40).
024300
024400 01  IMP-TRAILER.
024500     03  FILLER                  PIC X(22) VALUE 'PLANTILLAS LEIDAS:    '.
024600     03  IMP-TR-LEIDAS           PIC ZZZZ9.
024700     03  FILLER                  PIC X(04) VALUE SPACES.
024800     03  FILLER                  PIC X(10) VALUE 'MATCHES:  '.
024900     03  IMP-TR-MATCHES          PIC ZZZZ9.
025000     03  FILLER                  PIC X(04) VALUE SPACES.
025100     03  FILLER                  PIC X(11) VALUE 'GENERADAS: '.
025200     03  IMP-TR-GENERADAS        PIC ZZZZ9.
025300     03  FILLER                  PIC X(04) VALUE SPACES.
025400     03  FILLER                  PIC X(22) VALUE 'OMITIDAS POR DUPLICADO'.
025500     03  IMP-TR-DUPLIC           PIC ZZZZ9.
025600
025700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
025800 PROCEDURE DIVISION.
025900
026000 MAIN-PROGRAM-I.
026100
026200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
026300     IF WS-NO-FIN-TMPMAST
026400        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
026500                               UNTIL WS-FIN-TMPMAST
026600     END-IF.
026700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
026800
026900 MAIN-PROGRAM-F. GOBACK.
027000
027100*-----------------------------------------------------------------
027200 1000-INICIO-I.
027300
027400     SET WS-NO-FIN-TMPMAST TO TRUE.
027500     MOVE 01 TO WS-CUENTA-PAGINA.
027600
027700     OPEN INPUT PARMCARD.
027800     IF FS-PARMCARD IS NOT EQUAL '00'
027900        DISPLAY '* ERROR EN OPEN PARMCARD = ' FS-PARMCARD
028000        SET WS-FIN-TMPMAST TO TRUE
028100     ELSE
028200        READ PARMCARD
028300           AT END DISPLAY '* TARJETA DE PARAMETROS VACIA'
028400                  SET WS-FIN-TMPMAST TO TRUE
028500        END-READ
028600        MOVE PARM-FECHA-PROCESO TO WS-FECHA-PROCESO
028700        CLOSE PARMCARD
028800     END-IF.
028900
029000     OPEN INPUT  TMPMAST.
029100     IF FS-TMPMAST IS NOT EQUAL '00'
029200        DISPLAY '* ERROR EN OPEN TMPMAST = ' FS-TMPMAST
029300        SET WS-FIN-TMPMAST TO TRUE
029400     END-IF.
029500
029600     OPEN I-O HOLCAL.
029700     IF FS-HOLCAL IS NOT EQUAL '00' AND FS-HOLCAL IS NOT EQUAL '35'
029800        DISPLAY '* ERROR EN OPEN HOLCAL = ' FS-HOLCAL
029900        SET WS-FIN-TMPMAST TO TRUE
030000     END-IF.
030100
030200     OPEN I-O INSMAST.
030300     IF FS-INSMAST IS EQUAL '35'
030400        CLOSE INSMAST
030500        OPEN OUTPUT INSMAST
030600        CLOSE INSMAST
030700        OPEN I-O INSMAST
030800     END-IF.
030900     IF FS-INSMAST IS NOT EQUAL '00'
031000        DISPLAY '* ERROR EN OPEN INSMAST = ' FS-INSMAST
031100        SET WS-FIN-TMPMAST TO TRUE
031200     END-IF.
031300
031400     OPEN OUTPUT LISTADO.
031500     IF FS-LISTADO IS NOT EQUAL '00'
031600        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
031700        MOVE 9999 TO RETURN-CODE
031800        SET WS-FIN-TMPMAST TO TRUE
031900     END-IF.
032000
032100     IF WS-NO-FIN-TMPMAST
032200        PERFORM 1100-OBTENER-ULTIMO-INS-ID-I
032300           THRU 1100-OBTENER-ULTIMO-INS-ID-F
032400        PERFORM 8500-IMPRIMIR-TITULOS-I THRU 8500-IMPRIMIR-TITULOS-F
032500        MOVE LOW-VALUES TO TMP-ID
032600        START TMPMAST KEY IS NOT LESS THAN TMP-ID
032700           INVALID KEY SET WS-FIN-TMPMAST TO TRUE
032800        END-START
032900        PERFORM 2100-LEER-TMPMAST-I THRU 2100-LEER-TMPMAST-F
033000     END-IF.
033100
033200 1000-INICIO-F. EXIT.
033300
033400*-----------------------------------------------------------------
033500 1100-OBTENER-ULTIMO-INS-ID-I.
033600
033700     MOVE ZEROES TO WS-ULTIMO-INS-ID.
033800     MOVE LOW-VALUES TO INS-ID.
033900     START INSMAST KEY IS NOT LESS THAN INS-ID
034000        INVALID KEY CONTINUE
034100     END-START.
034200
034300     IF FS-INSMAST EQUAL '00'
034400        PERFORM 1110-BARRER-INSMAST-I THRU 1110-BARRER-INSMAST-F
034500           UNTIL FS-INSMAST NOT EQUAL '00'
034600     END-IF.
034700
034800 1100-OBTENER-ULTIMO-INS-ID-F. EXIT.
034900
035000*-----------------------------------------------------------------
035100 1110-BARRER-INSMAST-I.
035200
035300     READ INSMAST NEXT RECORD
035400        AT END MOVE '10' TO FS-INSMAST
035500        NOT AT END
035600           IF INS-ID > WS-ULTIMO-INS-ID
035700              MOVE INS-ID TO WS-ULTIMO-INS-ID
035800           END-IF
035900     END-READ.
036000
036100 1110-BARRER-INSMAST-F. EXIT.
036200
036300*-----------------------------------------------------------------
036400 2000-PROCESO-I.
036500
036600     ADD 1 TO WS-PLANTILLAS-LEIDAS.
036700     PERFORM 2050-ACTIVA-PARA-FECHA-I THRU 2050-ACTIVA-PARA-FECHA-F.
036800
036900     IF WS-ES-ACTIVA
037000        PERFORM 2100-EVALUAR-RECURRENCIA-I
037100           THRU 2100-EVALUAR-RECURRENCIA-F
037200        IF WS-HACE-MATCH
037300           ADD 1 TO WS-MATCHES
037400           PERFORM 2200-VERIFICAR-DUPLICADO-I
037500              THRU 2200-VERIFICAR-DUPLICADO-F
037600           IF WS-EXISTE-DUPLICADO
037700              ADD 1 TO WS-DUPLICADAS
037800           ELSE
037900              PERFORM 2300-GENERAR-INSTANCIA-I
038000                 THRU 2300-GENERAR-INSTANCIA-F
038100           END-IF
038200        END-IF
038300     END-IF.
038400
038500     PERFORM 2100-LEER-TMPMAST-I THRU 2100-LEER-TMPMAST-F.
038600
038700 2000-PROCESO-F. EXIT.
038800
038900*-----------------------------------------------------------------
039000 2100-LEER-TMPMAST-I.
039100
039200     READ TMPMAST NEXT RECORD
039300        AT END SET WS-FIN-TMPMAST TO TRUE.
039400
039500 2100-LEER-TMPMAST-F. EXIT.
039600
039700*-----------------------------------------------------------------
039800*    SELECT ACTIVE FOR DATE (REGLA DE TEMPLATE-MAINT, INTEGRADA
039900*    AQUI PORQUE ES UN FILTRO INTERNO DEL PROCESO NOCTURNO).
040000*-----------------------------------------------------------------
040100 2050-ACTIVA-PARA-FECHA-I.
040200
040300     SET WS-ES-ACTIVA TO FALSE.
040400     IF TMP-ESTA-HABILITADA
040500        IF (TMP-ACTIVE-FROM = ZEROES OR
040600            TMP-ACTIVE-FROM NOT > WS-FECHA-PROCESO)
040700           AND
040800           (TMP-ACTIVE-TO = 99999999 OR
040900            TMP-ACTIVE-TO NOT < WS-FECHA-PROCESO)
041000           SET WS-ES-ACTIVA TO TRUE
041100        END-IF
041200     END-IF.
041300
041400 2050-ACTIVA-PARA-FECHA-F. EXIT.
041500
041600*-----------------------------------------------------------------
041700*    REGLA DE COINCIDENCIA DE RECURRENCIA PARA LA PLANTILLA LEIDA
041800*-----------------------------------------------------------------
041900 2100-EVALUAR-RECURRENCIA-I.
042000
042100     SET WS-RECURRENCIA-COINCIDE TO FALSE.
042200
042300     EVALUATE TRUE
042400        WHEN TMP-RECUR-DAILY
042500           SET WS-HACE-MATCH TO TRUE
042600        WHEN TMP-RECUR-WORKDAY
042700           PERFORM 2150-CLASIFICAR-FECHA-I THRU 2150-CLASIFICAR-FECHA-F
042800           IF NOT WS-CL-DIA-ES-FERIADO
042900              SET WS-HACE-MATCH TO TRUE
043000           END-IF
043100        WHEN TMP-RECUR-HOLIDAY
043200           PERFORM 2150-CLASIFICAR-FECHA-I THRU 2150-CLASIFICAR-FECHA-F
043300           IF WS-CL-DIA-ES-FERIADO
043400              SET WS-HACE-MATCH TO TRUE
043500           END-IF
043600        WHEN TMP-RECUR-WEEKLY
043700           IF TMP-DAY-OF-WEEK NOT = ZEROES
043800              MOVE WS-FECHA-PROCESO TO WS-LK-FECHA
043900              CALL WS-PGM-DOWCLC USING WS-LK-DOWCLC
044000              IF WS-LK-DIA-ISO = TMP-DAY-OF-WEEK
044100                 SET WS-HACE-MATCH TO TRUE
044200              END-IF
044300           END-IF
044400        WHEN TMP-RECUR-SPECIFIC-DATE
044500           IF TMP-SPECIFIC-DATE = WS-FECHA-PROCESO
044600              SET WS-HACE-MATCH TO TRUE
044700           END-IF
044800        WHEN OTHER
044900           DISPLAY '* TIPO DE RECURRENCIA INVALIDO EN PLANTILLA '
045000                   TMP-ID
045100     END-EVALUATE.
045200
045300 2100-EVALUAR-RECURRENCIA-F. EXIT.
045400
045500*-----------------------------------------------------------------
045600*    CLASIFICACION DE LA FECHA DE PROCESO (REGLA DE HOLIDAY-
045700*    CALENDAR): REGISTRO EXPLICITO DOMINA; SI NO HAY REGISTRO,
045800*    REGLA DE FIN DE SEMANA.
045900*-----------------------------------------------------------------
046000 2150-CLASIFICAR-FECHA-I.
046100
046200     MOVE 'N' TO WS-CL-ES-FERIADO.
046300     MOVE WS-FECHA-PROCESO TO HOL-DATE.
046400     READ HOLCAL
046500        INVALID KEY
046600           MOVE WS-FECHA-PROCESO TO WS-LK-FECHA
046700           CALL WS-PGM-DOWCLC USING WS-LK-DOWCLC
046800           IF WS-LK-DIA-ISO = 6 OR WS-LK-DIA-ISO = 7
046900              MOVE 'Y' TO WS-CL-ES-FERIADO
047000           END-IF
047100        NOT INVALID KEY
047200           IF HOL-ES-FERIADO
047300              MOVE 'Y' TO WS-CL-ES-FERIADO
047400           END-IF
047500     END-READ.
047600
047700 2150-CLASIFICAR-FECHA-F. EXIT.
047800
047900*-----------------------------------------------------------------
048000*    GUARDIAN DE DUPLICADOS: YA EXISTE UNA INSTANCIA PARA EL
048100*    TRIO (USUARIO, PLANTILLA, FECHA)?  SE RECORRE INSMAST
048200*    COMPLETO PORQUE LA LLAVE DEL MAESTRO ES INS-ID, NO EL TRIO.
048300*-----------------------------------------------------------------
048400 2200-VERIFICAR-DUPLICADO-I.
048500
048600     MOVE 'N' TO WS-YA-EXISTE-INSTANCIA.
048700     MOVE LOW-VALUES TO INS-ID.
048800     START INSMAST KEY IS NOT LESS THAN INS-ID
048900        INVALID KEY MOVE '10' TO FS-INSMAST
049000        NOT INVALID KEY MOVE '00' TO FS-INSMAST
049100     END-START.
049200
049300     PERFORM 2210-BARRER-INSMAST-I THRU 2210-BARRER-INSMAST-F
049400        UNTIL FS-INSMAST NOT EQUAL '00'
049500           OR WS-EXISTE-DUPLICADO.
049600
049700 2200-VERIFICAR-DUPLICADO-F. EXIT.
049800
049900*-----------------------------------------------------------------
050000 2210-BARRER-INSMAST-I.
050100
050200     READ INSMAST NEXT RECORD
050300        AT END MOVE '10' TO FS-INSMAST
050400        NOT AT END
050500           IF INS-USER-ID     = TMP-USER-ID AND
050600              INS-TEMPLATE-ID = TMP-ID      AND
050700              INS-PLAN-DATE   = WS-FECHA-PROCESO
050800              MOVE 'Y' TO WS-YA-EXISTE-INSTANCIA
050900           END-IF
051000     END-READ.
051100
051200 2210-BARRER-INSMAST-F. EXIT.
051300
051400*-----------------------------------------------------------------
051500*    CREA LA INSTANCIA A PARTIR DE LA PLANTILLA QUE HIZO MATCH.
051600*-----------------------------------------------------------------
051700 2300-GENERAR-INSTANCIA-I.
051800
051900     ADD 1 TO WS-ULTIMO-INS-ID GIVING WS-NUEVO-INS-ID.
052000     MOVE WS-NUEVO-INS-ID TO WS-ULTIMO-INS-ID.
052100
052200     MOVE WS-NUEVO-INS-ID    TO INS-ID.
052300     MOVE TMP-USER-ID        TO INS-USER-ID.
052400     MOVE TMP-ID             TO INS-TEMPLATE-ID.
052500     MOVE TMP-TITLE          TO INS-TITLE.
052600     MOVE TMP-DESC           TO INS-DESC.
052700     MOVE WS-FECHA-PROCESO   TO INS-PLAN-DATE.
052800     MOVE TMP-DEFAULT-START  TO INS-PLANNED-START.
052900     MOVE TMP-EST-MINUTES    TO INS-PLANNED-MINUTES.
053000     MOVE ZEROES             TO INS-COMPLETED-MINUTES.
053100     MOVE 'P'                TO INS-STATUS.
053200     MOVE 'N'                TO INS-AD-HOC.
053300     MOVE SPACES             TO INS-FILLER.
053400
053500     WRITE REG-INSMAE
053600        INVALID KEY
053700           DISPLAY '* ERROR ESCRIBIENDO INSMAST ID ' WS-NUEVO-INS-ID
053800     END-WRITE.
053900
054000     ADD 1 TO WS-GENERADAS.
054100     MOVE INS-ID      TO IMP-GN-ID.
054200     MOVE INS-USER-ID TO IMP-GN-USER.
054300     MOVE TMP-ID      TO IMP-GN-TPL.
054400     MOVE INS-TITLE   TO IMP-GN-TITLE.
054500     PERFORM 8000-VERIFICAR-SALTO-I THRU 8000-VERIFICAR-SALTO-F.
054600     WRITE REG-SALIDA FROM IMP-REG-GENERADA AFTER 1.
054700     ADD 1 TO WS-CUENTA-LINEA.
054800
054900 2300-GENERAR-INSTANCIA-F. EXIT.
055000
055100*-----------------------------------------------------------------
055200 8000-VERIFICAR-SALTO-I.
055300
055400     IF WS-CUENTA-LINEA > 50
055500        PERFORM 8500-IMPRIMIR-TITULOS-I THRU 8500-IMPRIMIR-TITULOS-F
055600     END-IF.
055700
055800 8000-VERIFICAR-SALTO-F. EXIT.
055900
056000*-----------------------------------------------------------------
056100 8500-IMPRIMIR-TITULOS-I.
056200
056300     MOVE WS-FECHA-PROCESO TO IMP-TIT-FECHA.
056400     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA.
056500     ADD 1 TO WS-CUENTA-PAGINA.
056600     MOVE 1 TO WS-CUENTA-LINEA.
056700     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE.
056800     WRITE REG-SALIDA FROM WS-LINE2 AFTER 1.
056900
057000 8500-IMPRIMIR-TITULOS-F. EXIT.
057100
057200*-----------------------------------------------------------------
057300 9999-FINAL-I.
057400
057500     MOVE WS-PLANTILLAS-LEIDAS TO IMP-TR-LEIDAS.
057600     MOVE WS-MATCHES           TO IMP-TR-MATCHES.
057700     MOVE WS-GENERADAS         TO IMP-TR-GENERADAS.
057800     MOVE WS-DUPLICADAS        TO IMP-TR-DUPLIC.
057900     WRITE REG-SALIDA FROM WS-LINE AFTER 1.
058000     WRITE REG-SALIDA FROM IMP-TRAILER AFTER 1.
058100
058200     CLOSE TMPMAST INSMAST HOLCAL LISTADO.
058300
058400 9999-FINAL-F. EXIT.
