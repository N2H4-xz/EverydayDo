000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EDCHKIN.
000300 AUTHOR.        R MONTALVO LOZA.
000400 INSTALLATION.  DEPTO DESARROLLO BATCH.
000500 DATE-WRITTEN.  14/01/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800
000900******************************************************************
001000*                 PROGRAMA EDCHKIN                               *
001100*                 =================                              *
001200*  VENTANAS DE REGISTRO DE AVANCE (WINDOW-CHECKIN)                *
001300*  - SOMETER UNA VENTANA (ENCABEZADO + N DETALLES) - TODO O NADA  *
001400*  - LISTAR VENTANAS POR FECHA CON SUS REGISTROS DE AVANCE        *
001500*  - TAREAS PLANIFICADAS DE UNA VENTANA                           *
001600*  - SUGERENCIA DE LA VENTANA ANTERIOR (PROMPT)                   *
001700*  ESTE PROGRAMA DUPLICA, A PROPOSITO, LA LOGICA DE "ACREDITAR    *
001800*  MINUTOS" Y "CREAR AD-HOC" DE EDINSMNT, POR SER EL UNICO        *
001900*  LLAMADOR DE ESA LOGICA (CRITERIO DE LA INSTALACION).           *
002000******************************************************************
002100*-----------------------------------------------------------*
002200* BITACORA DE CAMBIOS                                       *
002300*-------|----------|-----|------------------------------------*
002400* VERS. | FECHA    | PROG| DESCRIPCION                        *
002500*-------|----------|-----|------------------------------------*
002600* 01.00 |14/01/1991| RML | VERSION INICIAL - TKT ECHK-0001     *
002700* 01.01 |22/07/1993| HPS | SE AGREGA VALIDACION TODO-O-NADA    *
002800*       |          |     | DE LA VENTANA COMPLETA              *
002900*       |          |     | TKT ECHK-0006                       *
003000* 01.02 |05/04/1996| RML | SE AGREGA LISTADO DE TAREAS          *
003100*       |          |     | PLANIFICADAS DE LA VENTANA (SORT)    *
003200*       |          |     | TKT ECHK-0011                        *
003300* 02.00 |12/18/1998| CAR | REVISION Y2K - TIMESTAMPS AAAAMMDDHHMM*
003400*       |          |     | VERIFICADOS A 4 DIGITOS DE SIGLO      *
003500*       |          |     | TKT ECHK-0016 - CAMBIO DE MILENIO     *
003600* 02.01 |14/09/2004| LMV | SE AGREGA SUGERENCIA DE VENTANA       *
003700*       |          |     | ANTERIOR (PROMPT) TKT ECHK-0022       *
003800*-------|----------|-----|------------------------------------*
003900
004000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT CHKTRAN ASSIGN TO DDCHKTRN
005100     ORGANIZATION IS SEQUENTIAL
005200     FILE STATUS IS FS-CHKTRAN.
005300
005400     SELECT CHKMAST ASSIGN TO DDCHKMAS
005500     ORGANIZATION IS SEQUENTIAL
005600     FILE STATUS IS FS-CHKMAST.
005700
005800     SELECT LOGMAST ASSIGN TO DDLOGMAS
005900     ORGANIZATION IS SEQUENTIAL
006000     FILE STATUS IS FS-LOGMAST.
006100
006200     SELECT INSMAST ASSIGN TO DDINSMAS
006300     ORGANIZATION IS INDEXED
006400     ACCESS MODE IS DYNAMIC
006500     RECORD KEY IS INS-ID
006600     FILE STATUS IS FS-INSMAST.
006700
006800     SELECT LISTADO ASSIGN TO DDLISTA
006900     FILE STATUS IS FS-LISTADO.
007000
007100     SELECT WRKSORT ASSIGN TO DDWRKSRT.
007200
007300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 FD  CHKTRAN
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000*    COPY CPCHKTRN.
008100 01  REG-CHKTRAN.
008200     03  TRN-TIPO-REG            PIC X(01).
008300         88  TRN-ES-ENCABEZADO            VALUE 'H'.
008400         88  TRN-ES-DETALLE               VALUE 'D'.
008500         88  TRN-ES-LISTAR                VALUE 'L'.
008600         88  TRN-ES-TAREAS-VENTANA        VALUE 'W'.
008700         88  TRN-ES-VENTANA-ANTERIOR      VALUE 'P'.
008800     03  TRN-USER-ID             PIC 9(10).
008900     03  TRN-AREA-DATOS          PIC X(340).
009000     03  TRN-HDR REDEFINES TRN-AREA-DATOS.
009100         05  TRN-WINDOW-START    PIC 9(12).
009200         05  TRN-WINDOW-END      PIC 9(12).
009300         05  TRN-OVERALL-COMMENT PIC X(128).
009400         05  TRN-DET-COUNT       PIC 9(02).
009500         05  FILLER              PIC X(186).
009600     03  TRN-DET REDEFINES TRN-AREA-DATOS.
009700         05  TRN-DET-INSTANCE-ID PIC 9(10).
009800         05  TRN-DET-TITLE       PIC X(64).
009900         05  TRN-DET-MINUTES     PIC 9(04).
010000         05  TRN-DET-COMMENT     PIC X(128).
010100         05  TRN-DET-REFLINK     PIC X(128).
010200         05  FILLER              PIC X(06).
010300     03  TRN-CONSULTA REDEFINES TRN-AREA-DATOS.
010400         05  TRN-LIST-DATE       PIC 9(08).
010500         05  TRN-WIN-START       PIC 9(12).
010600         05  TRN-WIN-END         PIC 9(12).
010700         05  TRN-REF-TIMESTAMP   PIC 9(12).
010800         05  TRN-WINDOW-MINUTES  PIC 9(04).
010900         05  FILLER              PIC X(292).
011000
011100 FD  CHKMAST
011200     BLOCK CONTAINS 0 RECORDS
011300     RECORDING MODE IS F.
011400*    COPY CPCHKMAE.
011500 01  REG-CHKMAE.
011600     03  CHK-ID                  PIC 9(10).
011700     03  CHK-USER-ID             PIC 9(10).
011800     03  CHK-WINDOW-START        PIC 9(12).
011900     03  CHK-WINDOW-END          PIC 9(12).
012000     03  CHK-OVERALL-COMMENT     PIC X(128).
012100     03  CHK-FILLER              PIC X(08).
012200
012300 FD  LOGMAST
012400     BLOCK CONTAINS 0 RECORDS
012500     RECORDING MODE IS F.
012600*    COPY CPLOGMAE.
012700 01  REG-LOGMAE.
012800     03  LOG-ID                  PIC 9(10).
012900     03  LOG-CHECKIN-ID          PIC 9(10).
013000     03  LOG-USER-ID             PIC 9(10).
013100     03  LOG-TASK-INSTANCE-ID    PIC 9(10).
013200     03  LOG-ADDED-MINUTES       PIC 9(04).
013300     03  LOG-COMMENT             PIC X(128).
013400     03  LOG-REF-LINK            PIC X(128).
013500     03  LOG-FILLER              PIC X(06).
013600
013700 FD  INSMAST
013800     RECORD CONTAINS 250 CHARACTERS
013900     LABEL RECORD IS STANDARD.
014000*    COPY CPINSMAE.
014100 01  REG-INSMAE.
014200     03  INS-ID                  PIC 9(10).
014300     03  INS-USER-ID             PIC 9(10).
014400     03  INS-TEMPLATE-ID         PIC 9(10).
014500     03  INS-TITLE               PIC X(64).
014600     03  INS-DESC                PIC X(128).
014700     03  INS-PLAN-DATE           PIC 9(08).
014800     03  INS-PLANNED-START       PIC 9(04).
014900     03  INS-PLANNED-MINUTES     PIC 9(04).
015000     03  INS-COMPLETED-MINUTES   PIC 9(04).
015100     03  INS-STATUS              PIC X(01).
015200         88  INS-PENDIENTE               VALUE 'P'.
015300         88  INS-COMPLETADA              VALUE 'C'.
015400         88  INS-CANCELADA               VALUE 'X'.
015500     03  INS-AD-HOC              PIC X(01).
015600         88  INS-ES-ADHOC                VALUE 'Y'.
015700     03  INS-FILLER              PIC X(13).
015800
015900 FD  LISTADO
016000     BLOCK CONTAINS 0 RECORDS
016100     RECORDING MODE IS F.
016200 01  REG-SALIDA                  PIC X(132).
016300
016400 SD  WRKSORT.
016500 01  SRT-REC.
016600     03  SRT-CHAVE-1             PIC 9(12).
016700     03  SRT-CHAVE-2             PIC 9(12).
016800     03  SRT-ID-DESC             PIC 9(10).
016900     03  SRT-TIPO                PIC X(01).
017000     03  SRT-DATOS               PIC X(96).
017100     03  FILLER                  PIC X(02).
017200
017300 WORKING-STORAGE SECTION.
017400*========================*
017500 77  FILLER                      PIC X(26) VALUE
017600     '* INICIO WORKING-STORAGE *'.
017700
017800 77  FS-CHKTRAN                  PIC XX VALUE SPACES.
017900 77  FS-CHKMAST                  PIC XX VALUE SPACES.
018000 77  FS-LOGMAST                  PIC XX VALUE SPACES.
018100 77  FS-INSMAST                  PIC XX VALUE SPACES.
018200 77  FS-LISTADO                  PIC XX VALUE SPACES.
018300
018400 77  WS-STATUS-FIN               PIC X.
018500     88  WS-FIN-LECTURA                   VALUE 'Y'.
018600     88  WS-NO-FIN-LECTURA                VALUE 'N'.
018700
018800 77  WS-SUBMIT-VALIDO            PIC X.
018900     88  WS-SUBMIT-OK                     VALUE 'Y'.
019000
019100 01  WS-ACUMULADORES.
019200     05  WS-TRN-LEIDAS           PIC 9(05) COMP VALUE ZEROES.
019300     05  WS-VENTANAS-OK          PIC 9(05) COMP VALUE ZEROES.
019400     05  WS-VENTANAS-RECHAZADAS  PIC 9(05) COMP VALUE ZEROES.
019500     05  WS-DETALLES-POSTEADOS   PIC 9(05) COMP VALUE ZEROES.
019600     05  WS-ADHOC-CREADOS        PIC 9(05) COMP VALUE ZEROES.
019700     05  WS-LISTADOS             PIC 9(05) COMP VALUE ZEROES.
019800     05  FILLER                  PIC 9(05) COMP VALUE ZEROES.
019900 01  WS-ACUM-REDEF REDEFINES WS-ACUMULADORES.
020000     05  WS-ACUM-ENT             PIC 9(05) COMP OCCURS 7 TIMES.
020100
020200 77  WS-ULTIMO-CHK-ID            PIC 9(10) COMP VALUE ZEROES.
020300 77  WS-NUEVO-CHK-ID             PIC 9(10) COMP VALUE ZEROES.
020400 77  WS-ULTIMO-LOG-ID            PIC 9(10) COMP VALUE ZEROES.
020500 77  WS-NUEVO-LOG-ID             PIC 9(10) COMP VALUE ZEROES.
020600 77  WS-ULTIMO-INS-ID            PIC 9(10) COMP VALUE ZEROES.
020700 77  WS-NUEVO-INS-ID             PIC 9(10) COMP VALUE ZEROES.
020800
020900 77  WS-MENSAJE-ERROR            PIC X(48) VALUE SPACES.
021000 77  WS-SUBINDICE                PIC 9(02) COMP VALUE ZEROES.
021100 77  WS-CONSTANTE-INVERSION      PIC 9(10) VALUE 9999999999.
021200
021300*    AREA DE LA VENTANA QUE SE ESTA SOMETIENDO
021400 01  WS-VENTANA-ACTUAL.
021500     05  WS-VA-USER-ID           PIC 9(10).
021600     05  WS-VA-WINDOW-START      PIC 9(12).
021700     05  WS-VA-WINDOW-END        PIC 9(12).
021800     05  WS-VA-COMENTARIO        PIC X(128).
021900     05  WS-VA-CUENTA-DET        PIC 9(02) COMP.
022000     05  FILLER                  PIC X(02).
022100
022200*    TABLA DE DETALLES DE LA VENTANA EN CURSO (TODO-O-NADA)
022300 01  WS-TABLA-DETALLE.
022400     05  WS-DET-ENT OCCURS 50 TIMES INDEXED BY WS-DT-IDX.
022500         10  WS-DT-INSTANCE-ID   PIC 9(10).
022600         10  WS-DT-TITLE         PIC X(64).
022700         10  WS-DT-MINUTOS       PIC 9(04).
022800         10  WS-DT-COMENTARIO    PIC X(128).
022900         10  WS-DT-REFLINK       PIC X(128).
023000         10  WS-DT-ES-ADHOC      PIC X(01).
023100         10  WS-DT-ID-FINAL      PIC 9(10).
023200     05  FILLER                  PIC X(04).
023300 01  WS-TABLA-DETALLE-COMPACTA REDEFINES WS-TABLA-DETALLE.
023400     05  FILLER                  PIC X(345) OCCURS 50 TIMES.
023500     05  FILLER                  PIC X(04).
023600
023700*    FECHA/HORA DE TRABAJO PARA DESCOMPONER TIMESTAMPS 9(12)
023800 01  WS-TIMESTAMP-TRABAJO.
023900     05  WS-TS-FECHA             PIC 9(08).
024000     05  WS-TS-HHMM              PIC 9(04).
024100 01  WS-TIMESTAMP-NUM REDEFINES WS-TIMESTAMP-TRABAJO
024200                                 PIC 9(12).
024300
024400 01  WS-TIMESTAMP-FIN-TRABAJO.
024500     05  WS-TS-FIN-FECHA         PIC 9(08).
024600     05  WS-TS-FIN-HHMM          PIC 9(04).
024700 01  WS-TIMESTAMP-FIN-NUM REDEFINES WS-TIMESTAMP-FIN-TRABAJO
024800                                 PIC 9(12).
024900
025000 01  WS-FECHA-TRABAJO.
025100     05  WS-FT-ANIO              PIC 9(04).
025200     05  WS-FT-MES               PIC 9(02).
025300     05  WS-FT-DIA               PIC 9(02).
025400 01  WS-FECHA-TRABAJO-NUM REDEFINES WS-FECHA-TRABAJO
025500                                 PIC 9(08).
025600
025700 77  WS-MINUTO-DIA               PIC 9(04) COMP VALUE ZEROES.
025800 77  WS-CUR-START-MIN            PIC 9(04) COMP VALUE ZEROES.
025900 77  WS-PREV-START-MIN           PIC S9(05) COMP VALUE ZEROES.
026000 77  WS-PREV-END-MIN             PIC 9(04) COMP VALUE ZEROES.
026100 77  WS-PREV-WINDOW-START        PIC 9(12) VALUE ZEROES.
026200 77  WS-PREV-WINDOW-END          PIC 9(12) VALUE ZEROES.
026300 77  WS-YA-SOMETIDA              PIC X VALUE 'N'.
026400 77  WS-HH-AUX                   PIC 9(02) COMP VALUE ZEROES.
026500 77  WS-MM-AUX                   PIC 9(02) COMP VALUE ZEROES.
026600
026700*    TABLA DE MESES PARA RETROCEDER UN DIA (VENTANA ANTERIOR)
026800 01  WS-TABLA-DIAS-MES-VALUES.
026900     05  FILLER PIC 9(02) VALUE 31.
027000     05  FILLER PIC 9(02) VALUE 28.
027100     05  FILLER PIC 9(02) VALUE 31.
027200     05  FILLER PIC 9(02) VALUE 30.
027300     05  FILLER PIC 9(02) VALUE 31.
027400     05  FILLER PIC 9(02) VALUE 30.
027500     05  FILLER PIC 9(02) VALUE 31.
027600     05  FILLER PIC 9(02) VALUE 31.
027700     05  FILLER PIC 9(02) VALUE 30.
027800     05  FILLER PIC 9(02) VALUE 31.
027900     05  FILLER PIC 9(02) VALUE 30.
028000     05  FILLER PIC 9(02) VALUE 31.
028100 01  WS-TABLA-DIAS-MES REDEFINES WS-TABLA-DIAS-MES-VALUES.
028200     05  WS-DIAS-DEL-MES PIC 9(02) OCCURS 12 TIMES
028300                          INDEXED BY WS-MES-IDX.
028400
028500 77  WS-ANIO-BISIESTO            PIC X VALUE 'N'.
028600 77  WS-Z-COC4                   PIC 9(06) COMP VALUE ZEROES.
028700 77  WS-Z-RES4                   PIC 9(06) COMP VALUE ZEROES.
028800 77  WS-Z-COC100                 PIC 9(06) COMP VALUE ZEROES.
028900 77  WS-Z-RES100                 PIC 9(06) COMP VALUE ZEROES.
029000 77  WS-Z-COC400                 PIC 9(06) COMP VALUE ZEROES.
029100 77  WS-Z-RES400                 PIC 9(06) COMP VALUE ZEROES.
029200
029300 77  WS-LINE                     PIC X(100) VALUE ALL '='.
029400 77  WS-LINE2                    PIC X(100) VALUE ALL '-'.
029500 77  WS-CUENTA-LINEA             PIC 9(02) COMP VALUE ZEROES.
029600 77  WS-CUENTA-PAGINA            PIC 9(02) COMP VALUE 01.
029700
029800 01  IMP-TITULO.
029900     03  FILLER                  PIC X(30) VALUE
030000         'EDCHKIN - VENTANAS DE AVANCE'.
030100     03  FILLER                  PIC X(10) VALUE SPACES.
030200     03  FILLER                  PIC X(14) VALUE 'NUMERO PAGINA:'.
030300     03  IMP-TIT-PAGINA          PIC Z9    VALUE ZEROES.
030400
030500 01  IMP-REG-VENTANA.
030600     03  FILLER                  PIC X(10) VALUE 'VENTANA   '.
030700     03  IMP-VT-ID               PIC Z(09)9.
030800     03  FILLER                  PIC X(02) VALUE SPACES.
030900     03  IMP-VT-INICIO           PIC Z(11)9.
031000     03  FILLER                  PIC X(01) VALUE '-'.
031100     03  IMP-VT-FIN              PIC Z(11)9.
031200
031300 01  IMP-REG-LOG.
031400     03  FILLER                  PIC X(14) VALUE '   REGISTRO   '.
031500     03  IMP-LG-ID               PIC Z(09)9.
031600     03  FILLER                  PIC X(02) VALUE SPACES.
031700     03  FILLER                  PIC X(12) VALUE 'INSTANCIA: '.
031800     03  IMP-LG-INSTANCIA        PIC Z(09)9.
031900     03  FILLER                  PIC X(02) VALUE SPACES.
032000     03  FILLER                  PIC X(09) VALUE 'MINUTOS: '.
032100     03  IMP-LG-MINUTOS          PIC ZZZ9.
032200
032300 01  IMP-REG-DETALLE.
032400     03  IMP-DT-ESTADO           PIC X(10).
032500     03  FILLER                  PIC X(02) VALUE SPACES.
032600     03  FILLER                  PIC X(12) VALUE 'INSTANCIA: '.
032700     03  IMP-DT-INSTANCIA        PIC Z(09)9.
032800     03  FILLER                  PIC X(02) VALUE SPACES.
032900     03  FILLER                  PIC X(08) VALUE 'ADHOC: '.
033000     03  IMP-DT-ADHOC            PIC X(01).
033100     03  FILLER                  PIC X(02) VALUE SPACES.
033200     03  IMP-DT-TEXTO            PIC X(48).
033300
033400 01  IMP-REG-TAREA.
033500     03  FILLER                  PIC X(01) VALUE '|'.
033600     03  IMP-TA-ID               PIC Z(09)9.
033700     03  FILLER                  PIC X(01) VALUE '|'.
033800     03  IMP-TA-FECHA            PIC 9(08).
033900     03  FILLER                  PIC X(01) VALUE '|'.
034000     03  IMP-TA-HORA             PIC 9999.
034100     03  FILLER                  PIC X(01) VALUE '|'.
034200     03  IMP-TA-TITLE            PIC X(40).
034300     03  FILLER                  PIC X(01) VALUE '|'.
034400
034500 01  IMP-REG-PROMPT.
034600     03  FILLER                  PIC X(20) VALUE
034700         'VENTANA ANTERIOR: '.
034800     03  IMP-PR-INICIO           PIC Z(11)9.
034900     03  FILLER                  PIC X(01) VALUE '-'.
035000     03  IMP-PR-FIN              PIC Z(11)9.
035100     03  FILLER                  PIC X(03) VALUE SPACES.
035200     03  FILLER                  PIC X(12) VALUE 'SOMETIDA YA:'.
035300     03  IMP-PR-SOMETIDA         PIC X(01).
035400
035500 01  IMP-REG-TEXTO.
035600     03  IMP-TX-TEXTO            PIC X(90).
035700     03  FILLER                  PIC X(02).
035800
035900 01  IMP-TRAILER.
036000     03  FILLER                  PIC X(19) VALUE 'TRANSACC. LEIDAS: '.
036100     03  IMP-TR-LEIDAS           PIC ZZZZ9.
036200     03  FILLER                  PIC X(03) VALUE SPACES.
036300     03  FILLER                  PIC X(15) VALUE 'VENTANAS OK:   '.
036400     03  IMP-TR-VENT-OK          PIC ZZZZ9.
036500     03  FILLER                  PIC X(03) VALUE SPACES.
036600     03  FILLER                  PIC X(20) VALUE 'VENTANAS RECHAZADAS:'.
036700     03  IMP-TR-VENT-RECH        PIC ZZZZ9.
036800     03  FILLER                  PIC X(03) VALUE SPACES.
036900     03  FILLER                  PIC X(11) VALUE 'POSTEADOS: '.
037000     03  IMP-TR-POST             PIC ZZZZ9.
037100     03  FILLER                  PIC X(03) VALUE SPACES.
037200     03  FILLER                  PIC X(08) VALUE 'ADHOC: '.
037300     03  IMP-TR-ADHOC            PIC ZZZZ9.
037400     03  FILLER                  PIC X(03) VALUE SPACES.
037500     03  FILLER                  PIC X(10) VALUE 'LISTADOS: '.
037600     03  IMP-TR-LIST             PIC ZZZZ9.
037700
037800 77  FILLER                      PIC X(26) VALUE
037900     '* FINAL  WORKING-STORAGE *'.
038000
038100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
038200 PROCEDURE DIVISION.
038300
038400 MAIN-PROGRAM-I.
038500
038600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
038700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
038800                            UNTIL WS-FIN-LECTURA.
038900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
039000
039100 MAIN-PROGRAM-F. GOBACK.
039200
039300*-----------------------------------------------------------------
039400 1000-INICIO-I.
039500
039600     SET WS-NO-FIN-LECTURA TO TRUE.
039700     MOVE 01 TO WS-CUENTA-PAGINA.
039800
039900     OPEN INPUT CHKTRAN.
040000     IF FS-CHKTRAN IS NOT EQUAL '00'
040100        DISPLAY '* ERROR EN OPEN CHKTRAN = ' FS-CHKTRAN
040200        SET WS-FIN-LECTURA TO TRUE
040300     END-IF.
040400
040500     OPEN I-O INSMAST.
040600     IF FS-INSMAST IS EQUAL '35'
040700        CLOSE INSMAST
040800        OPEN OUTPUT INSMAST
040900        CLOSE INSMAST
041000        OPEN I-O INSMAST
041100     END-IF.
041200
041300     OPEN OUTPUT LISTADO.
041400
041500     IF WS-NO-FIN-LECTURA
041600        PERFORM 1100-OBTENER-ULTIMOS-ID-I
041700           THRU 1100-OBTENER-ULTIMOS-ID-F
041800        PERFORM 8500-IMPRIMIR-TITULOS-I THRU 8500-IMPRIMIR-TITULOS-F
041900        PERFORM 2100-LEER-I THRU 2100-LEER-F
042000     END-IF.
042100
042200 1000-INICIO-F. EXIT.
042300
042400*-----------------------------------------------------------------
042500*    BARRIDO INICIAL DE CHKMAST Y LOGMAST PARA OBTENER LA LLAVE
042600*    MAXIMA DE CADA UNO (NO HAY GENERADOR DE SECUENCIA SEPARADO).
042700*-----------------------------------------------------------------
042800 1100-OBTENER-ULTIMOS-ID-I.
042900
043000     MOVE ZEROES TO WS-ULTIMO-CHK-ID.
043100     OPEN INPUT CHKMAST.
043200     IF FS-CHKMAST EQUAL '00'
043300        PERFORM 1110-BARRER-CHKMAST-I THRU 1110-BARRER-CHKMAST-F
043400           UNTIL FS-CHKMAST NOT EQUAL '00'
043500        CLOSE CHKMAST
043600     END-IF.
043700
043800     MOVE ZEROES TO WS-ULTIMO-LOG-ID.
043900     OPEN INPUT LOGMAST.
044000     IF FS-LOGMAST EQUAL '00'
044100        PERFORM 1120-BARRER-LOGMAST-I THRU 1120-BARRER-LOGMAST-F
044200           UNTIL FS-LOGMAST NOT EQUAL '00'
044300        CLOSE LOGMAST
044400     END-IF.
044500
044600     MOVE ZEROES TO WS-ULTIMO-INS-ID.
044700     MOVE LOW-VALUES TO INS-ID.
044800     START INSMAST KEY IS NOT LESS THAN INS-ID
044900        INVALID KEY MOVE '10' TO FS-INSMAST
045000        NOT INVALID KEY MOVE '00' TO FS-INSMAST
045100     END-START.
045200     PERFORM 1130-BARRER-INSMAST-I THRU 1130-BARRER-INSMAST-F
045300        UNTIL FS-INSMAST NOT EQUAL '00'.
045400
045500*    SE REABRE CHKMAST/LOGMAST EN MODO EXTEND PARA ANEXAR.
045600     OPEN EXTEND CHKMAST.
045700     IF FS-CHKMAST IS NOT EQUAL '00'
045800        DISPLAY '* ERROR EN OPEN EXTEND CHKMAST = ' FS-CHKMAST
045900     END-IF.
046000     OPEN EXTEND LOGMAST.
046100     IF FS-LOGMAST IS NOT EQUAL '00'
046200        DISPLAY '* ERROR EN OPEN EXTEND LOGMAST = ' FS-LOGMAST
046300     END-IF.
046400
046500 1100-OBTENER-ULTIMOS-ID-F. EXIT.
046600
046700*-----------------------------------------------------------------
046800 1110-BARRER-CHKMAST-I.
046900
047000     READ CHKMAST
047100        AT END MOVE '10' TO FS-CHKMAST
047200        NOT AT END
047300           IF CHK-ID > WS-ULTIMO-CHK-ID
047400              MOVE CHK-ID TO WS-ULTIMO-CHK-ID
047500           END-IF
047600     END-READ.
047700
047800 1110-BARRER-CHKMAST-F. EXIT.
047900
048000*-----------------------------------------------------------------
048100 1120-BARRER-LOGMAST-I.
048200
048300     READ LOGMAST
048400        AT END MOVE '10' TO FS-LOGMAST
048500        NOT AT END
048600           IF LOG-ID > WS-ULTIMO-LOG-ID
048700              MOVE LOG-ID TO WS-ULTIMO-LOG-ID
048800           END-IF
048900     END-READ.
049000
049100 1120-BARRER-LOGMAST-F. EXIT.
049200
049300*-----------------------------------------------------------------
049400 1130-BARRER-INSMAST-I.
049500
049600     READ INSMAST NEXT RECORD
049700        AT END MOVE '10' TO FS-INSMAST
049800        NOT AT END
049900           IF INS-ID > WS-ULTIMO-INS-ID
050000              MOVE INS-ID TO WS-ULTIMO-INS-ID
050100           END-IF
050200     END-READ.
050300
050400 1130-BARRER-INSMAST-F. EXIT.
050500
050600*-----------------------------------------------------------------
050700 2000-PROCESO-I.
050800
050900     ADD 1 TO WS-TRN-LEIDAS.
051000
051100     EVALUATE TRUE
051200        WHEN TRN-ES-ENCABEZADO
051300           PERFORM 3100-SOMETER-I THRU 3100-SOMETER-F
051400        WHEN TRN-ES-LISTAR
051500           PERFORM 3200-LISTAR-FECHA-I THRU 3200-LISTAR-FECHA-F
051600           PERFORM 2100-LEER-I THRU 2100-LEER-F
051700        WHEN TRN-ES-TAREAS-VENTANA
051800           MOVE TRN-WIN-START TO WS-VA-WINDOW-START
051900           MOVE TRN-WIN-END   TO WS-VA-WINDOW-END
052000           MOVE TRN-USER-ID   TO WS-VA-USER-ID
052100           PERFORM 3300-TAREAS-VENTANA-I THRU 3300-TAREAS-VENTANA-F
052200           PERFORM 2100-LEER-I THRU 2100-LEER-F
052300        WHEN TRN-ES-VENTANA-ANTERIOR
052400           PERFORM 3400-VENTANA-ANTERIOR-I
052500              THRU 3400-VENTANA-ANTERIOR-F
052600           PERFORM 2100-LEER-I THRU 2100-LEER-F
052700        WHEN OTHER
052800           DISPLAY '* ACCION DE TRANSACCION INVALIDA: '
052900                   TRN-TIPO-REG
053000           PERFORM 2100-LEER-I THRU 2100-LEER-F
053100     END-EVALUATE.
053200
053300 2000-PROCESO-F. EXIT.
053400
053500*-----------------------------------------------------------------
053600 2100-LEER-I.
053700
053800     READ CHKTRAN
053900        AT END SET WS-FIN-LECTURA TO TRUE.
054000
054100 2100-LEER-F. EXIT.
054200
054300*-----------------------------------------------------------------
054400*    SOMETER UNA VENTANA: ENCABEZADO + N DETALLES, TODO-O-NADA.
054500*-----------------------------------------------------------------
054600 3100-SOMETER-I.
054700
054800     MOVE TRN-USER-ID        TO WS-VA-USER-ID.
054900     MOVE TRN-WINDOW-START   TO WS-VA-WINDOW-START.
055000     MOVE TRN-WINDOW-END     TO WS-VA-WINDOW-END.
055100     MOVE TRN-OVERALL-COMMENT TO WS-VA-COMENTARIO.
055200     MOVE TRN-DET-COUNT      TO WS-VA-CUENTA-DET.
055300
055400     MOVE 'Y' TO WS-SUBMIT-VALIDO.
055500     MOVE SPACES TO WS-MENSAJE-ERROR.
055600
055700     IF WS-VA-WINDOW-START IS NOT LESS THAN WS-VA-WINDOW-END
055800        MOVE 'N' TO WS-SUBMIT-VALIDO
055900        MOVE 'WINDOWSTART MUST BE BEFORE WINDOWEND' TO
056000             WS-MENSAJE-ERROR
056100     END-IF.
056200
056300     IF WS-SUBMIT-VALIDO = 'Y'
056400        PERFORM 3110-VERIFICAR-DUPLICADO-I
056500           THRU 3110-VERIFICAR-DUPLICADO-F
056600     END-IF.
056700
056800*    SE LEEN LOS N DETALLES QUE SIGUEN AL ENCABEZADO, SE
056900*    VALIDAN TODOS ANTES DE ESCRIBIR NADA (TODO-O-NADA).
057000     MOVE ZEROES TO WS-SUBINDICE.
057100     PERFORM 3120-CARGAR-UN-DETALLE-I THRU 3120-CARGAR-UN-DETALLE-F
057200        VARYING WS-SUBINDICE FROM 1 BY 1
057300        UNTIL WS-SUBINDICE > WS-VA-CUENTA-DET.
057400
057500     IF WS-SUBMIT-VALIDO = 'Y'
057600        PERFORM 3150-POSTEAR-TODOS-LOS-DETALLES-I
057700           THRU 3150-POSTEAR-TODOS-LOS-DETALLES-F
057800        PERFORM 3160-GRABAR-ENCABEZADO-I THRU 3160-GRABAR-ENCABEZADO-F
057900        ADD 1 TO WS-VENTANAS-OK
058000     ELSE
058100        ADD 1 TO WS-VENTANAS-RECHAZADAS
058200        MOVE 'VENTANA RECHAZADA' TO IMP-DT-ESTADO
058300        MOVE ZEROES              TO IMP-DT-INSTANCIA
058400        MOVE 'N'                 TO IMP-DT-ADHOC
058500        MOVE WS-MENSAJE-ERROR    TO IMP-DT-TEXTO
058600        PERFORM 8000-VERIFICAR-SALTO-I THRU 8000-VERIFICAR-SALTO-F
058700        WRITE REG-SALIDA FROM IMP-REG-DETALLE AFTER 1
058800        ADD 1 TO WS-CUENTA-LINEA
058900     END-IF.
059000
059100     PERFORM 2100-LEER-I THRU 2100-LEER-F.
059200
059300 3100-SOMETER-F. EXIT.
059400
059500*-----------------------------------------------------------------
059600*    BUSCA UNA VENTANA EXISTENTE CON EL MISMO (USUARIO, INICIO,
059700*    FIN); BARRIDO COMPLETO DE CHKMAST (ARCHIVO SECUENCIAL QUE
059800*    SE REABRE BREVEMENTE EN MODO INPUT PARA ESTA VERIFICACION).
059900*-----------------------------------------------------------------
060000 3110-VERIFICAR-DUPLICADO-I.
060100
060200     CLOSE CHKMAST.
060300     OPEN INPUT CHKMAST.
060400     MOVE 'N' TO WS-YA-SOMETIDA.
060500     IF FS-CHKMAST EQUAL '00'
060600        PERFORM 3115-BARRER-CHKMAST-DUP-I THRU 3115-BARRER-CHKMAST-DUP-F
060700           UNTIL FS-CHKMAST NOT EQUAL '00'
060800     END-IF.
060900     CLOSE CHKMAST.
061000     OPEN EXTEND CHKMAST.
061100
061200     IF WS-YA-SOMETIDA = 'Y'
061300        MOVE 'N' TO WS-SUBMIT-VALIDO
061400        MOVE 'THIS TIME WINDOW IS ALREADY SUBMITTED' TO
061500             WS-MENSAJE-ERROR
061600     END-IF.
061700
061800 3110-VERIFICAR-DUPLICADO-F. EXIT.
061900
062000*-----------------------------------------------------------------
062100 3115-BARRER-CHKMAST-DUP-I.
062200
062300     READ CHKMAST
062400        AT END MOVE '10' TO FS-CHKMAST
062500        NOT AT END
062600           IF CHK-USER-ID = WS-VA-USER-ID
062700              AND CHK-WINDOW-START = WS-VA-WINDOW-START
062800              AND CHK-WINDOW-END = WS-VA-WINDOW-END
062900              MOVE 'Y' TO WS-YA-SOMETIDA
063000           END-IF
063100     END-READ.
063200
063300 3115-BARRER-CHKMAST-DUP-F. EXIT.
063400
063500*-----------------------------------------------------------------
063600 3120-CARGAR-UN-DETALLE-I.
063700
063800     PERFORM 2100-LEER-I THRU 2100-LEER-F.
063900
064000     IF WS-FIN-LECTURA OR NOT TRN-ES-DETALLE
064100        MOVE 'N' TO WS-SUBMIT-VALIDO
064200        MOVE 'MISSING DETAIL RECORD IN SUBMISSION' TO
064300             WS-MENSAJE-ERROR
064400     ELSE
064500        IF WS-SUBINDICE IS LESS THAN OR EQUAL TO 50
064600           SET WS-DT-IDX TO WS-SUBINDICE
064700           MOVE TRN-DET-INSTANCE-ID TO WS-DT-INSTANCE-ID (WS-DT-IDX)
064800           MOVE TRN-DET-TITLE       TO WS-DT-TITLE (WS-DT-IDX)
064900           MOVE TRN-DET-MINUTES     TO WS-DT-MINUTOS (WS-DT-IDX)
065000           MOVE TRN-DET-COMMENT     TO WS-DT-COMENTARIO (WS-DT-IDX)
065100           MOVE TRN-DET-REFLINK     TO WS-DT-REFLINK (WS-DT-IDX)
065200           MOVE 'N'                 TO WS-DT-ES-ADHOC (WS-DT-IDX)
065300           MOVE ZEROES              TO WS-DT-ID-FINAL (WS-DT-IDX)
065400           PERFORM 3130-VALIDAR-UN-DETALLE-I
065500              THRU 3130-VALIDAR-UN-DETALLE-F
065600        ELSE
065700           DISPLAY '* AVISO TABLA DE DETALLE LLENA, SE DESCARTA'
065800        END-IF
065900     END-IF.
066000
066100 3120-CARGAR-UN-DETALLE-F. EXIT.
066200
066300*-----------------------------------------------------------------
066400 3130-VALIDAR-UN-DETALLE-I.
066500
066600     IF WS-DT-MINUTOS (WS-DT-IDX) IS LESS THAN 1
066700        OR WS-DT-MINUTOS (WS-DT-IDX) IS GREATER THAN 720
066800        MOVE 'N' TO WS-SUBMIT-VALIDO
066900        MOVE 'COMPLETEDMINUTES MUST BE BETWEEN 1 AND 720' TO
067000             WS-MENSAJE-ERROR
067100     END-IF.
067200
067300     IF WS-DT-INSTANCE-ID (WS-DT-IDX) = ZEROES
067400        AND WS-DT-TITLE (WS-DT-IDX) = SPACES
067500        MOVE 'N' TO WS-SUBMIT-VALIDO
067600        MOVE 'TITLE IS REQUIRED WHEN TASKINSTANCEID IS MISSING' TO
067700             WS-MENSAJE-ERROR
067800     END-IF.
067900
068000     IF WS-DT-INSTANCE-ID (WS-DT-IDX) IS NOT EQUAL ZEROES
068100        MOVE WS-DT-INSTANCE-ID (WS-DT-IDX) TO INS-ID
068200        READ INSMAST
068300           INVALID KEY
068400              MOVE 'N' TO WS-SUBMIT-VALIDO
068500              MOVE 'TASK INSTANCE NOT FOUND' TO WS-MENSAJE-ERROR
068600           NOT INVALID KEY
068700              IF INS-USER-ID IS NOT EQUAL WS-VA-USER-ID
068800                 MOVE 'N' TO WS-SUBMIT-VALIDO
068900                 MOVE 'INSTANCE DOES NOT BELONG TO THIS USER' TO
069000                      WS-MENSAJE-ERROR
069100              END-IF
069200        END-READ
069300     END-IF.
069400
069500 3130-VALIDAR-UN-DETALLE-F. EXIT.
069600
069700*-----------------------------------------------------------------
069800*    POSTEA TODOS LOS DETALLES YA VALIDADOS (ACREDITAR MINUTOS
069900*    O CREAR AD-HOC) Y ESCRIBE UN COMPLETION-LOG POR DETALLE.
070000*-----------------------------------------------------------------
070100 3150-POSTEAR-TODOS-LOS-DETALLES-I.
070200
070300     ADD 1 TO WS-ULTIMO-CHK-ID GIVING WS-NUEVO-CHK-ID.
070400     MOVE WS-NUEVO-CHK-ID TO WS-ULTIMO-CHK-ID.
070500
070600     MOVE ZEROES TO WS-SUBINDICE.
070700     PERFORM 3155-POSTEAR-UN-DETALLE-I THRU 3155-POSTEAR-UN-DETALLE-F
070800        UNTIL WS-SUBINDICE IS EQUAL TO WS-VA-CUENTA-DET.
070900
071000 3150-POSTEAR-TODOS-LOS-DETALLES-F. EXIT.
071100
071200*-----------------------------------------------------------------
071300 3155-POSTEAR-UN-DETALLE-I.
071400
071500     ADD 1 TO WS-SUBINDICE.
071600     SET WS-DT-IDX TO WS-SUBINDICE.
071700     IF WS-DT-INSTANCE-ID (WS-DT-IDX) IS NOT EQUAL ZEROES
071800        PERFORM 6000-ACREDITAR-MINUTOS-I
071900           THRU 6000-ACREDITAR-MINUTOS-F
072000     ELSE
072100        PERFORM 6100-CREAR-ADHOC-I THRU 6100-CREAR-ADHOC-F
072200     END-IF.
072300     PERFORM 3170-GRABAR-LOG-I THRU 3170-GRABAR-LOG-F.
072400     PERFORM 3180-IMPRIMIR-DETALLE-I THRU 3180-IMPRIMIR-DETALLE-F.
072500
072600 3155-POSTEAR-UN-DETALLE-F. EXIT.
072700
072800*-----------------------------------------------------------------
072900 3160-GRABAR-ENCABEZADO-I.
073000
073100     MOVE WS-NUEVO-CHK-ID      TO CHK-ID.
073200     MOVE WS-VA-USER-ID        TO CHK-USER-ID.
073300     MOVE WS-VA-WINDOW-START   TO CHK-WINDOW-START.
073400     MOVE WS-VA-WINDOW-END     TO CHK-WINDOW-END.
073500     MOVE WS-VA-COMENTARIO     TO CHK-OVERALL-COMMENT.
073600     MOVE SPACES               TO CHK-FILLER.
073700     WRITE REG-CHKMAE.
073800
073900 3160-GRABAR-ENCABEZADO-F. EXIT.
074000
074100*-----------------------------------------------------------------
074200 3170-GRABAR-LOG-I.
074300
074400     ADD 1 TO WS-ULTIMO-LOG-ID GIVING WS-NUEVO-LOG-ID.
074500     MOVE WS-NUEVO-LOG-ID TO WS-ULTIMO-LOG-ID.
074600
074700     MOVE WS-NUEVO-LOG-ID             TO LOG-ID.
074800     MOVE WS-NUEVO-CHK-ID             TO LOG-CHECKIN-ID.
074900     MOVE WS-VA-USER-ID               TO LOG-USER-ID.
075000     MOVE WS-DT-ID-FINAL (WS-DT-IDX)  TO LOG-TASK-INSTANCE-ID.
075100     MOVE WS-DT-MINUTOS (WS-DT-IDX)   TO LOG-ADDED-MINUTES.
075200     MOVE WS-DT-COMENTARIO (WS-DT-IDX) TO LOG-COMMENT.
075300     MOVE WS-DT-REFLINK (WS-DT-IDX)   TO LOG-REF-LINK.
075400     MOVE SPACES                      TO LOG-FILLER.
075500     WRITE REG-LOGMAE.
075600
075700     ADD 1 TO WS-DETALLES-POSTEADOS.
075800
075900 3170-GRABAR-LOG-F. EXIT.
076000
076100*-----------------------------------------------------------------
076200 3180-IMPRIMIR-DETALLE-I.
076300
076400     MOVE 'DETALLE OK' TO IMP-DT-ESTADO.
076500     MOVE WS-DT-ID-FINAL (WS-DT-IDX) TO IMP-DT-INSTANCIA.
076600     MOVE WS-DT-ES-ADHOC (WS-DT-IDX) TO IMP-DT-ADHOC.
076700     MOVE SPACES TO IMP-DT-TEXTO.
076800     PERFORM 8000-VERIFICAR-SALTO-I THRU 8000-VERIFICAR-SALTO-F.
076900     WRITE REG-SALIDA FROM IMP-REG-DETALLE AFTER 1.
077000     ADD 1 TO WS-CUENTA-LINEA.
077100
077200 3180-IMPRIMIR-DETALLE-F. EXIT.
077300
077400*-----------------------------------------------------------------
077500*    ACREDITAR MINUTOS A UNA INSTANCIA EXISTENTE (DUPLICA LA
077600*    REGLA DE INSTANCE-MAINT, UNICO LLAMADOR ES EDCHKIN).
077700*-----------------------------------------------------------------
077800 6000-ACREDITAR-MINUTOS-I.
077900
078000     MOVE WS-DT-INSTANCE-ID (WS-DT-IDX) TO INS-ID.
078100     READ INSMAST
078200        INVALID KEY
078300           DISPLAY '* ERROR LEYENDO INSMAST PARA ACREDITAR'
078400        NOT INVALID KEY
078500           ADD WS-DT-MINUTOS (WS-DT-IDX) TO INS-COMPLETED-MINUTES
078600           IF INS-PLANNED-MINUTES > ZEROES
078700              AND INS-COMPLETED-MINUTES IS NOT LESS THAN
078800                  INS-PLANNED-MINUTES
078900              MOVE 'C' TO INS-STATUS
079000           END-IF
079100           REWRITE REG-INSMAE
079200              INVALID KEY
079300                 DISPLAY '* ERROR REESCRIBIENDO INSMAST'
079400           END-REWRITE
079500           MOVE INS-ID TO WS-DT-ID-FINAL (WS-DT-IDX)
079600     END-READ.
079700
079800 6000-ACREDITAR-MINUTOS-F. EXIT.
079900
080000*-----------------------------------------------------------------
080100*    CREAR UNA INSTANCIA AD-HOC A PARTIR DEL CHECK-IN: FECHA DE
080200*    PLAN = FECHA DE INICIO DE LA VENTANA, SIN HORA PLANIFICADA,
080300*    MINUTOS PLANIFICADOS 0, COMPLETADOS = LO REPORTADO, ESTADO
080400*    COMPLETADA.
080500*-----------------------------------------------------------------
080600 6100-CREAR-ADHOC-I.
080700
080800     ADD 1 TO WS-ULTIMO-INS-ID GIVING WS-NUEVO-INS-ID.
080900     MOVE WS-NUEVO-INS-ID TO WS-ULTIMO-INS-ID.
081000
081100     MOVE WS-VA-WINDOW-START TO WS-TIMESTAMP-NUM.
081200
081300     MOVE WS-NUEVO-INS-ID             TO INS-ID.
081400     MOVE WS-VA-USER-ID               TO INS-USER-ID.
081500     MOVE ZEROES                      TO INS-TEMPLATE-ID.
081600     MOVE WS-DT-TITLE (WS-DT-IDX)     TO INS-TITLE.
081700     MOVE SPACES                      TO INS-DESC.
081800     MOVE WS-TS-FECHA                 TO INS-PLAN-DATE.
081900     MOVE 9999                        TO INS-PLANNED-START.
082000     MOVE ZEROES                      TO INS-PLANNED-MINUTES.
082100     MOVE WS-DT-MINUTOS (WS-DT-IDX)   TO INS-COMPLETED-MINUTES.
082200     MOVE 'C'                         TO INS-STATUS.
082300     MOVE 'Y'                         TO INS-AD-HOC.
082400     MOVE SPACES                      TO INS-FILLER.
082500
082600     WRITE REG-INSMAE
082700        INVALID KEY
082800           DISPLAY '* ERROR ESCRIBIENDO INSMAST AD-HOC'
082900     END-WRITE.
083000
083100     MOVE INS-ID TO WS-DT-ID-FINAL (WS-DT-IDX).
083200     MOVE 'Y'    TO WS-DT-ES-ADHOC (WS-DT-IDX).
083300     ADD 1 TO WS-ADHOC-CREADOS.
083400
083500 6100-CREAR-ADHOC-F. EXIT.
083600
083700*-----------------------------------------------------------------
083800*    LISTAR POR FECHA: VENTANAS DEL USUARIO CUYA FECHA DE INICIO
083900*    CAE EN LA FECHA DADA, MAS NUEVA PRIMERO (SORT DESCENDING
084000*    POR CHK-WINDOW-START); BAJO CADA UNA, SUS COMPLETION-LOG
084100*    EN ORDEN ASCENDENTE DE LOG-ID (BARRIDO COMPLETO DE LOGMAST
084200*    POR CADA VENTANA).
084300*-----------------------------------------------------------------
084400 3200-LISTAR-FECHA-I.
084500
084600     SORT WRKSORT
084700        DESCENDING KEY SRT-CHAVE-1
084800        INPUT PROCEDURE IS 3210-CARGAR-VENTANAS-I
084900                       THRU 3210-CARGAR-VENTANAS-F
085000        OUTPUT PROCEDURE IS 3220-IMPRIMIR-VENTANAS-I
085100                       THRU 3220-IMPRIMIR-VENTANAS-F.
085200
085300 3200-LISTAR-FECHA-F. EXIT.
085400
085500*-----------------------------------------------------------------
085600 3210-CARGAR-VENTANAS-I.
085700
085800     CLOSE CHKMAST.
085900     OPEN INPUT CHKMAST.
086000     IF FS-CHKMAST EQUAL '00'
086100        PERFORM 3215-BARRER-CHKMAST-VEN-I THRU 3215-BARRER-CHKMAST-VEN-F
086200           UNTIL FS-CHKMAST NOT EQUAL '00'
086300     END-IF.
086400     CLOSE CHKMAST.
086500     OPEN EXTEND CHKMAST.
086600
086700 3210-CARGAR-VENTANAS-F. EXIT.
086800
086900*-----------------------------------------------------------------
087000 3215-BARRER-CHKMAST-VEN-I.
087100
087200     READ CHKMAST
087300        AT END MOVE '10' TO FS-CHKMAST
087400        NOT AT END
087500           MOVE CHK-WINDOW-START TO WS-TIMESTAMP-NUM
087600           IF CHK-USER-ID = TRN-USER-ID
087700              AND WS-TS-FECHA = TRN-LIST-DATE
087800              MOVE CHK-WINDOW-START TO SRT-CHAVE-1
087900              MOVE CHK-WINDOW-END   TO SRT-CHAVE-2
088000              MOVE CHK-ID           TO SRT-ID-DESC
088100              MOVE 'V'              TO SRT-TIPO
088200              MOVE SPACES           TO SRT-DATOS
088300              RELEASE SRT-REC
088400           END-IF
088500     END-READ.
088600
088700 3215-BARRER-CHKMAST-VEN-F. EXIT.
088800
088900*-----------------------------------------------------------------
089000 3220-IMPRIMIR-VENTANAS-I.
089100
089200     MOVE 'N' TO WS-YA-SOMETIDA.
089300     PERFORM 3225-IMPRIMIR-UNA-VENTANA-I THRU 3225-IMPRIMIR-UNA-VENTANA-F
089400        UNTIL WS-YA-SOMETIDA = 'Y'.
089500
089600 3220-IMPRIMIR-VENTANAS-F. EXIT.
089700
089800*-----------------------------------------------------------------
089900 3225-IMPRIMIR-UNA-VENTANA-I.
090000
090100     RETURN WRKSORT
090200        AT END MOVE 'Y' TO WS-YA-SOMETIDA
090300        NOT AT END
090400           ADD 1 TO WS-LISTADOS
090500           MOVE SRT-ID-DESC   TO IMP-VT-ID
090600           MOVE SRT-CHAVE-1   TO IMP-VT-INICIO
090700           MOVE SRT-CHAVE-2   TO IMP-VT-FIN
090800           PERFORM 8000-VERIFICAR-SALTO-I
090900              THRU 8000-VERIFICAR-SALTO-F
091000           WRITE REG-SALIDA FROM IMP-REG-VENTANA AFTER 1
091100           ADD 1 TO WS-CUENTA-LINEA
091200           MOVE SRT-ID-DESC TO WS-NUEVO-CHK-ID
091300           PERFORM 3230-IMPRIMIR-LOGS-DE-VENTANA-I
091400              THRU 3230-IMPRIMIR-LOGS-DE-VENTANA-F
091500     END-RETURN.
091600
091700 3225-IMPRIMIR-UNA-VENTANA-F. EXIT.
091800
091900*-----------------------------------------------------------------
092000*    BARRIDO COMPLETO DE LOGMAST PARA LOS REGISTROS DE UNA
092100*    VENTANA; COMO SE ANEXAN EN ORDEN DE LOG-ID CRECIENTE, EL
092200*    BARRIDO SECUENCIAL YA LOS ENTREGA EN ESE ORDEN.
092300*-----------------------------------------------------------------
092400 3230-IMPRIMIR-LOGS-DE-VENTANA-I.
092500
092600     CLOSE LOGMAST.
092700     OPEN INPUT LOGMAST.
092800     IF FS-LOGMAST EQUAL '00'
092900        PERFORM 3235-BARRER-LOGMAST-VEN-I THRU 3235-BARRER-LOGMAST-VEN-F
093000           UNTIL FS-LOGMAST NOT EQUAL '00'
093100     END-IF.
093200     CLOSE LOGMAST.
093300     OPEN EXTEND LOGMAST.
093400
093500 3230-IMPRIMIR-LOGS-DE-VENTANA-F. EXIT.
093600
093700*-----------------------------------------------------------------
093800 3235-BARRER-LOGMAST-VEN-I.
093900
094000     READ LOGMAST
094100        AT END MOVE '10' TO FS-LOGMAST
094200        NOT AT END
094300           IF LOG-CHECKIN-ID = WS-NUEVO-CHK-ID
094400              MOVE LOG-ID             TO IMP-LG-ID
094500              MOVE LOG-TASK-INSTANCE-ID TO IMP-LG-INSTANCIA
094600              MOVE LOG-ADDED-MINUTES  TO IMP-LG-MINUTOS
094700              PERFORM 8000-VERIFICAR-SALTO-I
094800                 THRU 8000-VERIFICAR-SALTO-F
094900              WRITE REG-SALIDA FROM IMP-REG-LOG AFTER 1
095000              ADD 1 TO WS-CUENTA-LINEA
095100           END-IF
095200     END-READ.
095300
095400 3235-BARRER-LOGMAST-VEN-F. EXIT.
095500
095600*-----------------------------------------------------------------
095700*    TAREAS PLANIFICADAS DE UNA VENTANA [WS-VA-WINDOW-START,
095800*    WS-VA-WINDOW-END): INSTANCIAS DEL USUARIO CON FECHA DE PLAN
095900*    ENTRE LAS FECHAS DE INICIO/FIN (INCLUSIVE) Y ESTADO DISTINTO
096000*    DE CANCELADA, ORDEN FECHA ASC, HORA ASC, ID DESC; SE
096100*    CONSERVAN LAS QUE CAEN DENTRO DE LA VENTANA POR TIMESTAMP
096200*    (FECHA*10000+HORA), Y LAS SIN HORA SOLO SI SU FECHA DE PLAN
096300*    ES LA FECHA DE INICIO DE LA VENTANA.
096400*-----------------------------------------------------------------
096500 3300-TAREAS-VENTANA-I.
096600
096700     MOVE WS-VA-WINDOW-START TO WS-TIMESTAMP-NUM.
096800     MOVE WS-VA-WINDOW-END   TO WS-TIMESTAMP-FIN-NUM.
096900
097000     SORT WRKSORT
097100        ASCENDING KEY SRT-CHAVE-1 SRT-CHAVE-2
097200        DESCENDING KEY SRT-ID-DESC
097300        INPUT PROCEDURE IS 3310-CARGAR-TAREAS-I
097400                       THRU 3310-CARGAR-TAREAS-F
097500        OUTPUT PROCEDURE IS 3320-IMPRIMIR-TAREAS-I
097600                       THRU 3320-IMPRIMIR-TAREAS-F.
097700
097800 3300-TAREAS-VENTANA-F. EXIT.
097900
098000*-----------------------------------------------------------------
098100 3310-CARGAR-TAREAS-I.
098200
098300     MOVE LOW-VALUES TO INS-ID.
098400     START INSMAST KEY IS NOT LESS THAN INS-ID
098500        INVALID KEY MOVE '10' TO FS-INSMAST
098600        NOT INVALID KEY MOVE '00' TO FS-INSMAST
098700     END-START.
098800
098900     PERFORM 3312-BARRER-INSMAST-TAREAS-I
099000        THRU 3312-BARRER-INSMAST-TAREAS-F
099100        UNTIL FS-INSMAST NOT EQUAL '00'.
099200
099300 3310-CARGAR-TAREAS-F. EXIT.
099400
099500*-----------------------------------------------------------------
099600 3312-BARRER-INSMAST-TAREAS-I.
099700
099800     READ INSMAST NEXT RECORD
099900        AT END MOVE '10' TO FS-INSMAST
100000        NOT AT END
100100           PERFORM 3315-EVALUAR-UNA-TAREA-I
100200              THRU 3315-EVALUAR-UNA-TAREA-F
100300     END-READ.
100400
100500 3312-BARRER-INSMAST-TAREAS-F. EXIT.
100600
100700*-----------------------------------------------------------------
100800 3315-EVALUAR-UNA-TAREA-I.
100900
101000     IF INS-USER-ID = WS-VA-USER-ID
101100        AND INS-STATUS IS NOT EQUAL 'X'
101200        AND INS-PLAN-DATE IS NOT LESS THAN WS-TS-FECHA
101300        AND INS-PLAN-DATE IS NOT GREATER THAN WS-TS-FIN-FECHA
101400        MOVE 'N' TO WS-YA-SOMETIDA
101500        IF INS-PLANNED-START = 9999
101600           IF INS-PLAN-DATE = WS-TS-FECHA
101700              MOVE 'Y' TO WS-YA-SOMETIDA
101800           END-IF
101900        ELSE
102000           COMPUTE SRT-CHAVE-1 =
102100              INS-PLAN-DATE * 10000 + INS-PLANNED-START
102200           IF SRT-CHAVE-1 IS NOT LESS THAN WS-VA-WINDOW-START
102300              AND SRT-CHAVE-1 IS LESS THAN WS-VA-WINDOW-END
102400              MOVE 'Y' TO WS-YA-SOMETIDA
102500           END-IF
102600        END-IF
102700        IF WS-YA-SOMETIDA = 'Y'
102800           MOVE INS-PLAN-DATE                TO SRT-CHAVE-1
102900           MOVE INS-PLANNED-START             TO SRT-CHAVE-2
103000           MOVE INS-ID                        TO SRT-ID-DESC
103100           MOVE 'T'                           TO SRT-TIPO
103200           MOVE INS-TITLE                     TO SRT-DATOS (1:64)
103300           RELEASE SRT-REC
103400        END-IF
103500     END-IF.
103600
103700 3315-EVALUAR-UNA-TAREA-F. EXIT.
103800
103900*-----------------------------------------------------------------
104000 3320-IMPRIMIR-TAREAS-I.
104100
104200     MOVE 'N' TO WS-YA-SOMETIDA.
104300     PERFORM 3325-IMPRIMIR-UNA-TAREA-I THRU 3325-IMPRIMIR-UNA-TAREA-F
104400        UNTIL WS-YA-SOMETIDA = 'Y'.
104500
104600 3320-IMPRIMIR-TAREAS-F. EXIT.
104700
104800*-----------------------------------------------------------------
104900 3325-IMPRIMIR-UNA-TAREA-I.
105000
105100     RETURN WRKSORT
105200        AT END MOVE 'Y' TO WS-YA-SOMETIDA
105300        NOT AT END
105400           MOVE SRT-ID-DESC          TO IMP-TA-ID
105500           MOVE SRT-CHAVE-1          TO IMP-TA-FECHA
105600           MOVE SRT-CHAVE-2          TO IMP-TA-HORA
105700           MOVE SRT-DATOS (1:40)     TO IMP-TA-TITLE
105800           PERFORM 8000-VERIFICAR-SALTO-I
105900              THRU 8000-VERIFICAR-SALTO-F
106000           WRITE REG-SALIDA FROM IMP-REG-TAREA AFTER 1
106100           ADD 1 TO WS-CUENTA-LINEA
106200     END-RETURN.
106300
106400 3325-IMPRIMIR-UNA-TAREA-F. EXIT.
106500
106600*-----------------------------------------------------------------
106700*    SUGERENCIA DE LA VENTANA ANTERIOR (PROMPT).
106800*-----------------------------------------------------------------
106900 3400-VENTANA-ANTERIOR-I.
107000
107100     IF TRN-WINDOW-MINUTES IS LESS THAN 1
107200        OR TRN-WINDOW-MINUTES IS GREATER THAN 720
107300        DISPLAY '* RECHAZO: WINDOW MINUTES MUST BE BETWEEN 1 AND 720'
107400     ELSE
107500        PERFORM 3410-CALCULAR-VENTANA-ANTERIOR-I
107600           THRU 3410-CALCULAR-VENTANA-ANTERIOR-F
107700        PERFORM 3420-VERIFICAR-YA-SOMETIDA-I
107800           THRU 3420-VERIFICAR-YA-SOMETIDA-F
107900        MOVE WS-PREV-WINDOW-START TO IMP-PR-INICIO
108000        MOVE WS-PREV-WINDOW-END   TO IMP-PR-FIN
108100        MOVE WS-YA-SOMETIDA       TO IMP-PR-SOMETIDA
108200        PERFORM 8000-VERIFICAR-SALTO-I THRU 8000-VERIFICAR-SALTO-F
108300        WRITE REG-SALIDA FROM IMP-REG-PROMPT AFTER 1
108400        ADD 1 TO WS-CUENTA-LINEA
108500        MOVE 'REVIEW THE LAST TIME WINDOW; ADD MINUTES, COMMENTS,'
108600           TO IMP-TX-TEXTO
108700        PERFORM 8000-VERIFICAR-SALTO-I THRU 8000-VERIFICAR-SALTO-F
108800        WRITE REG-SALIDA FROM IMP-REG-TEXTO AFTER 1
108900        ADD 1 TO WS-CUENTA-LINEA
109000        MOVE 'LINKS.' TO IMP-TX-TEXTO
109100        PERFORM 8000-VERIFICAR-SALTO-I THRU 8000-VERIFICAR-SALTO-F
109200        WRITE REG-SALIDA FROM IMP-REG-TEXTO AFTER 1
109300        ADD 1 TO WS-CUENTA-LINEA
109400        MOVE TRN-USER-ID          TO WS-VA-USER-ID
109500        MOVE WS-PREV-WINDOW-START TO WS-VA-WINDOW-START
109600        MOVE WS-PREV-WINDOW-END   TO WS-VA-WINDOW-END
109700        PERFORM 3300-TAREAS-VENTANA-I THRU 3300-TAREAS-VENTANA-F
109800     END-IF.
109900
110000 3400-VENTANA-ANTERIOR-F. EXIT.
110100
110200*-----------------------------------------------------------------
110300*    MINUTO-DIA = (HH*60)+MM DEL TIMESTAMP DE REFERENCIA;
110400*    INICIO-ACTUAL = (MINUTO-DIA / W) * W (DIVISION ENTERA);
110500*    VENTANA ANTERIOR = [INICIO-ACTUAL - W, INICIO-ACTUAL), QUE
110600*    PUEDE CRUZAR AL DIA ANTERIOR.
110700*-----------------------------------------------------------------
110800 3410-CALCULAR-VENTANA-ANTERIOR-I.
110900
111000     MOVE TRN-REF-TIMESTAMP TO WS-TIMESTAMP-NUM.
111100     MOVE WS-TS-FECHA       TO WS-FECHA-TRABAJO-NUM.
111200
111300     DIVIDE WS-TS-HHMM BY 100 GIVING WS-HH-AUX
111400        REMAINDER WS-MM-AUX.
111500     COMPUTE WS-MINUTO-DIA = (WS-HH-AUX * 60) + WS-MM-AUX.
111600
111700     DIVIDE WS-MINUTO-DIA BY TRN-WINDOW-MINUTES
111800        GIVING WS-CUR-START-MIN.
111900     COMPUTE WS-CUR-START-MIN = WS-CUR-START-MIN * TRN-WINDOW-MINUTES.
112000
112100     COMPUTE WS-PREV-START-MIN =
112200        WS-CUR-START-MIN - TRN-WINDOW-MINUTES.
112300     MOVE WS-CUR-START-MIN TO WS-PREV-END-MIN.
112400
112500     IF WS-PREV-START-MIN IS LESS THAN ZEROES
112600        ADD 1440 TO WS-PREV-START-MIN
112700        PERFORM 3900-RESTAR-UN-DIA-I THRU 3900-RESTAR-UN-DIA-F
112800     END-IF.
112900
113000     DIVIDE WS-PREV-START-MIN BY 60 GIVING WS-HH-AUX
113100        REMAINDER WS-MM-AUX.
113200     COMPUTE WS-PREV-WINDOW-START =
113300        (WS-FECHA-TRABAJO-NUM * 10000) + (WS-HH-AUX * 100) + WS-MM-AUX.
113400
113500     DIVIDE WS-PREV-END-MIN BY 60 GIVING WS-HH-AUX
113600        REMAINDER WS-MM-AUX.
113700     COMPUTE WS-PREV-WINDOW-END =
113800        (WS-TS-FECHA * 10000) + (WS-HH-AUX * 100) + WS-MM-AUX.
113900
114000 3410-CALCULAR-VENTANA-ANTERIOR-F. EXIT.
114100
114200*-----------------------------------------------------------------
114300 3420-VERIFICAR-YA-SOMETIDA-I.
114400
114500     CLOSE CHKMAST.
114600     OPEN INPUT CHKMAST.
114700     MOVE 'N' TO WS-YA-SOMETIDA.
114800     IF FS-CHKMAST EQUAL '00'
114900        PERFORM 3425-BARRER-CHKMAST-PREV-I THRU 3425-BARRER-CHKMAST-PREV-F
115000           UNTIL FS-CHKMAST NOT EQUAL '00'
115100     END-IF.
115200     CLOSE CHKMAST.
115300     OPEN EXTEND CHKMAST.
115400
115500 3420-VERIFICAR-YA-SOMETIDA-F. EXIT.
115600
115700*-----------------------------------------------------------------
115800 3425-BARRER-CHKMAST-PREV-I.
115900
116000     READ CHKMAST
116100        AT END MOVE '10' TO FS-CHKMAST
116200        NOT AT END
116300           IF CHK-USER-ID = TRN-USER-ID
116400              AND CHK-WINDOW-START = WS-PREV-WINDOW-START
116500              AND CHK-WINDOW-END = WS-PREV-WINDOW-END
116600              MOVE 'Y' TO WS-YA-SOMETIDA
116700           END-IF
116800     END-READ.
116900
117000 3425-BARRER-CHKMAST-PREV-F. EXIT.
117100
117200*-----------------------------------------------------------------
117300*    RETROCEDE UN DIA LA FECHA DE TRABAJO (WS-FECHA-TRABAJO-NUM)
117400*    CON PRUEBA DE ANIO BISIESTO PARA FEBRERO.
117500*-----------------------------------------------------------------
117600 3900-RESTAR-UN-DIA-I.
117700
117800     IF WS-FT-DIA > 1
117900        SUBTRACT 1 FROM WS-FT-DIA
118000     ELSE
118100        IF WS-FT-MES > 1
118200           SUBTRACT 1 FROM WS-FT-MES
118300        ELSE
118400           MOVE 12 TO WS-FT-MES
118500           SUBTRACT 1 FROM WS-FT-ANIO
118600        END-IF
118700        SET WS-MES-IDX TO WS-FT-MES
118800        MOVE WS-DIAS-DEL-MES (WS-MES-IDX) TO WS-FT-DIA
118900        IF WS-FT-MES = 2
119000           DIVIDE WS-FT-ANIO BY 4 GIVING WS-Z-COC4
119100              REMAINDER WS-Z-RES4
119200           DIVIDE WS-FT-ANIO BY 100 GIVING WS-Z-COC100
119300              REMAINDER WS-Z-RES100
119400           DIVIDE WS-FT-ANIO BY 400 GIVING WS-Z-COC400
119500              REMAINDER WS-Z-RES400
119600           MOVE 'N' TO WS-ANIO-BISIESTO
119700           IF WS-Z-RES4 = ZEROES AND WS-Z-RES100 NOT = ZEROES
119800              MOVE 'Y' TO WS-ANIO-BISIESTO
119900           END-IF
120000           IF WS-Z-RES400 = ZEROES
120100              MOVE 'Y' TO WS-ANIO-BISIESTO
120200           END-IF
120300           IF WS-ANIO-BISIESTO = 'Y'
120400              MOVE 29 TO WS-FT-DIA
120500           END-IF
120600        END-IF
120700     END-IF.
120800
120900 3900-RESTAR-UN-DIA-F. EXIT.
121000
121100*-----------------------------------------------------------------
121200 8000-VERIFICAR-SALTO-I.
121300
121400     IF WS-CUENTA-LINEA > 50
121500        PERFORM 8500-IMPRIMIR-TITULOS-I THRU 8500-IMPRIMIR-TITULOS-F
121600     END-IF.
121700
121800 8000-VERIFICAR-SALTO-F. EXIT.
121900
122000*-----------------------------------------------------------------
122100 8500-IMPRIMIR-TITULOS-I.
122200
122300     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA.
122400     ADD 1 TO WS-CUENTA-PAGINA.
122500     MOVE 1 TO WS-CUENTA-LINEA.
122600     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE.
122700     WRITE REG-SALIDA FROM WS-LINE2 AFTER 1.
122800
122900 8500-IMPRIMIR-TITULOS-F. EXIT.
123000
123100*-----------------------------------------------------------------
123200 9999-FINAL-I.
123300
123400     MOVE WS-TRN-LEIDAS          TO IMP-TR-LEIDAS.
123500     MOVE WS-VENTANAS-OK         TO IMP-TR-VENT-OK.
123600     MOVE WS-VENTANAS-RECHAZADAS TO IMP-TR-VENT-RECH.
123700     MOVE WS-DETALLES-POSTEADOS  TO IMP-TR-POST.
123800     MOVE WS-ADHOC-CREADOS       TO IMP-TR-ADHOC.
123900     MOVE WS-LISTADOS            TO IMP-TR-LIST.
124000     WRITE REG-SALIDA FROM WS-LINE AFTER 1.
124100     WRITE REG-SALIDA FROM IMP-TRAILER AFTER 1.
124200
124300     CLOSE CHKTRAN CHKMAST LOGMAST INSMAST LISTADO.
124400
124500 9999-FINAL-F. EXIT.
