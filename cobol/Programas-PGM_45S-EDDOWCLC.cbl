000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EDDOWCLC.
000300 AUTHOR.        H PAREDES.
000400 INSTALLATION.  DEPTO DESARROLLO BATCH.
000500 DATE-WRITTEN.  03/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800
000900******************************************************************
001000*                 RUTINA EDDOWCLC                                *
001100*                 ===============                                *
001200*  CALCULA EL DIA DE LA SEMANA ISO (1=LUNES ... 7=DOMINGO)       *
001300*  CORRESPONDIENTE A UNA FECHA AAAAMMDD, POR EL METODO DE LA     *
001400*  CONGRUENCIA DE ZELLER.  ES INVOCADA POR CALL DESDE EDHOLMNT   *
001500*  (REGLA DE FIN DE SEMANA) Y EDPLANGN (RECURRENCIA WEEKLY) Y    *
001600*  EDSTATS (LUNES ANTERIOR O IGUAL A LA FECHA DE REFERENCIA).    *
001700******************************************************************
001800*-----------------------------------------------------------*
001900* BITACORA DE CAMBIOS                                       *
002000*-------|----------|-----|------------------------------------*
002100* VERS. | FECHA    | PROG| DESCRIPCION                        *
002200*-------|----------|-----|------------------------------------*
002300* 01.00 |03/14/1989| HPS | VERSION INICIAL - TKT EDDO-0001    *
002400* 01.01 |09/02/1991| RML | CORRIGE SIGLO PARA ANIOS BISIESTOS *
002500*       |          |     | EN EL CALCULO DE ENERO/FEBRERO     *
002600*       |          |     | TKT EDDO-0014                      *
002700* 01.02 |06/11/1994| HPS | AJUSTE DE COMENTARIOS PARA AUDITORIA*
002800*       |          |     | TKT EDDO-0022                      *
002900* 02.00 |11/18/1998| CAR | REVISION Y2K - CONFIRMADO: EL SIGLO *
003000*       |          |     | SE RECIBE COMPLETO (AAAA) DESDE EL  *
003100*       |          |     | LLAMADOR, NO SE TRUNCA A DOS DIGITOS*
003200*       |          |     | TKT EDDO-0031 - CAMBIO DE MILENIO   *
003300* 02.01 |02/09/1999| CAR | PRUEBAS ADICIONALES SOBRE 29/02/2000*
003400*       |          |     | TKT EDDO-0033                       *
003500* 02.02 |05/20/2003| LMV | SE AGREGA REDEFINES PARA TRAZA DE    *
003600*       |          |     | DEPURACION POR FECHA                *
003700*       |          |     | TKT EDDO-0047                       *
003800*-------|----------|-----|------------------------------------*
003900
004000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 WORKING-STORAGE SECTION.
005500*========================*
005600 77  FILLER                  PIC X(26)  VALUE
005700     '* INICIO WORKING-STORAGE *'.
005800
005900*----------- FECHA RECIBIDA - DESCOMPUESTA -----------------
006000 01  WS-FECHA-ENTRADA.
006100     03  WS-FEC-AAAA         PIC 9(04)  VALUE ZEROES.
006200     03  WS-FEC-MM           PIC 9(02)  VALUE ZEROES.
006300     03  WS-FEC-DD           PIC 9(02)  VALUE ZEROES.
006400
006500 01  WS-FECHA-NUMERICA REDEFINES WS-FECHA-ENTRADA
006600                             PIC 9(08).
006700
006800*----------- VARIABLES DE LA CONGRUENCIA DE ZELLER ---------
006900 01  WS-ZELLER-VARS.
007000     05  WS-Z-ANIO-AJUST     PIC 9(04) COMP  VALUE ZEROES.
007100     05  WS-Z-MES-AJUST      PIC 9(02) COMP  VALUE ZEROES.
007200     05  WS-Z-SIGLO          PIC 9(02) COMP  VALUE ZEROES.
007300     05  WS-Z-ANIO-CORTO     PIC 9(02) COMP  VALUE ZEROES.
007400     05  WS-Z-TERMINO-MES    PIC 9(04) COMP  VALUE ZEROES.
007500     05  WS-Z-SUMATORIA      PIC 9(06) COMP  VALUE ZEROES.
007600     05  WS-Z-COCIENTE       PIC 9(04) COMP  VALUE ZEROES.
007700     05  WS-Z-RESIDUO        PIC 9(04) COMP  VALUE ZEROES.
007800     05  WS-Z-HASH-SABADO    PIC 9(01) COMP  VALUE ZEROES.
007850     05  FILLER              PIC 9(02) COMP  VALUE ZEROES.
008000
008100*    LA TABLA TRADUCE EL RESULTADO DE ZELLER (0=SABADO ...
008200*    6=VIERNES) AL ESTANDAR ISO (1=LUNES ... 7=DOMINGO)
008300 01  WS-TABLA-ISO-VALUES.
008400     05  FILLER              PIC 9       VALUE 6.
008500     05  FILLER              PIC 9       VALUE 7.
008600     05  FILLER              PIC 9       VALUE 1.
008700     05  FILLER              PIC 9       VALUE 2.
008800     05  FILLER              PIC 9       VALUE 3.
008900     05  FILLER              PIC 9       VALUE 4.
009000     05  FILLER              PIC 9       VALUE 5.
009100 01  WS-TABLA-ISO REDEFINES WS-TABLA-ISO-VALUES.
009200     05  WS-TABLA-ISO-ENT    PIC 9 OCCURS 7 TIMES.
009300
009400 01  WS-TRAZA-DEPURACION.
009500     05  WS-TRZ-FECHA        PIC 9(08)   VALUE ZEROES.
009600     05  WS-TRZ-HASH         PIC 9(01)   VALUE ZEROES.
009700     05  WS-TRZ-DOW          PIC 9(01)   VALUE ZEROES.
009800     05  FILLER              PIC X(02)   VALUE SPACES.
009900 01  WS-TRAZA-ALFA REDEFINES WS-TRAZA-DEPURACION.
010000     05  WS-TRZ-ALFA         PIC X(12).
010100
010200 77  FILLER                  PIC X(26)  VALUE
010300     '* FINAL  WORKING-STORAGE *'.
010400
010500*----------------------------------------------------------------
010600 LINKAGE SECTION.
010700*================*
010800 01  LK-COMUNICACION.
010900     03  LK-FECHA            PIC 9(08).
011000     03  LK-DIA-SEMANA-ISO   PIC 9(01).
011100     03  LK-RETORNO          PIC X(01).
011200         88  LK-RETORNO-OK            VALUE '0'.
011300         88  LK-RETORNO-ERROR         VALUE '9'.
011400     03  FILLER              PIC X(10).
011500
011600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011700 PROCEDURE DIVISION USING LK-COMUNICACION.
011800
011900 MAIN-PROGRAM-I.
012000
012100     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F.
012200     IF LK-RETORNO-OK
012300        PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
012400     END-IF.
012500     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
012600
012700 MAIN-PROGRAM-F. GOBACK.
012800
012900*-----------------------------------------------------------
013000 1000-INICIO-I.
013100
013200     SET LK-RETORNO-OK TO TRUE.
013300     MOVE LK-FECHA TO WS-FECHA-NUMERICA.
013400
013500     IF WS-FEC-MM < 01 OR WS-FEC-MM > 12
013600        OR WS-FEC-DD < 01 OR WS-FEC-DD > 31
013700        OR WS-FEC-AAAA = ZEROES
013800           SET LK-RETORNO-ERROR TO TRUE
013900           MOVE ZEROES TO LK-DIA-SEMANA-ISO
014000     END-IF.
014100
014200 1000-INICIO-F. EXIT.
014300
014400*-----------------------------------------------------------
014500*    CONGRUENCIA DE ZELLER (CALENDARIO GREGORIANO).  ENERO Y
014600*    FEBRERO SE TRATAN COMO MESES 13 Y 14 DEL ANIO ANTERIOR.
014700*-----------------------------------------------------------
014800 2000-PROCESO-I.
014900
015000     IF WS-FEC-MM > 02
015100        MOVE WS-FEC-AAAA TO WS-Z-ANIO-AJUST
015200        MOVE WS-FEC-MM   TO WS-Z-MES-AJUST
015300     ELSE
015400        SUBTRACT 1 FROM WS-FEC-AAAA GIVING WS-Z-ANIO-AJUST
015500        ADD 12 TO WS-FEC-MM GIVING WS-Z-MES-AJUST
015600     END-IF.
015700
015800     DIVIDE WS-Z-ANIO-AJUST BY 100
015900            GIVING WS-Z-SIGLO REMAINDER WS-Z-ANIO-CORTO.
016000
016100*    TERMINO-MES = ENTERO( 13 * (MES-AJUST + 1) / 5 )
016200     COMPUTE WS-Z-TERMINO-MES = ((WS-Z-MES-AJUST + 1) * 13) / 5.
016300
016400     COMPUTE WS-Z-SUMATORIA =
016500             WS-FEC-DD
016600           + WS-Z-TERMINO-MES
016700           + WS-Z-ANIO-CORTO
016800           + (WS-Z-ANIO-CORTO / 4)
016900           + (WS-Z-SIGLO / 4)
017000           + (5 * WS-Z-SIGLO).
017100
017200     DIVIDE WS-Z-SUMATORIA BY 7
017300            GIVING WS-Z-COCIENTE REMAINDER WS-Z-RESIDUO.
017400     MOVE WS-Z-RESIDUO TO WS-Z-HASH-SABADO.
017500
017600     MOVE WS-TABLA-ISO-ENT (WS-Z-HASH-SABADO + 1)
017700                           TO LK-DIA-SEMANA-ISO.
017800
017900     MOVE WS-FECHA-NUMERICA  TO WS-TRZ-FECHA.
018000     MOVE WS-Z-HASH-SABADO   TO WS-TRZ-HASH.
018100     MOVE LK-DIA-SEMANA-ISO  TO WS-TRZ-DOW.
018200
018300 2000-PROCESO-F. EXIT.
018400
018500*-----------------------------------------------------------
018600 9999-FINAL-I.
018700
018800     CONTINUE.
018900
019000 9999-FINAL-F. EXIT.
