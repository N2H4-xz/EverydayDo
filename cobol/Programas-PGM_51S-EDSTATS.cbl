000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EDSTATS.
000300 AUTHOR.        C ARREDONDO ROJO.
000400 INSTALLATION.  DEPTO DESARROLLO BATCH.
000500 DATE-WRITTEN.  30/03/1992.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800
000900******************************************************************
001000*                 PROGRAMA EDSTATS                                *
001100*                 =================                               *
001200*  ESTADISTICAS DE CUMPLIMIENTO (COMPLETION-STATS)                 *
001300*  POR CADA SOLICITUD (USUARIO, PERIODO, FECHA DE REFERENCIA):     *
001400*  DERIVA EL RANGO DE FECHAS, ACUMULA TOTALES DE CONTROL SOBRE     *
001500*  LA MAESTRA DE INSTANCIAS Y EMITE UNA LINEA RESUMEN CON LAS      *
001600*  DOS TASAS REDONDEADAS.  RUPTURA DE CONTROL POR USUARIO.         *
001700******************************************************************
001800*-----------------------------------------------------------*
001900* BITACORA DE CAMBIOS                                       *
002000*-------|----------|-----|------------------------------------*
002100* VERS. | FECHA    | PROG| DESCRIPCION                        *
002200*-------|----------|-----|------------------------------------*
002300* 01.00 |30/03/1992| CAR | VERSION INICIAL - TKT ESTA-0001     *
002400* 01.01 |17/11/1994| HPS | SE AGREGA RUPTURA DE CONTROL POR    *
002500*       |          |     | USUARIO CON ENCABEZADO DE GRUPO     *
002600*       |          |     | TKT ESTA-0005                       *
002700* 02.00 |09/21/1998| RML | REVISION Y2K - ARITMETICA DE FECHAS  *
002800*       |          |     | A CUATRO DIGITOS DE SIGLO            *
002900*       |          |     | TKT ESTA-0011 - CAMBIO DE MILENIO    *
003000* 02.01 |23/05/2001| LMV | SE CORRIGE REDONDEO DE TASAS A MITAD  *
003100*       |          |     | HACIA ARRIBA (ROUNDED) TKT ESTA-0014  *
003200*-------|----------|-----|------------------------------------*
003300
003400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT ESTTRAN ASSIGN TO DDESTTRN
004500     ORGANIZATION IS SEQUENTIAL
004600     FILE STATUS IS FS-ESTTRAN.
004700
004800     SELECT INSMAST ASSIGN TO DDINSMAS
004900     ORGANIZATION IS INDEXED
005000     ACCESS MODE IS DYNAMIC
005100     RECORD KEY IS INS-ID
005200     FILE STATUS IS FS-INSMAST.
005300
005400     SELECT LISTADO ASSIGN TO DDLISTA
005500     FILE STATUS IS FS-LISTADO.
005600
005700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 FD  ESTTRAN
006200     BLOCK CONTAINS 0 RECORDS
006300     RECORDING MODE IS F.
006400*    COPY CPESTTRN.
006500 01  REG-ESTTRAN.
006600     03  TRN-USER-ID             PIC 9(10).
006700     03  TRN-PERIODO             PIC X(01).
006800         88  TRN-ES-SEMANA                VALUE 'W'.
006900         88  TRN-ES-MES                   VALUE 'M'.
007000         88  TRN-ES-ANIO                  VALUE 'Y'.
007100     03  TRN-FECHA-REFERENCIA    PIC 9(08).
007200     03  FILLER                  PIC X(21).
007300
007400 FD  INSMAST
007500     RECORD CONTAINS 250 CHARACTERS
007600     LABEL RECORD IS STANDARD.
007700*    COPY CPINSMAE.
007800 01  REG-INSMAE.
007900     03  INS-ID                  PIC 9(10).
008000     03  INS-USER-ID             PIC 9(10).
008100     03  INS-TEMPLATE-ID         PIC 9(10).
008200     03  INS-TITLE               PIC X(64).
008300     03  INS-DESC                PIC X(128).
008400     03  INS-PLAN-DATE           PIC 9(08).
008500     03  INS-PLANNED-START       PIC 9(04).
008600     03  INS-PLANNED-MINUTES     PIC 9(04).
008700     03  INS-COMPLETED-MINUTES   PIC 9(04).
008800     03  INS-STATUS              PIC X(01).
008900         88  INS-PENDIENTE               VALUE 'P'.
009000         88  INS-COMPLETADA              VALUE 'C'.
009100         88  INS-CANCELADA               VALUE 'X'.
009200     03  INS-AD-HOC              PIC X(01).
009300         88  INS-ES-ADHOC                VALUE 'Y'.
009400     03  INS-FILLER              PIC X(13).
009500
009600 FD  LISTADO
009700     BLOCK CONTAINS 0 RECORDS
009800     RECORDING MODE IS F.
009900 01  REG-SALIDA                  PIC X(132).
010000
010100 WORKING-STORAGE SECTION.
010200*========================*
010300 77  FILLER                      PIC X(26) VALUE
010400     '* INICIO WORKING-STORAGE *'.
010500
010600 77  FS-ESTTRAN                  PIC XX VALUE SPACES.
010700 77  FS-INSMAST                  PIC XX VALUE SPACES.
010800 77  FS-LISTADO                  PIC XX VALUE SPACES.
010900
011000 77  WS-STATUS-FIN               PIC X.
011100     88  WS-FIN-LECTURA                   VALUE 'Y'.
011200     88  WS-NO-FIN-LECTURA                VALUE 'N'.
011300
011400 77  WS-USUARIO-ANTERIOR         PIC 9(10) VALUE ZEROES.
011500 77  WS-PRIMERA-SOLICITUD        PIC X VALUE 'Y'.
011600
011700 01  WS-ACUMULADORES.
011800     05  WS-SOLICITUDES-LEIDAS   PIC 9(05) COMP VALUE ZEROES.
011900     05  WS-TOTAL-TAREAS         PIC 9(07) COMP VALUE ZEROES.
012000     05  WS-TAREAS-COMPLETADAS   PIC 9(07) COMP VALUE ZEROES.
012100     05  WS-TAREAS-ADHOC         PIC 9(07) COMP VALUE ZEROES.
012200     05  WS-MINUTOS-PLANEADOS    PIC 9(07) COMP VALUE ZEROES.
012300     05  WS-MINUTOS-COMPLETADOS  PIC 9(07) COMP VALUE ZEROES.
012400     05  FILLER                  PIC X(04) VALUE SPACES.
012500 01  WS-ACUM-REDEF REDEFINES WS-ACUMULADORES.
012600     05  WS-ACUM-ENT             PIC 9(07) COMP OCCURS 6 TIMES.
012700
012800 77  WS-TASA-TAREA               PIC 9V99 VALUE ZEROES.
012900 77  WS-TASA-MINUTO               PIC 9V99 VALUE ZEROES.
013000
013100*----------- LLAMADA A EDDOWCLC (DIA DE LA SEMANA ISO) -------------
013200 01  WS-LK-DOWCLC.
013300     05  WS-LK-FECHA             PIC 9(08).
013400     05  WS-LK-DIA-ISO           PIC 9(01).
013500     05  WS-LK-RETORNO           PIC X(01).
013600     05  FILLER                  PIC X(10).
013700 01  WS-LK-DOWCLC-ALFA REDEFINES WS-LK-DOWCLC
013800                                 PIC X(20).
013900 77  WS-PGM-DOWCLC               PIC X(08) VALUE 'EDDOWCLC'.
014000
014100*    FECHAS DE TRABAJO (DESCOMPUESTAS PARA ARITMETICA DE
014200*    CALENDARIO SIN FUNCIONES INTRINSECAS)
014300 01  WS-FECHA-INICIO.
014400     05  WS-FI-ANIO              PIC 9(04).
014500     05  WS-FI-MES               PIC 9(02).
014600     05  WS-FI-DIA               PIC 9(02).
014700     05  FILLER                  PIC X(01) VALUE SPACES.
014800 01  WS-FECHA-INICIO-NUM REDEFINES WS-FECHA-INICIO PIC 9(08).
014900
015000 01  WS-FECHA-FIN.
015100     05  WS-FF-ANIO              PIC 9(04).
015200     05  WS-FF-MES               PIC 9(02).
015300     05  WS-FF-DIA               PIC 9(02).
015400     05  FILLER                  PIC X(01) VALUE SPACES.
015500 01  WS-FECHA-FIN-NUM REDEFINES WS-FECHA-FIN PIC 9(08).
015600
015700 01  WS-FECHA-FIN-REPORTE.
015800     05  WS-FR-ANIO              PIC 9(04).
015900     05  WS-FR-MES               PIC 9(02).
016000     05  WS-FR-DIA               PIC 9(02).
016100     05  FILLER                  PIC X(01) VALUE SPACES.
016200 01  WS-FECHA-FIN-REPORTE-NUM REDEFINES WS-FECHA-FIN-REPORTE
016300                                 PIC 9(08).
016400
016500 77  WS-CONTADOR-DIAS            PIC 9(02) COMP VALUE ZEROES.
016600
016700 01  WS-TABLA-DIAS-MES-VALUES.
016800     05  FILLER PIC 9(02) VALUE 31.
016900     05  FILLER PIC 9(02) VALUE 28.
017000     05  FILLER PIC 9(02) VALUE 31.
017100     05  FILLER PIC 9(02) VALUE 30.
017200     05  FILLER PIC 9(02) VALUE 31.
017300     05  FILLER PIC 9(02) VALUE 30.
017400     05  FILLER PIC 9(02) VALUE 31.
017500     05  FILLER PIC 9(02) VALUE 31.
017600     05  FILLER PIC 9(02) VALUE 30.
017700     05  FILLER PIC 9(02) VALUE 31.
017800     05  FILLER PIC 9(02) VALUE 30.
017900     05  FILLER PIC 9(02) VALUE 31.
018000 01  WS-TABLA-DIAS-MES REDEFINES WS-TABLA-DIAS-MES-VALUES.
018100     05  WS-DIAS-DEL-MES PIC 9(02) OCCURS 12 TIMES
018200                          INDEXED BY WS-MES-IDX.
018300
018400 77  WS-ANIO-BISIESTO            PIC X VALUE 'N'.
018500 77  WS-Z-COC4                   PIC 9(06) COMP VALUE ZEROES.
018600 77  WS-Z-RES4                   PIC 9(06) COMP VALUE ZEROES.
018700 77  WS-Z-COC100                 PIC 9(06) COMP VALUE ZEROES.
018800 77  WS-Z-RES100                 PIC 9(06) COMP VALUE ZEROES.
018900 77  WS-Z-COC400                 PIC 9(06) COMP VALUE ZEROES.
019000 77  WS-Z-RES400                 PIC 9(06) COMP VALUE ZEROES.
019100
019200 77  WS-LINE                     PIC X(100) VALUE ALL '='.
019300 77  WS-LINE2                    PIC X(100) VALUE ALL '-'.
019400 77  WS-CUENTA-LINEA             PIC 9(02) COMP VALUE ZEROES.
019500 77  WS-CUENTA-PAGINA            PIC 9(02) COMP VALUE 01.
019600
019700 01  IMP-TITULO.
019800     03  FILLER                  PIC X(34) VALUE
019900         'EDSTATS - ESTADISTICAS DE CUMPLIMIENTO'.
020000     03  FILLER                  PIC X(10) VALUE SPACES.
020100     03  FILLER                  PIC X(14) VALUE 'NUMERO PAGINA:'.
020200     03  IMP-TIT-PAGINA          PIC Z9    VALUE ZEROES.
020300
020400 01  IMP-ENCABEZADO-USUARIO.
020500     03  FILLER                  PIC X(09) VALUE 'USUARIO: '.
020600     03  IMP-EU-USER-ID          PIC Z(09)9.
020700
020800 01  IMP-REG-COLUMNAS.
020900     03  FILLER                  PIC X(07) VALUE 'PERIODO'.
021000     03  FILLER                  PIC X(02) VALUE SPACES.
021100     03  FILLER                  PIC X(10) VALUE 'FEC-INICIO'.
021200     03  FILLER                  PIC X(02) VALUE SPACES.
021300     03  FILLER                  PIC X(08) VALUE 'FEC-FIN '.
021400     03  FILLER                  PIC X(02) VALUE SPACES.
021500     03  FILLER                  PIC X(05) VALUE 'TOTAL'.
021600     03  FILLER                  PIC X(02) VALUE SPACES.
021700     03  FILLER                  PIC X(04) VALUE 'COMP'.
021800     03  FILLER                  PIC X(02) VALUE SPACES.
021900     03  FILLER                  PIC X(05) VALUE 'ADHOC'.
022000     03  FILLER                  PIC X(02) VALUE SPACES.
022100     03  FILLER                  PIC X(08) VALUE 'PLAN-MIN'.
022200     03  FILLER                  PIC X(02) VALUE SPACES.
022300     03  FILLER                  PIC X(08) VALUE 'COMP-MIN'.
022400     03  FILLER                  PIC X(02) VALUE SPACES.
022500     03  FILLER                  PIC X(09) VALUE 'TASK-RATE'.
022600     03  FILLER                  PIC X(02) VALUE SPACES.
022700     03  FILLER                  PIC X(08) VALUE 'MIN-RATE'.
022800
022900 01  IMP-REG-RESUMEN.
023000     03  IMP-RS-PERIODO          PIC X(07).
023100     03  FILLER                  PIC X(02) VALUE SPACES.
023200     03  IMP-RS-FEC-INICIO       PIC 9(08).
023300     03  FILLER                  PIC X(02) VALUE SPACES.
023400     03  IMP-RS-FEC-FIN          PIC 9(08).
023500     03  FILLER                  PIC X(04) VALUE SPACES.
023600     03  IMP-RS-TOTAL            PIC Z(04)9.
023700     03  FILLER                  PIC X(03) VALUE SPACES.
023800     03  IMP-RS-COMP             PIC Z(03)9.
023900     03  FILLER                  PIC X(03) VALUE SPACES.
024000     03  IMP-RS-ADHOC            PIC Z(04)9.
024100     03  FILLER                  PIC X(03) VALUE SPACES.
024200     03  IMP-RS-PLAN-MIN         PIC Z(06)9.
024300     03  FILLER                  PIC X(02) VALUE SPACES.
024400     03  IMP-RS-COMP-MIN         PIC Z(06)9.
024500     03  FILLER                  PIC X(02) VALUE SPACES.
024600     03  IMP-RS-TASK-RATE        PIC Z9.99.
024700     03  FILLER                  PIC X(03) VALUE SPACES.
024800     03  IMP-RS-MIN-RATE         PIC Z9.99.
024900
025000 01  IMP-TRAILER.
025100     03  FILLER                  PIC X(22) VALUE
025200         'SOLICITUDES PROCESADAS:'.
025300     03  IMP-TR-SOLICITUDES      PIC ZZZZ9.
025400
025500 77  FILLER                      PIC X(26) VALUE
025600     '* FINAL  WORKING-STORAGE *'.
025700
025800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
025900 PROCEDURE DIVISION.
026000
026100 MAIN-PROGRAM-I.
026200
026300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
026400     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
026500                            UNTIL WS-FIN-LECTURA.
026600     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
026700
026800 MAIN-PROGRAM-F. GOBACK.
026900
027000*-----------------------------------------------------------------
027100 1000-INICIO-I.
027200
027300     SET WS-NO-FIN-LECTURA TO TRUE.
027400     MOVE 01 TO WS-CUENTA-PAGINA.
027500
027600     OPEN INPUT ESTTRAN.
027700     IF FS-ESTTRAN IS NOT EQUAL '00'
027800        DISPLAY '* ERROR EN OPEN ESTTRAN = ' FS-ESTTRAN
027900        SET WS-FIN-LECTURA TO TRUE
028000     END-IF.
028100
028200     OPEN INPUT INSMAST.
028300     IF FS-INSMAST IS NOT EQUAL '00'
028400        DISPLAY '* ERROR EN OPEN INSMAST = ' FS-INSMAST
028500        SET WS-FIN-LECTURA TO TRUE
028600     END-IF.
028700
028800     OPEN OUTPUT LISTADO.
028900     IF FS-LISTADO IS NOT EQUAL '00'
029000        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
029100        SET WS-FIN-LECTURA TO TRUE
029200     END-IF.
029300
029400     IF WS-NO-FIN-LECTURA
029500        PERFORM 8500-IMPRIMIR-TITULOS-I THRU 8500-IMPRIMIR-TITULOS-F
029600        PERFORM 2100-LEER-I THRU 2100-LEER-F
029700     END-IF.
029800
029900 1000-INICIO-F. EXIT.
030000
030100*-----------------------------------------------------------------
030200 2000-PROCESO-I.
030300
030400     ADD 1 TO WS-SOLICITUDES-LEIDAS.
030500
030600     IF WS-PRIMERA-SOLICITUD = 'Y'
030700        OR TRN-USER-ID IS NOT EQUAL WS-USUARIO-ANTERIOR
030800        PERFORM 2050-ENCABEZADO-USUARIO-I
030900           THRU 2050-ENCABEZADO-USUARIO-F
031000     END-IF.
031100
031200     PERFORM 2100-RANGO-PERIODO-I THRU 2100-RANGO-PERIODO-F.
031300     PERFORM 3000-ACUMULAR-I     THRU 3000-ACUMULAR-F.
031400     PERFORM 4000-TASAS-I        THRU 4000-TASAS-F.
031500     PERFORM 6000-IMPRIMIR-I     THRU 6000-IMPRIMIR-F.
031600
031700     PERFORM 2100-LEER-I THRU 2100-LEER-F.
031800
031900 2000-PROCESO-F. EXIT.
032000
032100*-----------------------------------------------------------------
032200 2050-ENCABEZADO-USUARIO-I.
032300
032400     MOVE 'N'            TO WS-PRIMERA-SOLICITUD.
032500     MOVE TRN-USER-ID    TO WS-USUARIO-ANTERIOR.
032600     MOVE TRN-USER-ID    TO IMP-EU-USER-ID.
032700     PERFORM 8000-VERIFICAR-SALTO-I THRU 8000-VERIFICAR-SALTO-F.
032800     WRITE REG-SALIDA FROM IMP-ENCABEZADO-USUARIO AFTER 1.
032900     ADD 1 TO WS-CUENTA-LINEA.
033000     WRITE REG-SALIDA FROM IMP-REG-COLUMNAS AFTER 1.
033100     ADD 1 TO WS-CUENTA-LINEA.
033200
033300 2050-ENCABEZADO-USUARIO-F. EXIT.
033400
033500*-----------------------------------------------------------------
033600 2100-LEER-I.
033700
033800     READ ESTTRAN
033900        AT END SET WS-FIN-LECTURA TO TRUE.
034000
034100 2100-LEER-F. EXIT.
034200
034300*-----------------------------------------------------------------
034400*    DERIVA EL RANGO [INICIO, FIN) DEL PERIODO SOLICITADO.
034500*-----------------------------------------------------------------
034600 2100-RANGO-PERIODO-I.
034700
034800     EVALUATE TRUE
034900        WHEN TRN-ES-SEMANA
035000           PERFORM 2110-RANGO-SEMANA-I THRU 2110-RANGO-SEMANA-F
035100        WHEN TRN-ES-MES
035200           PERFORM 2120-RANGO-MES-I    THRU 2120-RANGO-MES-F
035300        WHEN TRN-ES-ANIO
035400           PERFORM 2130-RANGO-ANIO-I   THRU 2130-RANGO-ANIO-F
035500        WHEN OTHER
035600           DISPLAY '* PERIODO DE SOLICITUD INVALIDO: '
035700                   TRN-PERIODO
035800           MOVE TRN-FECHA-REFERENCIA TO WS-FECHA-INICIO-NUM
035900           MOVE WS-FECHA-INICIO-NUM  TO WS-FECHA-FIN-NUM
036000     END-EVALUATE.
036100
036200*    FECHA FIN DEL REPORTE ES INCLUSIVA (FIN MENOS UN DIA).
036300     MOVE WS-FECHA-FIN-NUM TO WS-FECHA-FIN-REPORTE-NUM.
036400     PERFORM 2900-RESTAR-UN-DIA-I THRU 2900-RESTAR-UN-DIA-F.
036500
036600 2100-RANGO-PERIODO-F. EXIT.
036700
036800*-----------------------------------------------------------------
036900*    SEMANA: INICIO = LUNES ANTERIOR O IGUAL A R; FIN = INICIO+7
037000*-----------------------------------------------------------------
037100 2110-RANGO-SEMANA-I.
037200
037300     MOVE TRN-FECHA-REFERENCIA TO WS-FECHA-INICIO-NUM.
037400     MOVE TRN-FECHA-REFERENCIA TO WS-LK-FECHA.
037500     CALL WS-PGM-DOWCLC USING WS-LK-DOWCLC.
037600
037700     MOVE ZEROES TO WS-CONTADOR-DIAS.
037800     PERFORM 2115-RETROCEDER-UN-DIA-SEMANA-I
037900        THRU 2115-RETROCEDER-UN-DIA-SEMANA-F
038000        VARYING WS-CONTADOR-DIAS FROM 1 BY 1
038100        UNTIL WS-CONTADOR-DIAS > WS-LK-DIA-ISO
038200           OR WS-LK-DIA-ISO = 1.
038300
038400     MOVE WS-FECHA-INICIO-NUM TO WS-FECHA-FIN-NUM.
038500     MOVE ZEROES TO WS-CONTADOR-DIAS.
038600     PERFORM 2900-SUMAR-UN-DIA-FIN-I THRU 2900-SUMAR-UN-DIA-FIN-F
038700        VARYING WS-CONTADOR-DIAS FROM 1 BY 1
038800        UNTIL WS-CONTADOR-DIAS > 7.
038900
039000 2110-RANGO-SEMANA-F. EXIT.
039100
039200*-----------------------------------------------------------------
039300*    RETROCEDE LA FECHA DE INICIO UN DIA Y RECALCULA SU DIA ISO,
039400*    HASTA LLEGAR A LUNES (DIA ISO 1).
039500*-----------------------------------------------------------------
039600 2115-RETROCEDER-UN-DIA-SEMANA-I.
039700
039800     IF WS-LK-DIA-ISO IS NOT EQUAL 1
039900        MOVE WS-FECHA-INICIO-NUM TO WS-FECHA-FIN-NUM
040000        PERFORM 2900-RESTAR-UN-DIA-I THRU 2900-RESTAR-UN-DIA-F
040100        MOVE WS-FECHA-FIN-NUM TO WS-FECHA-INICIO-NUM
040200        MOVE WS-FECHA-INICIO-NUM TO WS-LK-FECHA
040300        CALL WS-PGM-DOWCLC USING WS-LK-DOWCLC
040400     END-IF.
040500
040600 2115-RETROCEDER-UN-DIA-SEMANA-F. EXIT.
040700
040800*-----------------------------------------------------------------
040900*    MES: INICIO = DIA 1 DEL MES DE R; FIN = INICIO + 1 MES
041000*-----------------------------------------------------------------
041100 2120-RANGO-MES-I.
041200
041300     MOVE TRN-FECHA-REFERENCIA TO WS-FECHA-INICIO-NUM.
041400     MOVE 01 TO WS-FI-DIA.
041500
041600     MOVE WS-FI-ANIO TO WS-FF-ANIO.
041700     MOVE WS-FI-MES  TO WS-FF-MES.
041800     MOVE 01         TO WS-FF-DIA.
041900     IF WS-FF-MES = 12
042000        MOVE 01 TO WS-FF-MES
042100        ADD 1 TO WS-FF-ANIO
042200     ELSE
042300        ADD 1 TO WS-FF-MES
042400     END-IF.
042500
042600 2120-RANGO-MES-F. EXIT.
042700
042800*-----------------------------------------------------------------
042900*    ANIO: INICIO = 1 DE ENERO DE R; FIN = INICIO + 1 ANIO
043000*-----------------------------------------------------------------
043100 2130-RANGO-ANIO-I.
043200
043300     MOVE TRN-FECHA-REFERENCIA TO WS-FECHA-INICIO-NUM.
043400     MOVE 01 TO WS-FI-MES.
043500     MOVE 01 TO WS-FI-DIA.
043600
043700     MOVE WS-FI-ANIO TO WS-FF-ANIO.
043800     ADD 1 TO WS-FF-ANIO.
043900     MOVE 01 TO WS-FF-MES.
044000     MOVE 01 TO WS-FF-DIA.
044100
044200 2130-RANGO-ANIO-F. EXIT.
044300
044400*-----------------------------------------------------------------
044500*    ACUMULA TOTALES DE CONTROL SOBRE EL BARRIDO COMPLETO DE
044600*    INSMAST, FILTRANDO POR USUARIO Y FECHA DE PLAN EN
044700*    [WS-FECHA-INICIO-NUM, WS-FECHA-FIN-NUM).
044800*-----------------------------------------------------------------
044900 3000-ACUMULAR-I.
045000
045100     MOVE ZEROES TO WS-TOTAL-TAREAS       WS-TAREAS-COMPLETADAS
045200                     WS-TAREAS-ADHOC        WS-MINUTOS-PLANEADOS
045300                     WS-MINUTOS-COMPLETADOS.
045400
045500     MOVE LOW-VALUES TO INS-ID.
045600     START INSMAST KEY IS NOT LESS THAN INS-ID
045700        INVALID KEY MOVE '10' TO FS-INSMAST
045800        NOT INVALID KEY MOVE '00' TO FS-INSMAST
045900     END-START.
046000
046100     PERFORM 3005-BARRER-INSMAST-I THRU 3005-BARRER-INSMAST-F
046200        UNTIL FS-INSMAST NOT EQUAL '00'.
046300
046400 3000-ACUMULAR-F. EXIT.
046500
046600*-----------------------------------------------------------------
046700 3005-BARRER-INSMAST-I.
046800
046900     READ INSMAST NEXT RECORD
047000        AT END MOVE '10' TO FS-INSMAST
047100        NOT AT END
047200           PERFORM 3010-EVALUAR-UNA-INSTANCIA-I
047300              THRU 3010-EVALUAR-UNA-INSTANCIA-F
047400     END-READ.
047500
047600 3005-BARRER-INSMAST-F. EXIT.
047700
047800*-----------------------------------------------------------------
047900 3010-EVALUAR-UNA-INSTANCIA-I.
048000
048100     IF INS-USER-ID = TRN-USER-ID
048200        AND INS-PLAN-DATE IS NOT LESS THAN WS-FECHA-INICIO-NUM
048300        AND INS-PLAN-DATE IS LESS THAN WS-FECHA-FIN-NUM
048400        ADD 1 TO WS-TOTAL-TAREAS
048500        IF INS-STATUS = 'C'
048600           ADD 1 TO WS-TAREAS-COMPLETADAS
048700        END-IF
048800        IF INS-AD-HOC = 'Y'
048900           ADD 1 TO WS-TAREAS-ADHOC
049000        END-IF
049100        ADD INS-PLANNED-MINUTES   TO WS-MINUTOS-PLANEADOS
049200        ADD INS-COMPLETED-MINUTES TO WS-MINUTOS-COMPLETADOS
049300     END-IF.
049400
049500 3010-EVALUAR-UNA-INSTANCIA-F. EXIT.
049600
049700*-----------------------------------------------------------------
049800*    TASAS REDONDEADAS A 2 DECIMALES, MITAD HACIA ARRIBA.
049900*-----------------------------------------------------------------
050000 4000-TASAS-I.
050100
050200     MOVE ZEROES TO WS-TASA-TAREA WS-TASA-MINUTO.
050300
050400     IF WS-TOTAL-TAREAS IS GREATER THAN ZEROES
050500        COMPUTE WS-TASA-TAREA ROUNDED =
050600           WS-TAREAS-COMPLETADAS / WS-TOTAL-TAREAS
050700     END-IF.
050800
050900     IF WS-MINUTOS-PLANEADOS IS GREATER THAN ZEROES
051000        COMPUTE WS-TASA-MINUTO ROUNDED =
051100           WS-MINUTOS-COMPLETADOS / WS-MINUTOS-PLANEADOS
051200     END-IF.
051300
051400 4000-TASAS-F. EXIT.
051500
051600*-----------------------------------------------------------------
051700 6000-IMPRIMIR-I.
051800
051900     EVALUATE TRUE
052000        WHEN TRN-ES-SEMANA MOVE 'WEEK   ' TO IMP-RS-PERIODO
052100        WHEN TRN-ES-MES    MOVE 'MONTH  ' TO IMP-RS-PERIODO
052200        WHEN TRN-ES-ANIO   MOVE 'YEAR   ' TO IMP-RS-PERIODO
052300        WHEN OTHER         MOVE '???    ' TO IMP-RS-PERIODO
052400     END-EVALUATE.
052500
052600     MOVE WS-FECHA-INICIO-NUM      TO IMP-RS-FEC-INICIO.
052700     MOVE WS-FECHA-FIN-REPORTE-NUM TO IMP-RS-FEC-FIN.
052800     MOVE WS-TOTAL-TAREAS           TO IMP-RS-TOTAL.
052900     MOVE WS-TAREAS-COMPLETADAS     TO IMP-RS-COMP.
053000     MOVE WS-TAREAS-ADHOC           TO IMP-RS-ADHOC.
053100     MOVE WS-MINUTOS-PLANEADOS      TO IMP-RS-PLAN-MIN.
053200     MOVE WS-MINUTOS-COMPLETADOS    TO IMP-RS-COMP-MIN.
053300     MOVE WS-TASA-TAREA              TO IMP-RS-TASK-RATE.
053400     MOVE WS-TASA-MINUTO             TO IMP-RS-MIN-RATE.
053500
053600     PERFORM 8000-VERIFICAR-SALTO-I THRU 8000-VERIFICAR-SALTO-F.
053700     WRITE REG-SALIDA FROM IMP-REG-RESUMEN AFTER 1.
053800     ADD 1 TO WS-CUENTA-LINEA.
053900
054000 6000-IMPRIMIR-F. EXIT.
054100
054200*-----------------------------------------------------------------
054300*    SUMA UN DIA A WS-FECHA-FIN-NUM (USADA PARA EL FIN DE LA
054400*    SEMANA, QUE SE ACUMULA SIETE VECES).
054500*-----------------------------------------------------------------
054600 2900-SUMAR-UN-DIA-FIN-I.
054700
054800     IF WS-FF-DIA < 31
054900        SET WS-MES-IDX TO WS-FF-MES
055000        IF WS-FF-MES = 2
055100           PERFORM 2950-PROBAR-BISIESTO-I THRU 2950-PROBAR-BISIESTO-F
055200           IF WS-ANIO-BISIESTO = 'Y' AND WS-FF-DIA = 29
055300              MOVE 1 TO WS-FF-DIA
055400              PERFORM 2960-AVANZAR-MES-FIN-I
055500                 THRU 2960-AVANZAR-MES-FIN-F
055600           ELSE
055700              IF WS-FF-DIA IS EQUAL TO WS-DIAS-DEL-MES (WS-MES-IDX)
055800                 MOVE 1 TO WS-FF-DIA
055900                 PERFORM 2960-AVANZAR-MES-FIN-I
056000                    THRU 2960-AVANZAR-MES-FIN-F
056100              ELSE
056200                 ADD 1 TO WS-FF-DIA
056300              END-IF
056400           END-IF
056500        ELSE
056600           IF WS-FF-DIA IS EQUAL TO WS-DIAS-DEL-MES (WS-MES-IDX)
056700              MOVE 1 TO WS-FF-DIA
056800              PERFORM 2960-AVANZAR-MES-FIN-I
056900                 THRU 2960-AVANZAR-MES-FIN-F
057000           ELSE
057100              ADD 1 TO WS-FF-DIA
057200           END-IF
057300        END-IF
057400     ELSE
057500        MOVE 1 TO WS-FF-DIA
057600        PERFORM 2960-AVANZAR-MES-FIN-I THRU 2960-AVANZAR-MES-FIN-F
057700     END-IF.
057800
057900 2900-SUMAR-UN-DIA-FIN-F. EXIT.
058000
058100*-----------------------------------------------------------------
058200 2960-AVANZAR-MES-FIN-I.
058300
058400     IF WS-FF-MES = 12
058500        MOVE 1 TO WS-FF-MES
058600        ADD 1 TO WS-FF-ANIO
058700     ELSE
058800        ADD 1 TO WS-FF-MES
058900     END-IF.
059000
059100 2960-AVANZAR-MES-FIN-F. EXIT.
059200
059300*-----------------------------------------------------------------
059400*    RETROCEDE UN DIA LA FECHA FIN DE TRABAJO (WS-FECHA-FIN-NUM),
059500*    USADA AQUI COMO AREA DE TRABAJO GENERICA PARA RESTAR.
059600*-----------------------------------------------------------------
059700 2900-RESTAR-UN-DIA-I.
059800
059900     IF WS-FF-DIA > 1
060000        SUBTRACT 1 FROM WS-FF-DIA
060100     ELSE
060200        IF WS-FF-MES > 1
060300           SUBTRACT 1 FROM WS-FF-MES
060400        ELSE
060500           MOVE 12 TO WS-FF-MES
060600           SUBTRACT 1 FROM WS-FF-ANIO
060700        END-IF
060800        SET WS-MES-IDX TO WS-FF-MES
060900        MOVE WS-DIAS-DEL-MES (WS-MES-IDX) TO WS-FF-DIA
061000        IF WS-FF-MES = 2
061100           PERFORM 2950-PROBAR-BISIESTO-I THRU 2950-PROBAR-BISIESTO-F
061200           IF WS-ANIO-BISIESTO = 'Y'
061300              MOVE 29 TO WS-FF-DIA
061400           END-IF
061500        END-IF
061600     END-IF.
061700
061800 2900-RESTAR-UN-DIA-F. EXIT.
061900
062000*-----------------------------------------------------------------
062100*    PRUEBA DE ANIO BISIESTO SOBRE WS-FF-ANIO (MOD 4/100/400 SIN
062200*    FUNCIONES INTRINSECAS).
062300*-----------------------------------------------------------------
062400 2950-PROBAR-BISIESTO-I.
062500
062600     DIVIDE WS-FF-ANIO BY 4 GIVING WS-Z-COC4 REMAINDER WS-Z-RES4.
062700     DIVIDE WS-FF-ANIO BY 100 GIVING WS-Z-COC100 REMAINDER WS-Z-RES100.
062800     DIVIDE WS-FF-ANIO BY 400 GIVING WS-Z-COC400 REMAINDER WS-Z-RES400.
062900
063000     MOVE 'N' TO WS-ANIO-BISIESTO.
063100     IF WS-Z-RES4 = ZEROES AND WS-Z-RES100 NOT = ZEROES
063200        MOVE 'Y' TO WS-ANIO-BISIESTO
063300     END-IF.
063400     IF WS-Z-RES400 = ZEROES
063500        MOVE 'Y' TO WS-ANIO-BISIESTO
063600     END-IF.
063700
063800 2950-PROBAR-BISIESTO-F. EXIT.
063900
064000*-----------------------------------------------------------------
064100 8000-VERIFICAR-SALTO-I.
064200
064300     IF WS-CUENTA-LINEA > 50
064400        PERFORM 8500-IMPRIMIR-TITULOS-I THRU 8500-IMPRIMIR-TITULOS-F
064500     END-IF.
064600
064700 8000-VERIFICAR-SALTO-F. EXIT.
064800
064900*-----------------------------------------------------------------
065000 8500-IMPRIMIR-TITULOS-I.
065100
065200     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA.
065300     ADD 1 TO WS-CUENTA-PAGINA.
065400     MOVE 1 TO WS-CUENTA-LINEA.
065500     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE.
065600     WRITE REG-SALIDA FROM WS-LINE2 AFTER 1.
065700
065800 8500-IMPRIMIR-TITULOS-F. EXIT.
065900
066000*-----------------------------------------------------------------
066100 9999-FINAL-I.
066200
066300     MOVE WS-SOLICITUDES-LEIDAS TO IMP-TR-SOLICITUDES.
066400     WRITE REG-SALIDA FROM WS-LINE AFTER 1.
066500     WRITE REG-SALIDA FROM IMP-TRAILER AFTER 1.
066600
066700     CLOSE ESTTRAN INSMAST LISTADO.
066800
066900 9999-FINAL-F. EXIT.
