000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EDINSMNT.
000300 AUTHOR.        H PAREDES.
000400 INSTALLATION.  DEPTO DESARROLLO BATCH.
000500 DATE-WRITTEN.  09/11/1990.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800
000900******************************************************************
001000*                 PROGRAMA EDINSMNT                              *
001100*                 ==================                             *
001200*  MANTENIMIENTO DE INSTANCIAS DE TAREA (TASK-INSTANCE)          *
001300*  - ALTA MANUAL (AD-HOC)                                        *
001400*  - LISTADO POR FECHA DE PLAN (ORDEN POR HORA DE INICIO          *
001500*    ASCENDENTE, SIN-HORA AL FINAL, LUEGO ID DESCENDENTE)         *
001600*  - ACTUALIZACION, CAMBIO DE ESTADO Y BAJA                       *
001700*  TODA OPERACION SALVO LA LISTA SE VALIDA CONTRA EL USUARIO      *
001800*  PROPIETARIO DE LA INSTANCIA (TRN-ACT-USER-ID).                 *
001900******************************************************************
002000*-----------------------------------------------------------*
002100* BITACORA DE CAMBIOS                                       *
002200*-------|----------|-----|------------------------------------*
002300* VERS. | FECHA    | PROG| DESCRIPCION                        *
002400*-------|----------|-----|------------------------------------*
002500* 01.00 |09/11/1990| HPS | VERSION INICIAL - TKT EDIN-0001    *
002600* 01.01 |03/08/1993| RML | SE AGREGA VALIDACION DE PROPIETARIO *
002700*       |          |     | EN ACTUALIZAR/ESTADO/ELIMINAR       *
002800*       |          |     | TKT EDIN-0007                       *
002900* 01.02 |10/02/1995| HPS | SE AGREGA SORT PARA EL LISTADO POR   *
003000*       |          |     | FECHA (HORA ASC, SIN-HORA AL FINAL,  *
003100*       |          |     | ID DESC) TKT EDIN-0012               *
003200* 02.00 |11/30/1998| CAR | REVISION Y2K - INS-PLAN-DATE SIEMPRE *
003300*       |          |     | AAAAMMDD COMPLETO; SIN CAMBIOS       *
003400*       |          |     | TKT EDIN-0018 - CAMBIO DE MILENIO    *
003500* 02.01 |06/19/2002| LMV | SE AGREGA ACCION DE CAMBIO DE ESTADO  *
003600*       |          |     | INDEPENDIENTE DE ACTUALIZAR           *
003700*       |          |     | TKT EDIN-0025                         *
003800*-------|----------|-----|------------------------------------*
003900
004000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT INSTRAN ASSIGN TO DDINSTRN
005100     ORGANIZATION IS SEQUENTIAL
005200     FILE STATUS IS FS-INSTRAN.
005300
005400     SELECT INSMAST ASSIGN TO DDINSMAS
005500     ORGANIZATION IS INDEXED
005600     ACCESS MODE IS DYNAMIC
005700     RECORD KEY IS INS-ID
005800     FILE STATUS IS FS-INSMAST.
005900
006000     SELECT LISTADO ASSIGN TO DDLISTA
006100     FILE STATUS IS FS-LISTADO.
006200
006300     SELECT WRKSORT ASSIGN TO DDWRKSRT.
006400
006500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  INSTRAN
007000     BLOCK CONTAINS 0 RECORDS
007100     RECORDING MODE IS F.
007200*    COPY CPINSTRN.
007300 01  REG-INSTRAN.
007400     03  TRN-ACCION              PIC X(01).
007500         88  TRN-ES-CREAR-MANUAL          VALUE 'C'.
007600         88  TRN-ES-ACTUALIZAR            VALUE 'U'.
007700         88  TRN-ES-CAMBIAR-ESTADO        VALUE 'S'.
007800         88  TRN-ES-ELIMINAR              VALUE 'D'.
007900         88  TRN-ES-LISTAR                VALUE 'L'.
008000     03  TRN-ACT-USER-ID         PIC 9(10).
008100     03  TRN-INS-ID              PIC 9(10).
008200     03  TRN-TITLE               PIC X(64).
008300     03  TRN-DESC                PIC X(128).
008400     03  TRN-PLAN-DATE           PIC 9(08).
008500     03  TRN-PLANNED-START       PIC 9(04).
008600     03  TRN-PLANNED-MINUTES     PIC 9(04).
008700     03  TRN-STATUS              PIC X(01).
008800     03  TRN-LIST-DATE           PIC 9(08).
008900     03  FILLER                  PIC X(16).
009000
009100 FD  INSMAST
009200     RECORD CONTAINS 250 CHARACTERS
009300     LABEL RECORD IS STANDARD.
009400*    COPY CPINSMAE.
009500 01  REG-INSMAE.
009600     03  INS-ID                  PIC 9(10).
009700     03  INS-USER-ID             PIC 9(10).
009800     03  INS-TEMPLATE-ID         PIC 9(10).
009900     03  INS-TITLE               PIC X(64).
010000     03  INS-DESC                PIC X(128).
010100     03  INS-PLAN-DATE           PIC 9(08).
010200     03  INS-PLANNED-START       PIC 9(04).
010300     03  INS-PLANNED-MINUTES     PIC 9(04).
010400     03  INS-COMPLETED-MINUTES   PIC 9(04).
010500     03  INS-STATUS              PIC X(01).
010600         88  INS-PENDIENTE               VALUE 'P'.
010700         88  INS-COMPLETADA              VALUE 'C'.
010800         88  INS-CANCELADA               VALUE 'X'.
010900     03  INS-AD-HOC              PIC X(01).
011000         88  INS-ES-ADHOC                VALUE 'Y'.
011100     03  INS-FILLER              PIC X(13).
011200
011300 FD  LISTADO
011400     BLOCK CONTAINS 0 RECORDS
011500     RECORDING MODE IS F.
011600 01  REG-SALIDA                  PIC X(132).
011700
011800 SD  WRKSORT.
011900 01  SRT-REC.
012000     03  SRT-SIN-HORA            PIC X(01).
012100     03  SRT-PLANNED-START       PIC 9(04).
012200     03  SRT-ID-INVERTIDO        PIC 9(10).
012300     03  SRT-INS-ID              PIC 9(10).
012400     03  SRT-TITLE               PIC X(64).
012500     03  SRT-PLANNED-MINUTES     PIC 9(04).
012600     03  SRT-COMPLETED-MINUTES   PIC 9(04).
012700     03  SRT-STATUS              PIC X(01).
012800     03  SRT-AD-HOC              PIC X(01).
012900     03  FILLER                  PIC X(01).
013000 01  SRT-REC-ALFA REDEFINES SRT-REC
013100                           PIC X(100).
013200
013300 WORKING-STORAGE SECTION.
013400*========================*
013500 77  FILLER                      PIC X(26) VALUE
013600     '* INICIO WORKING-STORAGE *'.
013700
013800 77  FS-INSTRAN                  PIC XX VALUE SPACES.
013900 77  FS-INSMAST                  PIC XX VALUE SPACES.
014000 77  FS-LISTADO                  PIC XX VALUE SPACES.
014100
014200 77  WS-STATUS-FIN               PIC X.
014300     88  WS-FIN-LECTURA                   VALUE 'Y'.
014400     88  WS-NO-FIN-LECTURA                VALUE 'N'.
014500
014600 77  WS-INSTANCIA-ENCONTRADA     PIC X.
014700     88  WS-INS-OK                        VALUE 'Y'.
014800 77  WS-ES-PROPIETARIO           PIC X.
014900     88  WS-ES-DUENO                      VALUE 'Y'.
015000
015100 01  WS-ACUMULADORES.
015200     05  WS-TRN-LEIDAS           PIC 9(05) COMP VALUE ZEROES.
015300     05  WS-ALTAS-OK             PIC 9(05) COMP VALUE ZEROES.
015400     05  WS-ACTUALIZADAS         PIC 9(05) COMP VALUE ZEROES.
015500     05  WS-CAMBIOS-ESTADO       PIC 9(05) COMP VALUE ZEROES.
015600     05  WS-ELIMINADAS           PIC 9(05) COMP VALUE ZEROES.
015700     05  WS-LISTADAS             PIC 9(05) COMP VALUE ZEROES.
015800     05  WS-RECHAZOS-DUENO       PIC 9(05) COMP VALUE ZEROES.
015900     05  FILLER                  PIC 9(05) COMP VALUE ZEROES.
016000 01  WS-ACUM-REDEF REDEFINES WS-ACUMULADORES.
016100     05  WS-ACUM-ENT             PIC 9(05) COMP OCCURS 8 TIMES.
016200
016300 77  WS-ULTIMO-ID                PIC 9(10) COMP VALUE ZEROES.
016400 77  WS-NUEVO-ID                 PIC 9(10) COMP VALUE ZEROES.
016500 77  WS-CONSTANTE-INVERSION      PIC 9(10) VALUE 9999999999.
016600
016700 77  WS-MENSAJE-ERROR            PIC X(40) VALUE SPACES.
016800
016900 77  WS-LINE                     PIC X(100) VALUE ALL '='.
017000 77  WS-LINE2                    PIC X(100) VALUE ALL '-'.
017100 77  WS-CUENTA-LINEA             PIC 9(02) COMP VALUE ZEROES.
017200 77  WS-CUENTA-PAGINA            PIC 9(02) COMP VALUE 01.
017300
017400 01  IMP-TITULO.
017500     03  FILLER                  PIC X(34) VALUE
017600         'EDINSMNT - MANTENIMIENTO DE INSTANCIAS'.
017700     03  FILLER                  PIC X(10) VALUE SPACES.
017800     03  FILLER                  PIC X(14) VALUE 'NUMERO PAGINA:'.
017900     03  IMP-TIT-PAGINA          PIC Z9    VALUE ZEROES.
018000
018100 01  IMP-REG-SIMPLE.
018200     03  IMP-SM-ACCION           PIC X(10).
018300     03  IMP-SM-ID               PIC Z(09)9.
018400     03  FILLER                  PIC X(02) VALUE SPACES.
018500     03  IMP-SM-TEXTO            PIC X(50).
018600 01  IMP-REG-SIMPLE-ALFA REDEFINES IMP-REG-SIMPLE
018700                               PIC X(72).
018800
018900 01  IMP-REG-LISTADO.
019000     03  FILLER                  PIC X(01) VALUE '|'.
019100     03  IMP-LS-ID               PIC Z(09)9.
019200     03  FILLER                  PIC X(01) VALUE '|'.
019300     03  IMP-LS-HORA             PIC 9999.
019400     03  FILLER                  PIC X(01) VALUE '|'.
019500     03  IMP-LS-TITLE            PIC X(40).
019600     03  FILLER                  PIC X(01) VALUE '|'.
019700     03  IMP-LS-PLAN             PIC ZZZ9.
019800     03  FILLER                  PIC X(01) VALUE '|'.
019900     03  IMP-LS-COMP             PIC ZZZ9.
020000     03  FILLER                  PIC X(01) VALUE '|'.
020100     03  IMP-LS-STATUS           PIC X.
020200     03  FILLER                  PIC X(01) VALUE '|'.
020300
020400 01  IMP-TRAILER.
020500     03  FILLER                  PIC X(22) VALUE 'TRANSACCIONES LEIDAS:'.
020600     03  IMP-TR-LEIDAS           PIC ZZZZ9.
020700     03  FILLER                  PIC X(03) VALUE SPACES.
020800     03  FILLER                  PIC X(09) VALUE 'ALTAS OK:'.
020900     03  IMP-TR-ALTAS            PIC ZZZZ9.
021000     03  FILLER                  PIC X(03) VALUE SPACES.
021100     03  FILLER                  PIC X(13) VALUE 'ACTUALIZADAS:'.
021200     03  IMP-TR-ACTUAL           PIC ZZZZ9.
021300     03  FILLER                  PIC X(03) VALUE SPACES.
021400     03  FILLER                  PIC X(08) VALUE 'ESTADO: '.
021500     03  IMP-TR-ESTADO           PIC ZZZZ9.
021600     03  FILLER                  PIC X(03) VALUE SPACES.
021700     03  FILLER                  PIC X(09) VALUE 'BAJAS:   '.
021800     03  IMP-TR-BAJAS            PIC ZZZZ9.
021900     03  FILLER                  PIC X(03) VALUE SPACES.
022000     03  FILLER                  PIC X(10) VALUE 'LISTADAS: '.
022100     03  IMP-TR-LIST             PIC ZZZZ9.
022200     03  FILLER                  PIC X(03) VALUE SPACES.
022300     03  FILLER                  PIC X(16) VALUE 'RECHAZO DUENO:  '.
022400     03  IMP-TR-RECHAZO          PIC ZZZZ9.
022500
022600 77  FILLER                      PIC X(26) VALUE
022700     '* FINAL  WORKING-STORAGE *'.
022800
022900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
023000 PROCEDURE DIVISION.
023100
023200 MAIN-PROGRAM-I.
023300
023400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
023500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
023600                            UNTIL WS-FIN-LECTURA.
023700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
023800
023900 MAIN-PROGRAM-F. GOBACK.
024000
024100*-----------------------------------------------------------------
024200 1000-INICIO-I.
024300
024400     SET WS-NO-FIN-LECTURA TO TRUE.
024500     MOVE 01 TO WS-CUENTA-PAGINA.
024600
024700     OPEN INPUT INSTRAN.
024800     IF FS-INSTRAN IS NOT EQUAL '00'
024900        DISPLAY '* ERROR EN OPEN INSTRAN = ' FS-INSTRAN
025000        SET WS-FIN-LECTURA TO TRUE
025100     END-IF.
025200
025300     OPEN I-O INSMAST.
025400     IF FS-INSMAST IS EQUAL '35'
025500        CLOSE INSMAST
025600        OPEN OUTPUT INSMAST
025700        CLOSE INSMAST
025800        OPEN I-O INSMAST
025900     END-IF.
026000     IF FS-INSMAST IS NOT EQUAL '00'
026100        DISPLAY '* ERROR EN OPEN INSMAST = ' FS-INSMAST
026200        SET WS-FIN-LECTURA TO TRUE
026300     END-IF.
026400
026500     OPEN OUTPUT LISTADO.
026600     IF FS-LISTADO IS NOT EQUAL '00'
026700        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
026800        MOVE 9999 TO RETURN-CODE
026900        SET WS-FIN-LECTURA TO TRUE
027000     END-IF.
027100
027200     IF WS-NO-FIN-LECTURA
027300        PERFORM 1100-OBTENER-ULTIMO-ID-I THRU 1100-OBTENER-ULTIMO-ID-F
027400        PERFORM 8500-IMPRIMIR-TITULOS-I THRU 8500-IMPRIMIR-TITULOS-F
027500        PERFORM 2100-LEER-I THRU 2100-LEER-F
027600     END-IF.
027700
027800 1000-INICIO-F. EXIT.
027900
028000*-----------------------------------------------------------------
028100 1100-OBTENER-ULTIMO-ID-I.
028200
028300     MOVE ZEROES TO WS-ULTIMO-ID.
028400     MOVE LOW-VALUES TO INS-ID.
028500     START INSMAST KEY IS NOT LESS THAN INS-ID
028600        INVALID KEY CONTINUE
028700     END-START.
028800
028900     IF FS-INSMAST EQUAL '00'
029000        PERFORM 1110-BARRER-INSMAST-I THRU 1110-BARRER-INSMAST-F
029100           UNTIL FS-INSMAST NOT EQUAL '00'
029200     END-IF.
029300
029400 1100-OBTENER-ULTIMO-ID-F. EXIT.
029500
029600*-----------------------------------------------------------------
029700 1110-BARRER-INSMAST-I.
029800
029900     READ INSMAST NEXT RECORD
030000        AT END MOVE '10' TO FS-INSMAST
030100        NOT AT END
030200           IF INS-ID > WS-ULTIMO-ID
030300              MOVE INS-ID TO WS-ULTIMO-ID
030400           END-IF
030500     END-READ.
030600
030700 1110-BARRER-INSMAST-F. EXIT.
030800
030900*-----------------------------------------------------------------
031000 2000-PROCESO-I.
031100
031200     ADD 1 TO WS-TRN-LEIDAS.
031300
031400     EVALUATE TRUE
031500        WHEN TRN-ES-CREAR-MANUAL
031600           PERFORM 3100-CREAR-MANUAL-I THRU 3100-CREAR-MANUAL-F
031700        WHEN TRN-ES-LISTAR
031800           PERFORM 3200-LISTAR-FECHA-I THRU 3200-LISTAR-FECHA-F
031900        WHEN TRN-ES-ACTUALIZAR
032000           PERFORM 3300-ACTUALIZAR-I THRU 3300-ACTUALIZAR-F
032100        WHEN TRN-ES-CAMBIAR-ESTADO
032200           PERFORM 3400-CAMBIAR-ESTADO-I THRU 3400-CAMBIAR-ESTADO-F
032300        WHEN TRN-ES-ELIMINAR
032400           PERFORM 3500-ELIMINAR-I THRU 3500-ELIMINAR-F
032500        WHEN OTHER
032600           DISPLAY '* ACCION DE TRANSACCION INVALIDA: '
032700                   TRN-ACCION
032800     END-EVALUATE.
032900
033000     PERFORM 2100-LEER-I THRU 2100-LEER-F.
033100
033200 2000-PROCESO-F. EXIT.
033300
033400*-----------------------------------------------------------------
033500 2100-LEER-I.
033600
033700     READ INSTRAN
033800        AT END SET WS-FIN-LECTURA TO TRUE.
033900
034000 2100-LEER-F. EXIT.
034100
034200*-----------------------------------------------------------------
034300*    BUSCA LA INSTANCIA Y VALIDA QUE PERTENEZCA AL USUARIO QUE
034400*    HACE LA TRANSACCION (REGLA DE INSTANCE-MAINT: TODO ACCESO
034500*    SE RESTRINGE AL PROPIETARIO).
034600*-----------------------------------------------------------------
034700 3050-BUSCAR-Y-VALIDAR-DUENO-I.
034800
034900     MOVE 'N' TO WS-ES-PROPIETARIO.
035000     MOVE TRN-INS-ID TO INS-ID.
035100     READ INSMAST
035200        INVALID KEY
035300           MOVE 'N' TO WS-INSTANCIA-ENCONTRADA
035400        NOT INVALID KEY
035500           MOVE 'Y' TO WS-INSTANCIA-ENCONTRADA
035600           IF INS-USER-ID = TRN-ACT-USER-ID
035700              MOVE 'Y' TO WS-ES-PROPIETARIO
035800           END-IF
035900     END-READ.
036000
036100 3050-BUSCAR-Y-VALIDAR-DUENO-F. EXIT.
036200
036300*-----------------------------------------------------------------
036400*    CREAR MANUAL (AD-HOC): TEMPLATE-ID 0, COMPLETADOS 0,
036500*    ESTADO PENDIENTE, AD-HOC = Y.
036600*-----------------------------------------------------------------
036700 3100-CREAR-MANUAL-I.
036800
036900     ADD 1 TO WS-ULTIMO-ID GIVING WS-NUEVO-ID.
037000     MOVE WS-NUEVO-ID TO WS-ULTIMO-ID.
037100
037200     MOVE WS-NUEVO-ID        TO INS-ID.
037300     MOVE TRN-ACT-USER-ID    TO INS-USER-ID.
037400     MOVE ZEROES             TO INS-TEMPLATE-ID.
037500     MOVE TRN-TITLE          TO INS-TITLE.
037600     MOVE TRN-DESC           TO INS-DESC.
037700     MOVE TRN-PLAN-DATE      TO INS-PLAN-DATE.
037800     MOVE TRN-PLANNED-START  TO INS-PLANNED-START.
037900     MOVE TRN-PLANNED-MINUTES TO INS-PLANNED-MINUTES.
038000     MOVE ZEROES             TO INS-COMPLETED-MINUTES.
038100     MOVE 'P'                TO INS-STATUS.
038200     MOVE 'Y'                TO INS-AD-HOC.
038300     MOVE SPACES             TO INS-FILLER.
038400
038500     WRITE REG-INSMAE
038600        INVALID KEY
038700           DISPLAY '* ERROR ESCRIBIENDO INSMAST ID ' WS-NUEVO-ID
038800     END-WRITE.
038900
039000     ADD 1 TO WS-ALTAS-OK.
039100     MOVE SPACES        TO IMP-REG-SIMPLE-ALFA.
039200     MOVE 'ALTA MANUAL' TO IMP-SM-ACCION.
039300     MOVE INS-ID        TO IMP-SM-ID.
039400     MOVE TRN-TITLE     TO IMP-SM-TEXTO.
039500     PERFORM 8000-VERIFICAR-SALTO-I THRU 8000-VERIFICAR-SALTO-F.
039600     WRITE REG-SALIDA FROM IMP-REG-SIMPLE AFTER 1.
039700     ADD 1 TO WS-CUENTA-LINEA.
039800
039900 3100-CREAR-MANUAL-F. EXIT.
040000
040100*-----------------------------------------------------------------
040200*    LISTAR POR FECHA: SORT DE LAS INSTANCIAS DEL USUARIO CON
040300*    ESA FECHA DE PLAN, POR HORA DE INICIO ASCENDENTE (SIN-HORA
040400*    AL FINAL), LUEGO ID DESCENDENTE.
040500*-----------------------------------------------------------------
040600 3200-LISTAR-FECHA-I.
040700
040800     SORT WRKSORT
040900        ASCENDING KEY SRT-SIN-HORA SRT-PLANNED-START
041000                       SRT-ID-INVERTIDO
041100        INPUT PROCEDURE IS 3210-CARGAR-SORT-I THRU 3210-CARGAR-SORT-F
041200        OUTPUT PROCEDURE IS 3220-IMPRIMIR-ORDEN-I
041300                       THRU 3220-IMPRIMIR-ORDEN-F.
041400
041500 3200-LISTAR-FECHA-F. EXIT.
041600
041700*-----------------------------------------------------------------
041800 3210-CARGAR-SORT-I.
041900
042000     MOVE LOW-VALUES TO INS-ID.
042100     START INSMAST KEY IS NOT LESS THAN INS-ID
042200        INVALID KEY MOVE '10' TO FS-INSMAST
042300        NOT INVALID KEY MOVE '00' TO FS-INSMAST
042400     END-START.
042500
042600     PERFORM 3215-CARGAR-UNO-SORT-I THRU 3215-CARGAR-UNO-SORT-F
042700        UNTIL FS-INSMAST NOT EQUAL '00'.
042800
042900 3210-CARGAR-SORT-F. EXIT.
043000
043100*-----------------------------------------------------------------
043200 3215-CARGAR-UNO-SORT-I.
043300
043400     READ INSMAST NEXT RECORD
043500        AT END MOVE '10' TO FS-INSMAST
043600        NOT AT END
043700           IF INS-USER-ID = TRN-ACT-USER-ID
043800              AND INS-PLAN-DATE = TRN-LIST-DATE
043900              IF INS-PLANNED-START = 9999
044000                 MOVE '1' TO SRT-SIN-HORA
044100                 MOVE ZEROES TO SRT-PLANNED-START
044200              ELSE
044300                 MOVE '0' TO SRT-SIN-HORA
044400                 MOVE INS-PLANNED-START TO SRT-PLANNED-START
044500              END-IF
044600              SUBTRACT INS-ID FROM WS-CONSTANTE-INVERSION
044700                 GIVING SRT-ID-INVERTIDO
044800              MOVE INS-ID                 TO SRT-INS-ID
044900              MOVE INS-TITLE               TO SRT-TITLE
045000              MOVE INS-PLANNED-MINUTES     TO SRT-PLANNED-MINUTES
045100              MOVE INS-COMPLETED-MINUTES   TO SRT-COMPLETED-MINUTES
045200              MOVE INS-STATUS              TO SRT-STATUS
045300              MOVE INS-AD-HOC              TO SRT-AD-HOC
045400              RELEASE SRT-REC
045500           END-IF
045600     END-READ.
045700
045800 3215-CARGAR-UNO-SORT-F. EXIT.
045900
046000*-----------------------------------------------------------------
046100 3220-IMPRIMIR-ORDEN-I.
046200
046300     PERFORM 3225-IMPRIMIR-UNO-ORDEN-I THRU 3225-IMPRIMIR-UNO-ORDEN-F
046400        UNTIL FS-LISTADO NOT EQUAL '00' OR WS-STATUS-FIN = 'Z'.
046500
046600     SET WS-NO-FIN-LECTURA TO TRUE.
046700
046800 3220-IMPRIMIR-ORDEN-F. EXIT.
046900
047000*-----------------------------------------------------------------
047100 3225-IMPRIMIR-UNO-ORDEN-I.
047200
047300     RETURN WRKSORT
047400        AT END MOVE 'Z' TO WS-STATUS-FIN
047500        NOT AT END
047600           ADD 1 TO WS-LISTADAS
047700           MOVE SRT-INS-ID             TO IMP-LS-ID
047800           MOVE SRT-PLANNED-START      TO IMP-LS-HORA
047900           MOVE SRT-TITLE              TO IMP-LS-TITLE
048000           MOVE SRT-PLANNED-MINUTES    TO IMP-LS-PLAN
048100           MOVE SRT-COMPLETED-MINUTES  TO IMP-LS-COMP
048200           MOVE SRT-STATUS             TO IMP-LS-STATUS
048300           PERFORM 8000-VERIFICAR-SALTO-I
048400              THRU 8000-VERIFICAR-SALTO-F
048500           WRITE REG-SALIDA FROM IMP-REG-LISTADO AFTER 1
048600           ADD 1 TO WS-CUENTA-LINEA
048700     END-RETURN.
048800
048900 3225-IMPRIMIR-UNO-ORDEN-F. EXIT.
049000
049100*-----------------------------------------------------------------
049200*    ACTUALIZAR: REEMPLAZA TITULO/DESC/FECHA/HORA/MINUTOS/ESTADO
049300*-----------------------------------------------------------------
049400 3300-ACTUALIZAR-I.
049500
049600     PERFORM 3050-BUSCAR-Y-VALIDAR-DUENO-I
049700        THRU 3050-BUSCAR-Y-VALIDAR-DUENO-F.
049800
049900     IF WS-ES-DUENO
050000        MOVE TRN-TITLE           TO INS-TITLE
050100        MOVE TRN-DESC            TO INS-DESC
050200        MOVE TRN-PLAN-DATE       TO INS-PLAN-DATE
050300        MOVE TRN-PLANNED-START   TO INS-PLANNED-START
050400        MOVE TRN-PLANNED-MINUTES TO INS-PLANNED-MINUTES
050500        MOVE TRN-STATUS          TO INS-STATUS
050600        REWRITE REG-INSMAE
050700           INVALID KEY
050800              DISPLAY '* ERROR REWRITE INSMAST ID ' TRN-INS-ID
050900        END-REWRITE
051000        ADD 1 TO WS-ACTUALIZADAS
051100        MOVE 'ACTUALIZADA' TO IMP-SM-ACCION
051200        MOVE TRN-INS-ID    TO IMP-SM-ID
051300        MOVE SPACES        TO IMP-SM-TEXTO
051400     ELSE
051500        PERFORM 3090-RECHAZAR-DUENO-I THRU 3090-RECHAZAR-DUENO-F
051600     END-IF.
051700
051800     IF WS-ES-DUENO
051900        PERFORM 8000-VERIFICAR-SALTO-I THRU 8000-VERIFICAR-SALTO-F
052000        WRITE REG-SALIDA FROM IMP-REG-SIMPLE AFTER 1
052100        ADD 1 TO WS-CUENTA-LINEA
052200     END-IF.
052300
052400 3300-ACTUALIZAR-F. EXIT.
052500
052600*-----------------------------------------------------------------
052700*    CAMBIAR ESTADO: SOLO EL CAMPO ESTADO (PENDING/COMPLETED/
052800*    CANCELLED)
052900*-----------------------------------------------------------------
053000 3400-CAMBIAR-ESTADO-I.
053100
053200     PERFORM 3050-BUSCAR-Y-VALIDAR-DUENO-I
053300        THRU 3050-BUSCAR-Y-VALIDAR-DUENO-F.
053400
053500     IF WS-ES-DUENO
053600        MOVE TRN-STATUS TO INS-STATUS
053700        REWRITE REG-INSMAE
053800           INVALID KEY
053900              DISPLAY '* ERROR REWRITE INSMAST ID ' TRN-INS-ID
054000        END-REWRITE
054100        ADD 1 TO WS-CAMBIOS-ESTADO
054200        MOVE 'CAMBIO EDO' TO IMP-SM-ACCION
054300        MOVE TRN-INS-ID   TO IMP-SM-ID
054400        MOVE SPACES       TO IMP-SM-TEXTO
054500        PERFORM 8000-VERIFICAR-SALTO-I THRU 8000-VERIFICAR-SALTO-F
054600        WRITE REG-SALIDA FROM IMP-REG-SIMPLE AFTER 1
054700        ADD 1 TO WS-CUENTA-LINEA
054800     ELSE
054900        PERFORM 3090-RECHAZAR-DUENO-I THRU 3090-RECHAZAR-DUENO-F
055000     END-IF.
055100
055200 3400-CAMBIAR-ESTADO-F. EXIT.
055300
055400*-----------------------------------------------------------------
055500*    ELIMINAR
055600*-----------------------------------------------------------------
055700 3500-ELIMINAR-I.
055800
055900     PERFORM 3050-BUSCAR-Y-VALIDAR-DUENO-I
056000        THRU 3050-BUSCAR-Y-VALIDAR-DUENO-F.
056100
056200     IF WS-ES-DUENO
056300        DELETE INSMAST RECORD
056400           INVALID KEY
056500              DISPLAY '* ERROR DELETE INSMAST ID ' TRN-INS-ID
056600        END-DELETE
056700        ADD 1 TO WS-ELIMINADAS
056800        MOVE 'BAJA'     TO IMP-SM-ACCION
056900        MOVE TRN-INS-ID TO IMP-SM-ID
057000        MOVE SPACES     TO IMP-SM-TEXTO
057100        PERFORM 8000-VERIFICAR-SALTO-I THRU 8000-VERIFICAR-SALTO-F
057200        WRITE REG-SALIDA FROM IMP-REG-SIMPLE AFTER 1
057300        ADD 1 TO WS-CUENTA-LINEA
057400     ELSE
057500        PERFORM 3090-RECHAZAR-DUENO-I THRU 3090-RECHAZAR-DUENO-F
057600     END-IF.
057700
057800 3500-ELIMINAR-F. EXIT.
057900
058000*-----------------------------------------------------------------
058100 3090-RECHAZAR-DUENO-I.
058200
058300     ADD 1 TO WS-RECHAZOS-DUENO.
058400     MOVE 'RECHAZADA'  TO IMP-SM-ACCION.
058500     MOVE TRN-INS-ID   TO IMP-SM-ID.
058600     MOVE 'NO ES PROPIETARIO DE LA INSTANCIA' TO IMP-SM-TEXTO.
058700     PERFORM 8000-VERIFICAR-SALTO-I THRU 8000-VERIFICAR-SALTO-F.
058800     WRITE REG-SALIDA FROM IMP-REG-SIMPLE AFTER 1.
058900     ADD 1 TO WS-CUENTA-LINEA.
059000
059100 3090-RECHAZAR-DUENO-F. EXIT.
059200
059300*-----------------------------------------------------------------
059400 8000-VERIFICAR-SALTO-I.
059500
059600     IF WS-CUENTA-LINEA > 50
059700        PERFORM 8500-IMPRIMIR-TITULOS-I THRU 8500-IMPRIMIR-TITULOS-F
059800     END-IF.
059900
060000 8000-VERIFICAR-SALTO-F. EXIT.
060100
060200*-----------------------------------------------------------------
060300 8500-IMPRIMIR-TITULOS-I.
060400
060500     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA.
060600     ADD 1 TO WS-CUENTA-PAGINA.
060700     MOVE 1 TO WS-CUENTA-LINEA.
060800     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE.
060900     WRITE REG-SALIDA FROM WS-LINE2 AFTER 1.
061000
061100 8500-IMPRIMIR-TITULOS-F. EXIT.
061200
061300*-----------------------------------------------------------------
061400 9999-FINAL-I.
061500
061600     MOVE WS-TRN-LEIDAS     TO IMP-TR-LEIDAS.
061700     MOVE WS-ALTAS-OK       TO IMP-TR-ALTAS.
061800     MOVE WS-ACTUALIZADAS   TO IMP-TR-ACTUAL.
061900     MOVE WS-CAMBIOS-ESTADO TO IMP-TR-ESTADO.
062000     MOVE WS-ELIMINADAS     TO IMP-TR-BAJAS.
062100     MOVE WS-LISTADAS       TO IMP-TR-LIST.
062200     MOVE WS-RECHAZOS-DUENO TO IMP-TR-RECHAZO.
062300     WRITE REG-SALIDA FROM WS-LINE AFTER 1.
062400     WRITE REG-SALIDA FROM IMP-TRAILER AFTER 1.
062500
062600     CLOSE INSTRAN INSMAST LISTADO.
062700
062800 9999-FINAL-F. EXIT.
