000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EDTMPMNT.
000300 AUTHOR.        H PAREDES.
000400 INSTALLATION.  DEPTO DESARROLLO BATCH.
000500 DATE-WRITTEN.  05/02/1990.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800
000900******************************************************************
001000*                 PROGRAMA EDTMPMNT                              *
001100*                 ==================                             *
001200*  MANTENIMIENTO DE PLANTILLAS DE TAREAS (TASK-TEMPLATE)         *
001300*  - ALTA DE PLANTILLA (VALIDA Y ALMACENA)                       *
001400*  - LISTADO DE PLANTILLAS DE UN USUARIO, MAS RECIENTE PRIMERO   *
001500*  EL MAESTRO TMPMAST SE MANEJA INDEXADO POR TMP-ID (VSAM) AUN   *
001600*  CUANDO SE DESCRIBE COMO SECUENCIAL ORDENADO POR TMP-ID; SE    *
001700*  OBTIENE EL SIGUIENTE CONSECUTIVO LEYENDO EL MAESTRO COMPLETO  *
001800*  AL INICIO (NO EXISTE CONTADOR SEPARADO EN ESTE SHOP).         *
001900******************************************************************
002000*-----------------------------------------------------------*
002100* BITACORA DE CAMBIOS                                       *
002200*-------|----------|-----|------------------------------------*
002300* VERS. | FECHA    | PROG| DESCRIPCION                        *
002400*-------|----------|-----|------------------------------------*
002500* 01.00 |05/02/1990| HPS | VERSION INICIAL - TKT EDTM-0001    *
002600* 01.01 |11/19/1992| RML | SE AGREGA VALIDACION DE DIA DE     *
002700*       |          |     | SEMANA PARA RECURRENCIA WEEKLY     *
002800*       |          |     | TKT EDTM-0008                      *
002900* 01.02 |04/06/1995| HPS | SE AGREGA VALIDACION DE FECHA       *
003000*       |          |     | ESPECIFICA PARA SPECIFIC-DATE       *
003100*       |          |     | TKT EDTM-0013                       *
003200* 02.00 |01/22/1999| CAR | REVISION Y2K - TMP-ACTIVE-FROM Y    *
003300*       |          |     | TMP-ACTIVE-TO SON AAAAMMDD DE SIEMPRE*
003400*       |          |     | SIN TRUNCAR; SIN CAMBIOS DE FORMATO *
003500*       |          |     | TKT EDTM-0019 - CAMBIO DE MILENIO   *
003600* 02.01 |10/14/2001| LMV | SE AMPLIA LA TABLA DE REVERSO PARA   *
003700*       |          |     | EL LISTADO DE 100 A 200 PLANTILLAS  *
003800*       |          |     | TKT EDTM-0024                       *
003900*-------|----------|-----|------------------------------------*
004000
004100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT TMPTRAN ASSIGN TO DDTMPTRN
005200     ORGANIZATION IS SEQUENTIAL
005300     FILE STATUS IS FS-TMPTRAN.
005400
005500     SELECT TMPMAST ASSIGN TO DDTMPMAS
005600     ORGANIZATION IS INDEXED
005700     ACCESS MODE IS DYNAMIC
005800     RECORD KEY IS TMP-ID
005900     FILE STATUS IS FS-TMPMAST.
006000
006100     SELECT LISTADO ASSIGN TO DDLISTA
006200     FILE STATUS IS FS-LISTADO.
006300
006400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  TMPTRAN
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORDING MODE IS F.
007100*    COPY CPTMPTRN.
007200 01  REG-TMPTRAN.
007300     03  TRN-ACCION              PIC X(01).
007400         88  TRN-ES-CREAR                 VALUE 'C'.
007500         88  TRN-ES-LISTAR                VALUE 'L'.
007600     03  TRN-USER-ID             PIC 9(10).
007700     03  TRN-TITLE               PIC X(64).
007800     03  TRN-DESC                PIC X(128).
007900     03  TRN-EST-MINUTES         PIC 9(04).
008000     03  TRN-PRIORITY            PIC 9(01).
008100     03  TRN-RECUR-TYPE          PIC X(01).
008200     03  TRN-DAY-OF-WEEK         PIC 9(01).
008300     03  TRN-SPECIFIC-DATE       PIC 9(08).
008400     03  TRN-DEFAULT-START       PIC 9(04).
008500     03  TRN-ACTIVE-FROM         PIC 9(08).
008600     03  TRN-ACTIVE-TO           PIC 9(08).
008700     03  TRN-LIST-USER-ID        PIC 9(10).
008800     03  FILLER                  PIC X(18).
008900 01  REG-TMPTRAN-LISTA REDEFINES REG-TMPTRAN.
009000*    VISTA CORTA USADA SOLO CUANDO TRN-ACCION = 'L'
009100     03  TRN-L-ACCION            PIC X(01).
009200     03  TRN-L-USER-ID           PIC 9(10).
009300     03  FILLER                  PIC X(255).
009400
009500 FD  TMPMAST
009600     RECORD CONTAINS 250 CHARACTERS
009700     LABEL RECORD IS STANDARD.
009800*    COPY CPTMPMAE.
009900 01  REG-TMPMAE.
010000     03  TMP-ID                  PIC 9(10).
010100     03  TMP-USER-ID             PIC 9(10).
010200     03  TMP-TITLE               PIC X(64).
010300     03  TMP-DESC                PIC X(128).
010400     03  TMP-EST-MINUTES         PIC 9(04).
010500     03  TMP-PRIORITY            PIC 9(01).
010600     03  TMP-RECUR-TYPE          PIC X(01).
010700         88  TMP-RECUR-DAILY             VALUE 'D'.
010800         88  TMP-RECUR-WORKDAY           VALUE 'W'.
010900         88  TMP-RECUR-HOLIDAY           VALUE 'H'.
011000         88  TMP-RECUR-WEEKLY            VALUE 'K'.
011100         88  TMP-RECUR-SPECIFIC-DATE     VALUE 'S'.
011200     03  TMP-DAY-OF-WEEK         PIC 9(01).
011300     03  TMP-SPECIFIC-DATE       PIC 9(08).
011400     03  TMP-DEFAULT-START       PIC 9(04).
011500     03  TMP-ACTIVE-FROM         PIC 9(08).
011600     03  TMP-ACTIVE-TO           PIC 9(08).
011700     03  TMP-ENABLED             PIC X(01).
011800         88  TMP-ESTA-HABILITADA         VALUE 'Y'.
011900     03  FILLER                  PIC X(09).
012000
012100 FD  LISTADO
012200     BLOCK CONTAINS 0 RECORDS
012300     RECORDING MODE IS F.
012400 01  REG-SALIDA                  PIC X(132).
012500
012600 WORKING-STORAGE SECTION.
012700*========================*
012800 77  FILLER                      PIC X(26) VALUE
012900     '* INICIO WORKING-STORAGE *'.
013000
013100 77  FS-TMPTRAN                  PIC XX VALUE SPACES.
013200 77  FS-TMPMAST                  PIC XX VALUE SPACES.
013300 77  FS-LISTADO                  PIC XX VALUE SPACES.
013400
013500 77  WS-STATUS-FIN               PIC X.
013600     88  WS-FIN-LECTURA                   VALUE 'Y'.
013700     88  WS-NO-FIN-LECTURA                VALUE 'N'.
013800
013900 77  WS-TRANSACCION-VALIDA       PIC X.
014000     88  WS-TRAN-OK                       VALUE 'Y'.
014100     88  WS-TRAN-RECHAZADA                VALUE 'N'.
014200
014300 01  WS-ACUMULADORES.
014400     05  WS-TRN-LEIDAS           PIC 9(05) COMP VALUE ZEROES.
014500     05  WS-ALTAS-OK             PIC 9(05) COMP VALUE ZEROES.
014600     05  WS-ALTAS-RECHAZADAS     PIC 9(05) COMP VALUE ZEROES.
014700     05  WS-LISTADOS             PIC 9(05) COMP VALUE ZEROES.
014800     05  FILLER                  PIC 9(05) COMP VALUE ZEROES.
014900 01  WS-ACUM-REDEF REDEFINES WS-ACUMULADORES.
015000     05  WS-ACUM-ENT             PIC 9(05) COMP OCCURS 5 TIMES.
015100
015200*----------- GENERADOR DE CONSECUTIVO (SOLO AL ARRANCAR) --------
015300 77  WS-ULTIMO-ID                PIC 9(10) COMP VALUE ZEROES.
015400 77  WS-NUEVO-ID                 PIC 9(10) COMP VALUE ZEROES.
015500
015600 77  WS-MENSAJE-ERROR            PIC X(40) VALUE SPACES.
015700
015800*----------- TABLA DE REVERSO PARA EL LISTADO --------------------
015900*    SE LLENA EN ORDEN ASCENDENTE DE TMP-ID Y SE RECORRE AL       *
016000*    REVES PARA OBTENER "MAS RECIENTE PRIMERO" SIN READ PREVIOUS. *
016100 01  WS-TABLA-REVERSO.
016200     05  WS-TR-ENTRADA  OCCURS 200 TIMES
016300                         INDEXED BY WS-TR-IDX.
016400         10  WS-TR-ID            PIC 9(10).
016500         10  WS-TR-TITLE         PIC X(64).
016600         10  WS-TR-EST-MIN       PIC 9(04).
016700         10  WS-TR-PRIORITY      PIC 9(01).
016800         10  WS-TR-RECUR         PIC X(01).
016900     05  FILLER                  PIC X(04).
017000 01  WS-TABLA-REVERSO-COMPACTA REDEFINES WS-TABLA-REVERSO.
017100     05  WS-TR-RENGLON   OCCURS 200 TIMES PIC X(80).
017200     05  FILLER                  PIC X(04).
017300
017400 77  WS-TR-TOTAL                 PIC 9(04) COMP VALUE ZEROES.
017500 77  WS-TR-SUB                   PIC 9(04) COMP VALUE ZEROES.
017600
017700*----------- IMPRESION -------------------------------------------
017800 77  WS-LINE                     PIC X(90)  VALUE ALL '='.
017900 77  WS-LINE2                    PIC X(90)  VALUE ALL '-'.
018000 77  WS-CUENTA-LINEA             PIC 9(02) COMP VALUE ZEROES.
018100 77  WS-CUENTA-PAGINA            PIC 9(02) COMP VALUE 01.
018200
018300 01  IMP-TITULO.
018400     03  FILLER                  PIC X(34) VALUE
018500         'EDTMPMNT - MANTENIMIENTO DE PLANTILLAS'.
018600     03  FILLER                  PIC X(10) VALUE SPACES.
018700     03  FILLER                  PIC X(14) VALUE 'NUMERO PAGINA:'.
018800     03  IMP-TIT-PAGINA          PIC Z9    VALUE ZEROES.
018900
019000 01  IMP-REG-CREADA.
019100     03  FILLER                  PIC X(10) VALUE 'ALTA OK ID'.
019200     03  IMP-CR-ID               PIC Z(09)9.
019300     03  FILLER                  PIC X(03) VALUE SPACES.
019400     03  IMP-CR-TITLE            PIC X(64).
019500
019600 01  IMP-REG-RECHAZADA.
019700     03  FILLER                  PIC X(14) VALUE 'RECHAZADA USR '.
019800     03  IMP-RZ-USER             PIC Z(09)9.
019900     03  FILLER                  PIC X(03) VALUE SPACES.
020000     03  IMP-RZ-MOTIVO           PIC X(40).
020100
020200 01  IMP-REG-LISTADO.
020300     03  FILLER                  PIC X(01) VALUE '|'.
020400     03  IMP-LS-ID               PIC Z(09)9.
020500     03  FILLER                  PIC X(01) VALUE '|'.
020600     03  IMP-LS-TITLE            PIC X(64).
020700     03  FILLER                  PIC X(01) VALUE '|'.
020800     03  IMP-LS-MIN              PIC ZZZ9.
020900     03  FILLER                  PIC X(01) VALUE '|'.
021000     03  IMP-LS-PRI              PIC 9.
021100     03  FILLER                  PIC X(01) VALUE '|'.
021200     03  IMP-LS-RECUR            PIC X.
021300     03  FILLER                  PIC X(01) VALUE '|'.
021400
021500 01  IMP-TRAILER.
021600     03  FILLER                  PIC X(22) VALUE 'TRANSACCIONES LEIDAS:'.
021700     03  IMP-TR-LEIDAS           PIC ZZZZ9.
021800     03  FILLER                  PIC X(04) VALUE SPACES.
021900     03  FILLER                  PIC X(09) VALUE 'ALTAS OK:'.
022000     03  IMP-TR-ALTAS            PIC ZZZZ9.
022100     03  FILLER                  PIC X(04) VALUE SPACES.
022200     03  FILLER                  PIC X(11) VALUE 'RECHAZADAS:'.
022300     03  IMP-TR-RECHAZ           PIC ZZZZ9.
022400     03  FILLER                  PIC X(04) VALUE SPACES.
022500     03  FILLER                  PIC X(10) VALUE 'LISTADOS: '.
022600     03  IMP-TR-LIST             PIC ZZZZ9.
022700
022800 77  FILLER                      PIC X(26) VALUE
022900     '* FINAL  WORKING-STORAGE *'.
023000
023100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
023200 PROCEDURE DIVISION.
023300
023400 MAIN-PROGRAM-I.
023500
023600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
023700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
023800                            UNTIL WS-FIN-LECTURA.
023900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
024000
024100 MAIN-PROGRAM-F. GOBACK.
024200
024300*-----------------------------------------------------------------
024400 1000-INICIO-I.
024500
024600     SET WS-NO-FIN-LECTURA TO TRUE.
024700     MOVE 01 TO WS-CUENTA-PAGINA.
024800
024900     OPEN INPUT TMPTRAN.
025000     IF FS-TMPTRAN IS NOT EQUAL '00'
025100        DISPLAY '* ERROR EN OPEN TMPTRAN = ' FS-TMPTRAN
025200        SET WS-FIN-LECTURA TO TRUE
025300     END-IF.
025400
025500     OPEN I-O TMPMAST.
025600     IF FS-TMPMAST IS EQUAL '35'
025700        CLOSE TMPMAST
025800        OPEN OUTPUT TMPMAST
025900        CLOSE TMPMAST
026000        OPEN I-O TMPMAST
026100     END-IF.
026200     IF FS-TMPMAST IS NOT EQUAL '00'
026300        DISPLAY '* ERROR EN OPEN TMPMAST = ' FS-TMPMAST
026400        SET WS-FIN-LECTURA TO TRUE
026500     END-IF.
026600
026700     OPEN OUTPUT LISTADO.
026800     IF FS-LISTADO IS NOT EQUAL '00'
026900        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
027000        MOVE 9999 TO RETURN-CODE
027100        SET WS-FIN-LECTURA TO TRUE
027200     END-IF.
027300
027400     PERFORM 1100-OBTENER-ULTIMO-ID-I THRU 1100-OBTENER-ULTIMO-ID-F.
027500     PERFORM 8500-IMPRIMIR-TITULOS-I THRU 8500-IMPRIMIR-TITULOS-F.
027600     PERFORM 2100-LEER-I THRU 2100-LEER-F.
027700
027800 1000-INICIO-F. EXIT.
027900
028000*-----------------------------------------------------------------
028100*    RECORRE EL MAESTRO COMPLETO UNA SOLA VEZ PARA DETERMINAR EL
028200*    MAYOR TMP-ID EXISTENTE (NO HAY ARCHIVO CONTADOR EN ESTE SHOP)
028300*-----------------------------------------------------------------
028400 1100-OBTENER-ULTIMO-ID-I.
028500
028600     MOVE ZEROES TO WS-ULTIMO-ID.
028700     MOVE LOW-VALUES TO TMP-ID.
028800     START TMPMAST KEY IS NOT LESS THAN TMP-ID
028900        INVALID KEY CONTINUE
029000     END-START.
029100
029200     IF FS-TMPMAST EQUAL '00'
029300        PERFORM 1110-BARRER-TMPMAST-I THRU 1110-BARRER-TMPMAST-F
029400           UNTIL FS-TMPMAST NOT EQUAL '00'
029500     END-IF.
029600
029700 1100-OBTENER-ULTIMO-ID-F. EXIT.
029800
029900*-----------------------------------------------------------------
030000 1110-BARRER-TMPMAST-I.
030100
030200     READ TMPMAST NEXT RECORD
030300        AT END MOVE '10' TO FS-TMPMAST
030400        NOT AT END
030500           IF TMP-ID > WS-ULTIMO-ID
030600              MOVE TMP-ID TO WS-ULTIMO-ID
030700           END-IF
030800     END-READ.
030900
031000 1110-BARRER-TMPMAST-F. EXIT.
031100
031200*-----------------------------------------------------------------
031300 2000-PROCESO-I.
031400
031500     ADD 1 TO WS-TRN-LEIDAS.
031600
031700     EVALUATE TRUE
031800        WHEN TRN-ES-CREAR
031900           PERFORM 3100-CREAR-I THRU 3100-CREAR-F
032000        WHEN TRN-ES-LISTAR
032100           PERFORM 3200-LISTAR-I THRU 3200-LISTAR-F
032200        WHEN OTHER
032300           DISPLAY '* ACCION DE TRANSACCION INVALIDA: '
032400                   TRN-ACCION
032500     END-EVALUATE.
032600
032700     PERFORM 2100-LEER-I THRU 2100-LEER-F.
032800
032900 2000-PROCESO-F. EXIT.
033000
033100*-----------------------------------------------------------------
033200 2100-LEER-I.
033300
033400     READ TMPTRAN
033500        AT END SET WS-FIN-LECTURA TO TRUE.
033600
033700 2100-LEER-F. EXIT.
033800
033900*-----------------------------------------------------------------
034000*    CREAR: VALIDA LA PLANTILLA; SI ES VALIDA, ASIGNA EL SIGUIENTE
034100*    CONSECUTIVO, FIJA ENABLED = Y Y LA ESCRIBE.
034200*-----------------------------------------------------------------
034300 3100-CREAR-I.
034400
034500     PERFORM 3150-VALIDAR-I THRU 3150-VALIDAR-F.
034600
034700     IF WS-TRAN-OK
034800        ADD 1 TO WS-ULTIMO-ID GIVING WS-NUEVO-ID
034900        MOVE WS-NUEVO-ID        TO WS-ULTIMO-ID
035000        MOVE WS-NUEVO-ID        TO TMP-ID
035100        MOVE TRN-USER-ID        TO TMP-USER-ID
035200        MOVE TRN-TITLE          TO TMP-TITLE
035300        MOVE TRN-DESC           TO TMP-DESC
035400        MOVE TRN-EST-MINUTES    TO TMP-EST-MINUTES
035500        MOVE TRN-PRIORITY       TO TMP-PRIORITY
035600        MOVE TRN-RECUR-TYPE     TO TMP-RECUR-TYPE
035700        MOVE TRN-DAY-OF-WEEK    TO TMP-DAY-OF-WEEK
035800        MOVE TRN-SPECIFIC-DATE  TO TMP-SPECIFIC-DATE
035900        MOVE TRN-DEFAULT-START  TO TMP-DEFAULT-START
036000        MOVE TRN-ACTIVE-FROM    TO TMP-ACTIVE-FROM
036100        MOVE TRN-ACTIVE-TO      TO TMP-ACTIVE-TO
036200        MOVE 'Y'                TO TMP-ENABLED
036300        WRITE REG-TMPMAE
036400           INVALID KEY
036500              DISPLAY '* ERROR ESCRIBIENDO TMPMAST ID '
036600                      WS-NUEVO-ID
036700        END-WRITE
036800        ADD 1 TO WS-ALTAS-OK
036900        MOVE WS-NUEVO-ID  TO IMP-CR-ID
037000        MOVE TRN-TITLE    TO IMP-CR-TITLE
037100        PERFORM 8000-VERIFICAR-SALTO-I THRU 8000-VERIFICAR-SALTO-F
037200        WRITE REG-SALIDA FROM IMP-REG-CREADA AFTER 1
037300        ADD 1 TO WS-CUENTA-LINEA
037400     ELSE
037500        ADD 1 TO WS-ALTAS-RECHAZADAS
037600        MOVE TRN-USER-ID     TO IMP-RZ-USER
037700        MOVE WS-MENSAJE-ERROR TO IMP-RZ-MOTIVO
037800        PERFORM 8000-VERIFICAR-SALTO-I THRU 8000-VERIFICAR-SALTO-F
037900        WRITE REG-SALIDA FROM IMP-REG-RECHAZADA AFTER 1
038000        ADD 1 TO WS-CUENTA-LINEA
038100     END-IF.
038200
038300 3100-CREAR-F. EXIT.
038400
038500*-----------------------------------------------------------------
038600*    VALIDACIONES DE TEMPLATE-MAINT (REGLAS DE NEGOCIO)
038700*-----------------------------------------------------------------
038800 3150-VALIDAR-I.
038900
039000     SET WS-TRAN-OK TO TRUE.
039100     MOVE SPACES TO WS-MENSAJE-ERROR.
039200
039300     IF TRN-TITLE = SPACES
039400        SET WS-TRAN-RECHAZADA TO TRUE
039500        MOVE 'TITLE ES REQUERIDO' TO WS-MENSAJE-ERROR
039600     END-IF.
039700
039800     IF WS-TRAN-OK
039900        IF TRN-EST-MINUTES < 5 OR TRN-EST-MINUTES > 720
040000           SET WS-TRAN-RECHAZADA TO TRUE
040100           MOVE 'ESTIMATED MINUTES FUERA DE RANGO 5-720'
040200                TO WS-MENSAJE-ERROR
040300        END-IF
040400     END-IF.
040500
040600     IF WS-TRAN-OK
040700        IF TRN-PRIORITY < 1 OR TRN-PRIORITY > 5
040800           SET WS-TRAN-RECHAZADA TO TRUE
040900           MOVE 'PRIORITY FUERA DE RANGO 1-5' TO WS-MENSAJE-ERROR
041000        END-IF
041100     END-IF.
041200
041300     IF WS-TRAN-OK
041400        IF TRN-RECUR-TYPE = 'K'
041500           IF TRN-DAY-OF-WEEK < 1 OR TRN-DAY-OF-WEEK > 7
041600              SET WS-TRAN-RECHAZADA TO TRUE
041700              MOVE 'DAYOFWEEK IS REQUIRED FOR WEEKLY TEMPLATES'
041800                   TO WS-MENSAJE-ERROR
041900           END-IF
042000        END-IF
042100     END-IF.
042200
042300     IF WS-TRAN-OK
042400        IF TRN-RECUR-TYPE = 'S'
042500           IF TRN-SPECIFIC-DATE = ZEROES
042600              SET WS-TRAN-RECHAZADA TO TRUE
042700              MOVE
042800                'SPECIFICDATE IS REQUIRED FOR SPECIFIC_DATE TEMPL'
042900                TO WS-MENSAJE-ERROR
043000           END-IF
043100        END-IF
043200     END-IF.
043300
043400 3150-VALIDAR-F. EXIT.
043500
043600*-----------------------------------------------------------------
043700*    LISTAR: RECORRE EL MAESTRO COMPLETO FILTRANDO POR USUARIO,
043800*    ACUMULA EN TABLA DE REVERSO, IMPRIME DEL ULTIMO AL PRIMERO.
043900*-----------------------------------------------------------------
044000 3200-LISTAR-I.
044100
044200     MOVE ZEROES TO WS-TR-TOTAL.
044300     MOVE LOW-VALUES TO TMP-ID.
044400     START TMPMAST KEY IS NOT LESS THAN TMP-ID
044500        INVALID KEY CONTINUE
044600     END-START.
044700
044800     IF FS-TMPMAST EQUAL '00'
044900        PERFORM 3205-BARRER-TMPMAST-I THRU 3205-BARRER-TMPMAST-F
045000           UNTIL FS-TMPMAST NOT EQUAL '00'
045100     END-IF.
045200
045300     PERFORM 3220-IMPRIMIR-UNO-REVERSO-I
045400        THRU 3220-IMPRIMIR-UNO-REVERSO-F
045500        VARYING WS-TR-SUB FROM WS-TR-TOTAL BY -1
045600        UNTIL WS-TR-SUB < 1.
045700
045800 3200-LISTAR-F. EXIT.
045900
046000*-----------------------------------------------------------------
046100 3205-BARRER-TMPMAST-I.
046200
046300     READ TMPMAST NEXT RECORD
046400        AT END MOVE '10' TO FS-TMPMAST
046500        NOT AT END
046600           IF TMP-USER-ID = TRN-LIST-USER-ID
046700              PERFORM 3210-ACUMULAR-REVERSO-I
046800                 THRU 3210-ACUMULAR-REVERSO-F
046900           END-IF
047000     END-READ.
047100
047200 3205-BARRER-TMPMAST-F. EXIT.
047300
047400*-----------------------------------------------------------------
047500 3220-IMPRIMIR-UNO-REVERSO-I.
047600
047700     SET WS-TR-IDX TO WS-TR-SUB.
047800     ADD 1 TO WS-LISTADOS.
047900     MOVE WS-TR-ID (WS-TR-IDX)       TO IMP-LS-ID.
048000     MOVE WS-TR-TITLE (WS-TR-IDX)    TO IMP-LS-TITLE.
048100     MOVE WS-TR-EST-MIN (WS-TR-IDX)  TO IMP-LS-MIN.
048200     MOVE WS-TR-PRIORITY (WS-TR-IDX) TO IMP-LS-PRI.
048300     MOVE WS-TR-RECUR (WS-TR-IDX)    TO IMP-LS-RECUR.
048400     PERFORM 8000-VERIFICAR-SALTO-I THRU 8000-VERIFICAR-SALTO-F.
048500     WRITE REG-SALIDA FROM IMP-REG-LISTADO AFTER 1.
048600     ADD 1 TO WS-CUENTA-LINEA.
048700
048800 3220-IMPRIMIR-UNO-REVERSO-F. EXIT.
048900
049000*-----------------------------------------------------------------
049100 3210-ACUMULAR-REVERSO-I.
049200
049300     IF WS-TR-TOTAL < 200
049400        ADD 1 TO WS-TR-TOTAL
049500        SET WS-TR-IDX TO WS-TR-TOTAL
049600        MOVE TMP-ID         TO WS-TR-ID (WS-TR-IDX)
049700        MOVE TMP-TITLE      TO WS-TR-TITLE (WS-TR-IDX)
049800        MOVE TMP-EST-MINUTES TO WS-TR-EST-MIN (WS-TR-IDX)
049900        MOVE TMP-PRIORITY   TO WS-TR-PRIORITY (WS-TR-IDX)
050000        MOVE TMP-RECUR-TYPE TO WS-TR-RECUR (WS-TR-IDX)
050100     ELSE
050200        DISPLAY '* AVISO: USUARIO CON MAS DE 200 PLANTILLAS, '
050300                'SE TRUNCA EL LISTADO EN EDTMPMNT'
050400     END-IF.
050500
050600 3210-ACUMULAR-REVERSO-F. EXIT.
050700
050800*-----------------------------------------------------------------
050900 8000-VERIFICAR-SALTO-I.
051000
051100     IF WS-CUENTA-LINEA > 50
051200        PERFORM 8500-IMPRIMIR-TITULOS-I THRU 8500-IMPRIMIR-TITULOS-F
051300     END-IF.
051400
051500 8000-VERIFICAR-SALTO-F. EXIT.
051600
051700*-----------------------------------------------------------------
051800 8500-IMPRIMIR-TITULOS-I.
051900
052000     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA.
052100     ADD 1 TO WS-CUENTA-PAGINA.
052200     MOVE 1 TO WS-CUENTA-LINEA.
052300     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE.
052400     WRITE REG-SALIDA FROM WS-LINE2 AFTER 1.
052500
052600 8500-IMPRIMIR-TITULOS-F. EXIT.
052700
052800*-----------------------------------------------------------------
052900 9999-FINAL-I.
053000
053100     MOVE WS-TRN-LEIDAS       TO IMP-TR-LEIDAS.
053200     MOVE WS-ALTAS-OK         TO IMP-TR-ALTAS.
053300     MOVE WS-ALTAS-RECHAZADAS TO IMP-TR-RECHAZ.
053400     MOVE WS-LISTADOS         TO IMP-TR-LIST.
053500     WRITE REG-SALIDA FROM WS-LINE AFTER 1.
053600     WRITE REG-SALIDA FROM IMP-TRAILER AFTER 1.
053700
053800     CLOSE TMPTRAN TMPMAST LISTADO.
053900
054000 9999-FINAL-F. EXIT.
