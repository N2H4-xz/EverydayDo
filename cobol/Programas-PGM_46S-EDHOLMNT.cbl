000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EDHOLMNT.
000300 AUTHOR.        H PAREDES.
000400 INSTALLATION.  DEPTO DESARROLLO BATCH.
000500 DATE-WRITTEN.  03/21/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800
000900******************************************************************
001000*                 PROGRAMA EDHOLMNT                              *
001100*                 ==================                             *
001200*  MANTENIMIENTO DEL CALENDARIO DE FERIADOS (HOLIDAY-CALENDAR)   *
001300*  - CLASIFICA UNA FECHA (FERIADO / HABIL)                       *
001400*  - LISTA UN RANGO DE FECHAS CON SU CLASIFICACION               *
001500*  - DA DE ALTA/MODIFICA (UPSERT) UN REGISTRO POR FECHA          *
001600*  - ELIMINA UN REGISTRO (VUELVE A REGIR LA REGLA DE FIN DE      *
001700*    SEMANA POR DEFECTO)                                         *
001800*  REGLA: UN REGISTRO EXPLICITO SIEMPRE DOMINA SOBRE LA REGLA    *
001900*  DE FIN DE SEMANA (SABADO/DOMINGO = FERIADO).                  *
002000******************************************************************
002100*-----------------------------------------------------------*
002200* BITACORA DE CAMBIOS                                       *
002300*-------|----------|-----|------------------------------------*
002400* VERS. | FECHA    | PROG| DESCRIPCION                        *
002500*-------|----------|-----|------------------------------------*
002600* 01.00 |03/21/1989| HPS | VERSION INICIAL - TKT EDHO-0001    *
002700* 01.01 |07/02/1990| RML | SE AGREGA ACCION DE LISTADO POR    *
002800*       |          |     | RANGO DE FECHAS - TKT EDHO-0009    *
002900* 01.02 |01/15/1993| HPS | CORRIGE SUMA DE UN DIA EN DICIEMBRE*
003000*       |          |     | (NO AVANZABA DE ANIO) TKT EDHO-0017*
003100* 01.03 |08/30/1996| CAR | CORRIGE BISIESTO DE SIGLO (2000 SI,*
003200*       |          |     | 1900 NO) EN TABLA DE DIAS DE MES   *
003300*       |          |     | TKT EDHO-0026                      *
003400* 02.00 |12/07/1998| CAR | REVISION Y2K - EL CAMPO HOL-DATE Y  *
003500*       |          |     | TRN-HOL-DATE SON AAAAMMDD COMPLETOS*
003600*       |          |     | DESDE SIEMPRE; SIN CAMBIOS DE       *
003700*       |          |     | FORMATO. TKT EDHO-0029              *
003800* 02.01 |03/11/1999| CAR | PRUEBA DE CORTE DE SIGLO 31/12/1999 *
003900*       |          |     | A 01/01/2000, OK. TKT EDHO-0030     *
004000* 02.02 |09/04/2002| LMV | SE AGREGA BANDERA CUSTOMIZED EN EL  *
004100*       |          |     | LISTADO DE RANGO - TKT EDHO-0041    *
004200*-------|----------|-----|------------------------------------*
004300
004400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT HOLTRAN ASSIGN TO DDHOLTRN
005500     ORGANIZATION IS SEQUENTIAL
005600     FILE STATUS IS FS-HOLTRAN.
005700
005800     SELECT HOLCAL ASSIGN TO DDHOLCAL
005900     ORGANIZATION IS INDEXED
006000     ACCESS MODE IS DYNAMIC
006100     RECORD KEY IS HOL-DATE
006200     FILE STATUS IS FS-HOLCAL.
006300
006400     SELECT LISTADO ASSIGN TO DDLISTA
006500     FILE STATUS IS FS-LISTADO.
006600
006700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  HOLTRAN
007200     BLOCK CONTAINS 0 RECORDS
007300     RECORDING MODE IS F.
007400*    COPY CPHOLTRN.
007500 01  REG-HOLTRAN.
007600     03  TRN-ACCION          PIC X(01).
007700         88  TRN-ES-CLASIFICAR        VALUE 'C'.
007800         88  TRN-ES-LISTAR-RANGO      VALUE 'L'.
007900         88  TRN-ES-UPSERT            VALUE 'U'.
008000         88  TRN-ES-ELIMINAR          VALUE 'D'.
008100     03  TRN-HOL-DATE        PIC 9(08).
008200     03  TRN-HOL-IS-HOLIDAY  PIC X(01).
008300     03  TRN-HOL-NAME        PIC X(64).
008400     03  TRN-RANGE-TO        PIC 9(08).
008500     03  FILLER              PIC X(18).
008600
008700 FD  HOLCAL
008800     RECORD CONTAINS 80 CHARACTERS
008900     LABEL RECORD IS STANDARD.
009000*    COPY CPHOLCAL.
009100 01  REG-HOLCAL.
009200     03  HOL-DATE            PIC 9(08).
009300     03  HOL-IS-HOLIDAY      PIC X(01).
009400         88  HOL-ES-FERIADO           VALUE 'Y'.
009500         88  HOL-ES-HABIL-FORZADO     VALUE 'N'.
009600     03  HOL-NAME            PIC X(64).
009700     03  HOL-FILLER          PIC X(07).
009800
009900 FD  LISTADO
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORDING MODE IS F.
010200 01  REG-SALIDA              PIC X(132).
010300
010400 WORKING-STORAGE SECTION.
010500*========================*
010600 77  FILLER                  PIC X(26) VALUE
010700     '* INICIO WORKING-STORAGE *'.
010800
010900*----------- STATUS ARCHIVOS ------------------------------------
011000 77  FS-HOLTRAN              PIC XX       VALUE SPACES.
011100 77  FS-HOLCAL               PIC XX       VALUE SPACES.
011200 77  FS-LISTADO              PIC XX       VALUE SPACES.
011300
011400 77  WS-STATUS-FIN           PIC X.
011500     88  WS-FIN-LECTURA               VALUE 'Y'.
011600     88  WS-NO-FIN-LECTURA            VALUE 'N'.
011700
011800 77  WS-HOLCAL-ENCONTRADO    PIC X.
011900     88  WS-HOLCAL-OK                 VALUE 'Y'.
012000     88  WS-HOLCAL-NO-EXISTE          VALUE 'N'.
012100
012200*----------- ACUMULADORES ----------------------------------------
012300 01  WS-ACUMULADORES.
012400     05  WS-TRN-LEIDAS       PIC 9(05) COMP  VALUE ZEROES.
012500     05  WS-CLASIFICADAS     PIC 9(05) COMP  VALUE ZEROES.
012600     05  WS-LISTADAS         PIC 9(05) COMP  VALUE ZEROES.
012700     05  WS-UPSERTS          PIC 9(05) COMP  VALUE ZEROES.
012800     05  WS-DELETES          PIC 9(05) COMP  VALUE ZEROES.
012900     05  FILLER              PIC 9(05) COMP  VALUE ZEROES.
013000 01  WS-ACUM-IMPRESION REDEFINES WS-ACUMULADORES.
013100     05  WS-ACUM-TABLA       PIC 9(05) COMP OCCURS 6 TIMES.
013200
013300*----------- LLAMADA A EDDOWCLC (DIA DE LA SEMANA ISO) -----------
013400 01  WS-LK-DOWCLC.
013500     03  WS-LK-FECHA         PIC 9(08).
013600     03  WS-LK-DIA-ISO       PIC 9(01).
013700     03  WS-LK-RETORNO       PIC X(01).
013800     03  FILLER              PIC X(10).
013900 77  WS-PGM-DOWCLC           PIC X(08) VALUE 'EDDOWCLC'.
014000
014100*----------- FECHA DE TRABAJO PARA EL RANGO ----------------------
014200 01  WS-FECHA-TRABAJO.
014300     03  WS-FT-AAAA          PIC 9(04) VALUE ZEROES.
014400     03  WS-FT-MM            PIC 9(02) VALUE ZEROES.
014500     03  WS-FT-DD            PIC 9(02) VALUE ZEROES.
014600 01  WS-FECHA-TRABAJO-NUM REDEFINES WS-FECHA-TRABAJO
014700                             PIC 9(08).
014800
014900*    TABLA DE DIAS POR MES (SE AJUSTA FEBRERO SI ES BISIESTO)
015000 01  WS-TABLA-DIAS-MES-VALUES.
015100     05  FILLER              PIC 9(02)  VALUE 31.
015200     05  FILLER              PIC 9(02)  VALUE 28.
015300     05  FILLER              PIC 9(02)  VALUE 31.
015400     05  FILLER              PIC 9(02)  VALUE 30.
015500     05  FILLER              PIC 9(02)  VALUE 31.
015600     05  FILLER              PIC 9(02)  VALUE 30.
015700     05  FILLER              PIC 9(02)  VALUE 31.
015800     05  FILLER              PIC 9(02)  VALUE 31.
015900     05  FILLER              PIC 9(02)  VALUE 30.
016000     05  FILLER              PIC 9(02)  VALUE 31.
016100     05  FILLER              PIC 9(02)  VALUE 30.
016200     05  FILLER              PIC 9(02)  VALUE 31.
016300 01  WS-TABLA-DIAS-MES REDEFINES WS-TABLA-DIAS-MES-VALUES.
016400     05  WS-DIAS-MES-ENT     PIC 9(02) OCCURS 12 TIMES.
016500
016600 77  WS-DIAS-ESTE-MES        PIC 9(02) COMP VALUE ZEROES.
016700 77  WS-ANIO-BISIESTO        PIC X     VALUE 'N'.
016800     88  WS-ES-BISIESTO              VALUE 'Y'.
016900 77  WS-Z-COC4                PIC 9(04) COMP VALUE ZEROES.
017000 77  WS-Z-RES4                PIC 9(04) COMP VALUE ZEROES.
017100 77  WS-Z-COC100              PIC 9(04) COMP VALUE ZEROES.
017200 77  WS-Z-RES100              PIC 9(04) COMP VALUE ZEROES.
017300 77  WS-Z-COC400              PIC 9(04) COMP VALUE ZEROES.
017400 77  WS-Z-RES400              PIC 9(04) COMP VALUE ZEROES.
017500
017600*----------- IMPRESION -------------------------------------------
017700 77  WS-PIPE                 PIC XXX      VALUE '|'.
017800 77  WS-LINE                 PIC X(90)    VALUE ALL '='.
017900 77  WS-LINE2                PIC X(90)    VALUE ALL '-'.
018000 77  WS-SEPARATE             PIC X(90)    VALUE SPACES.
018100 77  WS-CUENTA-LINEA         PIC 9(02) COMP VALUE ZEROES.
018200 77  WS-CUENTA-PAGINA        PIC 9(02) COMP VALUE 01.
018300
018400 01  IMP-TITULO.
018500     03  FILLER              PIC X(20)  VALUE
018600         'EDHOLMNT - CALENDARIO DE FERIADOS'.
018700     03  FILLER              PIC X(10)  VALUE SPACES.
018800     03  FILLER              PIC X(14)  VALUE 'NUMERO PAGINA:'.
018900     03  IMP-TIT-PAGINA      PIC Z9     VALUE ZEROES.
019000
019100 01  IMP-SUBTITULO.
019200     03  FILLER              PIC X(01)  VALUE '|'.
019300     03  FILLER              PIC X(10)  VALUE 'FECHA     '.
019400     03  FILLER              PIC X(01)  VALUE '|'.
019500     03  FILLER              PIC X(10)  VALUE 'CLASIF.   '.
019600     03  FILLER              PIC X(01)  VALUE '|'.
019700     03  FILLER              PIC X(03)  VALUE 'CZ '.
019800     03  FILLER              PIC X(01)  VALUE '|'.
019900     03  FILLER              PIC X(30)  VALUE 'NOMBRE DEL FERIADO            '.
020000     03  FILLER              PIC X(01)  VALUE '|'.
020100
020200 01  IMP-REG-LISTADO.
020300     03  IMP-COL1            PIC X(01)     VALUE '|'.
020400     03  IMP-FECHA           PIC 9(08).
020500     03  IMP-COL2            PIC X(01)     VALUE '|'.
020600     03  FILLER              PIC X(01)     VALUE SPACE.
020700     03  IMP-CLASIF          PIC X(08).
020800     03  FILLER              PIC X(01)     VALUE SPACE.
020900     03  IMP-COL3            PIC X(01)     VALUE '|'.
021000     03  FILLER              PIC X(01)     VALUE SPACE.
021100     03  IMP-CUSTOMIZADO     PIC X(01).
021200     03  FILLER              PIC X(01)     VALUE SPACE.
021300     03  IMP-COL4            PIC X(01)     VALUE '|'.
021400     03  IMP-NOMBRE          PIC X(30).
021500     03  IMP-COL5            PIC X(01)     VALUE '|'.
021600
021700 01  IMP-TRAILER.
021800     03  FILLER              PIC X(20)  VALUE 'TRANSACCIONES LEIDAS:'.
021900     03  IMP-TR-LEIDAS       PIC ZZZZ9.
022000     03  FILLER              PIC X(04)  VALUE SPACES.
022100     03  FILLER              PIC X(14)  VALUE 'CLASIFICADAS: '.
022200     03  IMP-TR-CLASIF       PIC ZZZZ9.
022300     03  FILLER              PIC X(04)  VALUE SPACES.
022400     03  FILLER              PIC X(10)  VALUE 'LISTADAS: '.
022500     03  IMP-TR-LISTA        PIC ZZZZ9.
022600     03  FILLER              PIC X(04)  VALUE SPACES.
022700     03  FILLER              PIC X(09)  VALUE 'UPSERTS: '.
022800     03  IMP-TR-UPSERT       PIC ZZZZ9.
022900     03  FILLER              PIC X(04)  VALUE SPACES.
023000     03  FILLER              PIC X(09)  VALUE 'DELETES: '.
023100     03  IMP-TR-DELETE       PIC ZZZZ9.
023200
023300 77  FILLER                  PIC X(26) VALUE
023400     '* FINAL  WORKING-STORAGE *'.
023500
023600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
023700 PROCEDURE DIVISION.
023800
023900 MAIN-PROGRAM-I.
024000
024100     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
024200     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
024300                            UNTIL WS-FIN-LECTURA.
024400     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
024500
024600 MAIN-PROGRAM-F. GOBACK.
024700
024800*-----------------------------------------------------------------
024900 1000-INICIO-I.
025000
025100     SET WS-NO-FIN-LECTURA TO TRUE.
025200     MOVE 01 TO WS-CUENTA-PAGINA.
025300
025400     OPEN INPUT  HOLTRAN.
025500     IF FS-HOLTRAN IS NOT EQUAL '00'
025600        DISPLAY '* ERROR EN OPEN HOLTRAN = ' FS-HOLTRAN
025700        SET WS-FIN-LECTURA TO TRUE
025800     END-IF.
025900
026000     OPEN I-O HOLCAL.
026100     IF FS-HOLCAL IS EQUAL '35'
026200        CLOSE HOLCAL
026300        OPEN OUTPUT HOLCAL
026400        CLOSE HOLCAL
026500        OPEN I-O HOLCAL
026600     END-IF.
026700     IF FS-HOLCAL IS NOT EQUAL '00'
026800        DISPLAY '* ERROR EN OPEN HOLCAL = ' FS-HOLCAL
026900        SET WS-FIN-LECTURA TO TRUE
027000     END-IF.
027100
027200     OPEN OUTPUT LISTADO.
027300     IF FS-LISTADO IS NOT EQUAL '00'
027400        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
027500        MOVE 9999 TO RETURN-CODE
027600        SET WS-FIN-LECTURA TO TRUE
027700     END-IF.
027800
027900     PERFORM 8500-IMPRIMIR-TITULOS-I THRU 8500-IMPRIMIR-TITULOS-F.
028000     PERFORM 2100-LEER-I THRU 2100-LEER-F.
028100
028200 1000-INICIO-F. EXIT.
028300
028400*-----------------------------------------------------------------
028500 2000-PROCESO-I.
028600
028700     ADD 1 TO WS-TRN-LEIDAS.
028800
028900     EVALUATE TRUE
029000        WHEN TRN-ES-CLASIFICAR
029100           PERFORM 3100-CLASIFICAR-I THRU 3100-CLASIFICAR-F
029200        WHEN TRN-ES-LISTAR-RANGO
029300           PERFORM 3200-LISTAR-RANGO-I THRU 3200-LISTAR-RANGO-F
029400        WHEN TRN-ES-UPSERT
029500           PERFORM 3300-UPSERT-I THRU 3300-UPSERT-F
029600        WHEN TRN-ES-ELIMINAR
029700           PERFORM 3400-ELIMINAR-I THRU 3400-ELIMINAR-F
029800        WHEN OTHER
029900           DISPLAY '* ACCION DE TRANSACCION INVALIDA: '
030000                   TRN-ACCION
030100     END-EVALUATE.
030200
030300     PERFORM 2100-LEER-I THRU 2100-LEER-F.
030400
030500 2000-PROCESO-F. EXIT.
030600
030700*-----------------------------------------------------------------
030800 2100-LEER-I.
030900
031000     READ HOLTRAN
031100        AT END SET WS-FIN-LECTURA TO TRUE.
031200
031300 2100-LEER-F. EXIT.
031400
031500*-----------------------------------------------------------------
031600*    CLASIFICAR: FERIADO EXPLICITO DOMINA; SI NO HAY REGISTRO,
031700*    REGLA DE FIN DE SEMANA (SABADO/DOMINGO = FERIADO).
031800*-----------------------------------------------------------------
031900 3100-CLASIFICAR-I.
032000
032100     ADD 1 TO WS-CLASIFICADAS.
032200     MOVE TRN-HOL-DATE TO WS-LK-FECHA.
032300     PERFORM 3110-BUSCAR-HOLCAL-I THRU 3110-BUSCAR-HOLCAL-F.
032400
032500     MOVE TRN-HOL-DATE TO IMP-FECHA.
032600     IF WS-HOLCAL-OK
032700        IF HOL-ES-FERIADO
032800           MOVE 'FERIADO' TO IMP-CLASIF
032900        ELSE
033000           MOVE 'HABIL'   TO IMP-CLASIF
033100        END-IF
033200        MOVE 'Y'        TO IMP-CUSTOMIZADO
033300        MOVE HOL-NAME   TO IMP-NOMBRE
033400     ELSE
033500        PERFORM 3120-REGLA-FIN-SEMANA-I THRU 3120-REGLA-FIN-SEMANA-F
033600        MOVE 'N'        TO IMP-CUSTOMIZADO
033700        MOVE SPACES     TO IMP-NOMBRE
033800     END-IF.
033900
034000     PERFORM 8000-GRABAR-SALIDA-I THRU 8000-GRABAR-SALIDA-F.
034100
034200 3100-CLASIFICAR-F. EXIT.
034300
034400*-----------------------------------------------------------------
034500 3110-BUSCAR-HOLCAL-I.
034600
034700     SET WS-HOLCAL-NO-EXISTE TO TRUE.
034800     MOVE WS-LK-FECHA TO HOL-DATE.
034900     READ HOLCAL
035000        INVALID KEY CONTINUE
035100        NOT INVALID KEY SET WS-HOLCAL-OK TO TRUE
035200     END-READ.
035300
035400 3110-BUSCAR-HOLCAL-F. EXIT.
035500
035600*-----------------------------------------------------------------
035700 3120-REGLA-FIN-SEMANA-I.
035800
035900     CALL WS-PGM-DOWCLC USING WS-LK-DOWCLC.
036000
036100     IF WS-LK-DIA-ISO = 6 OR WS-LK-DIA-ISO = 7
036200        MOVE 'FERIADO' TO IMP-CLASIF
036300     ELSE
036400        MOVE 'HABIL'   TO IMP-CLASIF
036500     END-IF.
036600
036700 3120-REGLA-FIN-SEMANA-F. EXIT.
036800
036900*-----------------------------------------------------------------
037000*    LISTAR RANGO: RECORRE DE TRN-HOL-DATE A TRN-RANGE-TO
037100*    (AMBAS INCLUSIVE) CLASIFICANDO CADA FECHA.
037200*-----------------------------------------------------------------
037300 3200-LISTAR-RANGO-I.
037400
037500     MOVE TRN-HOL-DATE TO WS-FECHA-TRABAJO-NUM.
037600
037700     PERFORM 3210-CLASIFICAR-UNA-FECHA-I
037800        THRU 3210-CLASIFICAR-UNA-FECHA-F
037900        UNTIL WS-FECHA-TRABAJO-NUM > TRN-RANGE-TO.
038000
038100 3200-LISTAR-RANGO-F. EXIT.
038200
038300*-----------------------------------------------------------------
038400*    CLASIFICA UNA FECHA DEL RANGO Y AVANZA A LA SIGUIENTE.
038500*-----------------------------------------------------------------
038600 3210-CLASIFICAR-UNA-FECHA-I.
038700
038800     ADD 1 TO WS-LISTADAS.
038900     MOVE WS-FECHA-TRABAJO-NUM TO WS-LK-FECHA.
039000     PERFORM 3110-BUSCAR-HOLCAL-I THRU 3110-BUSCAR-HOLCAL-F.
039100
039200     MOVE WS-FECHA-TRABAJO-NUM TO IMP-FECHA.
039300     IF WS-HOLCAL-OK
039400        IF HOL-ES-FERIADO
039500           MOVE 'FERIADO' TO IMP-CLASIF
039600        ELSE
039700           MOVE 'HABIL'   TO IMP-CLASIF
039800        END-IF
039900        MOVE 'Y'      TO IMP-CUSTOMIZADO
040000        MOVE HOL-NAME TO IMP-NOMBRE
040100     ELSE
040200        PERFORM 3120-REGLA-FIN-SEMANA-I
040300           THRU 3120-REGLA-FIN-SEMANA-F
040400        MOVE 'N'      TO IMP-CUSTOMIZADO
040500        MOVE SPACES   TO IMP-NOMBRE
040600     END-IF.
040700
040800     PERFORM 8000-GRABAR-SALIDA-I THRU 8000-GRABAR-SALIDA-F.
040900     PERFORM 3250-SUMAR-UN-DIA-I THRU 3250-SUMAR-UN-DIA-F.
041000
041100 3210-CLASIFICAR-UNA-FECHA-F. EXIT.
041200
041300*-----------------------------------------------------------------
041400*    SUMA UN DIA A WS-FECHA-TRABAJO, AVANZANDO MES/ANIO SI
041500*    CORRESPONDE Y AJUSTANDO FEBRERO EN ANIOS BISIESTOS.
041600*-----------------------------------------------------------------
041700 3250-SUMAR-UN-DIA-I.
041800
041900     SET WS-ES-BISIESTO TO FALSE.
042000     DIVIDE WS-FT-AAAA BY 4   GIVING WS-Z-COC4  REMAINDER WS-Z-RES4.
042100     DIVIDE WS-FT-AAAA BY 100 GIVING WS-Z-COC100 REMAINDER WS-Z-RES100.
042200     DIVIDE WS-FT-AAAA BY 400 GIVING WS-Z-COC400 REMAINDER WS-Z-RES400.
042300     IF (WS-Z-RES4 = 0 AND WS-Z-RES100 NOT = 0)
042400        OR WS-Z-RES400 = 0
042500           SET WS-ES-BISIESTO TO TRUE
042600     END-IF.
042700
042800     MOVE WS-DIAS-MES-ENT (02) TO WS-DIAS-ESTE-MES.
042900     IF WS-FT-MM NOT = 02
043000        MOVE WS-DIAS-MES-ENT (WS-FT-MM) TO WS-DIAS-ESTE-MES
043100     ELSE
043200        IF WS-ES-BISIESTO
043300           MOVE 29 TO WS-DIAS-ESTE-MES
043400        END-IF
043500     END-IF.
043600
043700     IF WS-FT-DD < WS-DIAS-ESTE-MES
043800        ADD 1 TO WS-FT-DD
043900     ELSE
044000        MOVE 01 TO WS-FT-DD
044100        IF WS-FT-MM < 12
044200           ADD 1 TO WS-FT-MM
044300        ELSE
044400           MOVE 01 TO WS-FT-MM
044500           ADD 1 TO WS-FT-AAAA
044600        END-IF
044700     END-IF.
044800
044900 3250-SUMAR-UN-DIA-F. EXIT.
045000
045100*-----------------------------------------------------------------
045200*    UPSERT: SI EXISTE, REWRITE; SI NO EXISTE, WRITE.
045300*-----------------------------------------------------------------
045400 3300-UPSERT-I.
045500
045600     ADD 1 TO WS-UPSERTS.
045700     MOVE TRN-HOL-DATE TO HOL-DATE.
045800     READ HOLCAL
045900        INVALID KEY
046000           MOVE TRN-HOL-DATE       TO HOL-DATE
046100           MOVE TRN-HOL-IS-HOLIDAY TO HOL-IS-HOLIDAY
046200           MOVE TRN-HOL-NAME       TO HOL-NAME
046300           MOVE SPACES             TO HOL-FILLER
046400           WRITE REG-HOLCAL
046500        NOT INVALID KEY
046600           MOVE TRN-HOL-IS-HOLIDAY TO HOL-IS-HOLIDAY
046700           MOVE TRN-HOL-NAME       TO HOL-NAME
046800           REWRITE REG-HOLCAL
046900     END-READ.
047000
047100 3300-UPSERT-F. EXIT.
047200
047300*-----------------------------------------------------------------
047400*    DELETE: SI EXISTE, SE ELIMINA (VUELVE A REGIR LA REGLA DE
047500*    FIN DE SEMANA POR DEFECTO). SI NO EXISTE, NO HAY NADA QUE
047600*    HACER.
047700*-----------------------------------------------------------------
047800 3400-ELIMINAR-I.
047900
048000     ADD 1 TO WS-DELETES.
048100     MOVE TRN-HOL-DATE TO HOL-DATE.
048200     READ HOLCAL
048300        INVALID KEY CONTINUE
048400        NOT INVALID KEY DELETE HOLCAL RECORD
048500     END-READ.
048600
048700 3400-ELIMINAR-F. EXIT.
048800
048900*-----------------------------------------------------------------
049000 8000-GRABAR-SALIDA-I.
049100
049200     IF WS-CUENTA-LINEA > 50
049300        PERFORM 8500-IMPRIMIR-TITULOS-I THRU 8500-IMPRIMIR-TITULOS-F
049400     END-IF.
049500     WRITE REG-SALIDA FROM IMP-REG-LISTADO AFTER 1.
049600     ADD 1 TO WS-CUENTA-LINEA.
049700
049800 8000-GRABAR-SALIDA-F. EXIT.
049900
050000*-----------------------------------------------------------------
050100 8500-IMPRIMIR-TITULOS-I.
050200
050300     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA.
050400     ADD 1 TO WS-CUENTA-PAGINA.
050500     MOVE 1 TO WS-CUENTA-LINEA.
050600     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE.
050700     WRITE REG-SALIDA FROM WS-LINE2 AFTER 1.
050800     WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1.
050900     WRITE REG-SALIDA FROM WS-LINE2 AFTER 1.
051000
051100 8500-IMPRIMIR-TITULOS-F. EXIT.
051200
051300*-----------------------------------------------------------------
051400 9999-FINAL-I.
051500
051600     MOVE WS-TRN-LEIDAS   TO IMP-TR-LEIDAS.
051700     MOVE WS-CLASIFICADAS TO IMP-TR-CLASIF.
051800     MOVE WS-LISTADAS     TO IMP-TR-LISTA.
051900     MOVE WS-UPSERTS      TO IMP-TR-UPSERT.
052000     MOVE WS-DELETES      TO IMP-TR-DELETE.
052100     WRITE REG-SALIDA FROM WS-LINE AFTER 1.
052200     WRITE REG-SALIDA FROM IMP-TRAILER AFTER 1.
052300
052400     CLOSE HOLTRAN HOLCAL LISTADO.
052500
052600 9999-FINAL-F. EXIT.
